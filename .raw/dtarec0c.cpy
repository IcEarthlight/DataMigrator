*****************************************************************
* DTAREC0C  --  MIGLIB COPY MEMBER
* IN-MEMORY TABLE STORAGE AREA FOR THE DATA MIGRATION ENGINE.
* ONE INSTANCE OF THIS MEMBER IS TAKEN, WITH THE :TBL: PLACEHOLDER
* REPLACED BY A PREFIX, FOR EVERY TABLE HELD IN STORAGE DURING A
* RUN -- THE PRIMARY SOURCE TABLE, THE OUTPUT TABLE UNDER
* CONSTRUCTION, AND EACH SUBTBL WINDOW EXTRACTED FROM A SOURCE.
*-----------------------------------------------------------------*
* VERS.   | DATE       | BY  | COMMENT                            *
*---------|------------|-----|------------------------------------*
* A.00.00 | 03/14/86   | RJH | ORIGINAL CODING - CARD-IMAGE TABLES *
* A.01.00 | 09/02/91   | LKM | RAISED MAX ROWS 500 TO 999 (REQ2214)*
* A.02.00 | 1998-11-09 | DWK | Y2K - NO DATE FIELDS HELD HERE, N/C *
*-----------------------------------------------------------------*
 01  :TBL:-TABLE-AREA.
     05  :TBL:-COL-COUNT          PIC S9(4) COMP.
     05  :TBL:-ROW-COUNT          PIC S9(4) COMP.
     05  :TBL:-TITLE-TBL.
         10  :TBL:-TITLE          PIC X(20) OCCURS 8 TIMES
                                   INDEXED BY :TBL:-TX.
     05  :TBL:-TITLE-LINE REDEFINES :TBL:-TITLE-TBL
                                   PIC X(160).
     05  :TBL:-GEN-TBL.
         10  :TBL:-GEN-ENTRY      OCCURS 8 TIMES.
             15  :TBL:-GEN-ACTION PIC X(8).
                 88  :TBL:-GEN-NONE       VALUE SPACES.
                 88  :TBL:-GEN-FILL       VALUE 'FILL'.
                 88  :TBL:-GEN-INDEX      VALUE 'INDEX'.
                 88  :TBL:-GEN-EMPTY      VALUE 'EMPTY'.
             15  :TBL:-GEN-VALUE  PIC X(20).
     05  :TBL:-ROW-TBL.
         10  :TBL:-ROW            OCCURS 999 TIMES
                                   INDEXED BY :TBL:-RX.
             15  :TBL:-CELL-GRP.
                 20  :TBL:-CELL   PIC X(20) OCCURS 8 TIMES
                                   INDEXED BY :TBL:-CX.
             15  :TBL:-ROW-LINE REDEFINES :TBL:-CELL-GRP
                                   PIC X(160).
     05  FILLER                    PIC X(8).
