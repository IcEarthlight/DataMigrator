 IDENTIFICATION DIVISION.
 PROGRAM-ID.    SUSWLT0M.
 AUTHOR.        J R DALESSANDRO.
 INSTALLATION.  CENTRAL DATA SERVICES.
 DATE-WRITTEN.  05/11/88.
 DATE-COMPILED.
 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
*****************************************************************
* SUSWLT0M -- SUSPENDED-DIRECTIVE WAITLIST
*=================================================================*
* SHORT DESC. :: HOLDS ONE ENTRY PER DIRECTIVE THAT SUSPENDED
*                AWAITING A "_This." COLUMN NOT YET BUILT.  A
*                DIRECTIVE THAT BUILDS SATISFIES ANY WAITLIST
*                ENTRY AWAITING ITS TABLE/TITLE; SATISFIED ENTRIES
*                ARE RETURNED TO THE CALLER ONE PER CALL SO
*                MIGDRV0O CAN RE-DRIVE COLBLD0M FOR EACH.  AT RUN
*                END ANY ENTRY STILL WAITING IS A DEPENDENCY ERROR.
* CALLED BY   :: MIGDRV0O
* CALLS       :: (NONE)
*=================================================================*
* CHANGE LOG
*-----------------------------------------------------------------*
* VERS.   | DATE       | BY  | COMMENT                            *
*---------|------------|-----|------------------------------------*
* A.00.00 | 05/11/88   | JRD | ORIGINAL CODING                    *
* A.01.00 | 02/03/89   | LKM | RELEASE-CHECK RETURNS ONE PER CALL  *
*         |            |     | SO DRIVER CAN CHAIN RELEASES (2214) *
* B.00.00 | 07/09/97   | PVN | FINAL-CHECK / DEPENDENCY ERROR PATH *
*-----------------------------------------------------------------*
*****************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     CLASS BLANK-CHARS IS " ".

 DATA DIVISION.
 WORKING-STORAGE SECTION.
 77  W-TRACE-SW               PIC X(1) VALUE 'N'.
 77  W-EDIT-CTR               PIC S9(4) COMP VALUE 0.

 01  COMP-FIELDS.
     05  C4-EX                PIC S9(4) COMP.
     05  C4-FOUND-EX          PIC S9(4) COMP.
     05  FILLER               PIC X(8).

 01  KONSTANT-FIELDS.
     05  K-MODUL              PIC X(8) VALUE 'SUSWLT0M'.
     05  FILLER               PIC X(8).

 LINKAGE SECTION.
 01  SW-CONTROL.
     05  SW-FUNCTION          PIC X(8).
         88  SW-ADD-ENTRY             VALUE 'ADD     '.
         88  SW-RELEASE-CHECK         VALUE 'RELCHECK'.
         88  SW-FINAL-CHECK           VALUE 'FINALCHK'.
     05  SW-DIR-INDEX         PIC S9(4) COMP.
     05  SW-SLOT              PIC S9(4) COMP.
     05  SW-AWAIT-TABLE       PIC X(20).
     05  SW-AWAIT-TABLE-R REDEFINES SW-AWAIT-TABLE.
         10  SW-AWAIT-TABLE-LFT PIC X(10).
         10  SW-AWAIT-TABLE-RGT PIC X(10).
     05  SW-AWAIT-TITLE       PIC X(20).
     05  SW-AWAIT-TITLE-R REDEFINES SW-AWAIT-TITLE.
         10  SW-AWAIT-TITLE-LFT PIC X(10).
         10  SW-AWAIT-TITLE-RGT PIC X(10).
     05  SW-SATISFIED-TABLE   PIC X(20).
     05  SW-SATISFIED-TABLE-R REDEFINES SW-SATISFIED-TABLE.
         10  SW-SATISFIED-TABLE-LFT PIC X(10).
         10  SW-SATISFIED-TABLE-RGT PIC X(10).
     05  SW-SATISFIED-TITLE   PIC X(20).
     05  SW-RELEASED-INDEX    PIC S9(4) COMP.
     05  SW-RETURN-CODE       PIC 9(2).
         88  SW-RC-OK                 VALUE 0.
         88  SW-RC-NONE-LEFT          VALUE 4.
         88  SW-RC-STILL-WAITING      VALUE 8.
     05  SW-FILLER            PIC X(8).

     COPY SUSREC0C OF "=MIGLIB".
     COPY CNTREC0C OF "=MIGLIB".

 PROCEDURE DIVISION USING SW-CONTROL SU-WAITLIST RS-RUN-COUNTERS.
 A100-MAIN-CONTROL.
     EVALUATE TRUE
         WHEN SW-ADD-ENTRY
             PERFORM B100-ADD-ENTRY THRU B100-EXIT
         WHEN SW-RELEASE-CHECK
             PERFORM B200-RELEASE-CHECK THRU B200-EXIT
         WHEN SW-FINAL-CHECK
             PERFORM B300-FINAL-CHECK THRU B300-EXIT
     END-EVALUATE.
 A100-EXIT.
     GOBACK.

*-----------------------------------------------------------------*
* B100 -- ADD ONE WAITLIST ENTRY.  THE CALLER HAS ALREADY RESERVED
*         THE DIRECTIVE'S OUTPUT SLOT; WE ONLY RECORD THE AWAITED
*         KEY SO A LATER BUILD CAN FIND AND RELEASE IT.
*-----------------------------------------------------------------*
 B100-ADD-ENTRY.
     SET SW-RC-OK TO TRUE.
     IF SU-ENTRY-COUNT NOT < 16
         SET SW-RC-STILL-WAITING TO TRUE
         GO TO B100-EXIT
     END-IF.
     ADD 1 TO SU-ENTRY-COUNT.
     MOVE SW-DIR-INDEX       TO SU-DIR-INDEX(SU-ENTRY-COUNT).
     MOVE SW-SLOT            TO SU-SLOT(SU-ENTRY-COUNT).
     MOVE SW-AWAIT-TABLE     TO SU-AWAIT-TABLE(SU-ENTRY-COUNT).
     MOVE SW-AWAIT-TITLE     TO SU-AWAIT-TITLE(SU-ENTRY-COUNT).
     MOVE 'N'                TO SU-RELEASED(SU-ENTRY-COUNT).
 B100-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* B200 -- A DIRECTIVE JUST BUILT SUCCESSFULLY.  CF-DIR-TITLE OF
*         THAT DIRECTIVE IS PASSED IN AS SW-SATISFIED-TABLE/TITLE
*         ('_This.' / THE TITLE JUST BUILT).  RETURN THE FIRST
*         STILL-WAITING ENTRY THAT MATCHES, IN SW-DIR-INDEX, ONE
*         PER CALL; THE DRIVER LOOPS ON THIS UNTIL SW-RC-NONE-LEFT.
*-----------------------------------------------------------------*
 B200-RELEASE-CHECK.
     SET SW-RC-NONE-LEFT TO TRUE.
     MOVE 0 TO C4-FOUND-EX.
     MOVE 1 TO C4-EX.
 B200-SCAN-LOOP.
     IF C4-EX > SU-ENTRY-COUNT
         GO TO B200-SCAN-DONE
     END-IF.
     IF SU-IS-WAITING(C4-EX)
         IF SU-AWAIT-TABLE(C4-EX) = SW-SATISFIED-TABLE
             IF SU-AWAIT-TITLE(C4-EX) = SW-SATISFIED-TITLE
                 MOVE C4-EX TO C4-FOUND-EX
             END-IF
         END-IF
     END-IF.
     ADD 1 TO C4-EX.
     GO TO B200-SCAN-LOOP.
 B200-SCAN-DONE.
     IF C4-FOUND-EX = 0
         GO TO B200-EXIT
     END-IF.
     MOVE 'Y' TO SU-RELEASED(C4-FOUND-EX).
     MOVE SU-DIR-INDEX(C4-FOUND-EX) TO SW-DIR-INDEX SW-RELEASED-INDEX.
     SET SW-RC-OK TO TRUE.
 B200-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* B300 -- END OF RUN.  ANY ENTRY STILL WAITING NEVER FOUND ITS
*         AWAITED COLUMN -- A DEPENDENCY ERROR.  THE WAITLIST IS
*         LEFT UNCHANGED (STILL-WAITING ENTRIES STAY 'N') SO
*         TBLWRT0M CAN SCAN SU-WAITLIST ITSELF AND LIST EVERY
*         STRANDED ENTRY ON THE REPORT, NOT JUST THE FIRST.
*-----------------------------------------------------------------*
 B300-FINAL-CHECK.
     SET SW-RC-OK TO TRUE.
     MOVE 0 TO C4-FOUND-EX.
     MOVE 1 TO C4-EX.
 B300-SCAN-LOOP.
     IF C4-EX > SU-ENTRY-COUNT
         GO TO B300-SCAN-DONE
     END-IF.
     IF SU-IS-WAITING(C4-EX)
         IF C4-FOUND-EX = 0
             MOVE C4-EX TO C4-FOUND-EX
         END-IF
     END-IF.
     ADD 1 TO C4-EX.
     GO TO B300-SCAN-LOOP.
 B300-SCAN-DONE.
     IF C4-FOUND-EX = 0
         GO TO B300-EXIT
     END-IF.
     SET SW-RC-STILL-WAITING TO TRUE.
     MOVE SU-DIR-INDEX(C4-FOUND-EX)   TO SW-DIR-INDEX.
     MOVE SU-SLOT(C4-FOUND-EX)        TO SW-SLOT.
     MOVE SU-AWAIT-TABLE(C4-FOUND-EX) TO SW-AWAIT-TABLE.
     MOVE SU-AWAIT-TITLE(C4-FOUND-EX) TO SW-AWAIT-TITLE.
 B300-EXIT.
     EXIT.
