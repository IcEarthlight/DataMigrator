000100*****************************************************************
000110* SUSREC0C  --  MIGLIB COPY MEMBER
000120* DEPENDENCY-SUSPENSION WAITLIST.  A DIRECTIVE WHOSE '_This.'
000130* SOURCE COLUMN HAS NOT YET BEEN BUILT IS PARKED HERE, KEYED BY
000140* THE (TABLE, TITLE) IT AWAITS, ALONG WITH THE ORDINAL SLOT IT
000150* RESERVED IN THE OUTPUT TABLE.  SEE SUSWLT0M.
000160*-----------------------------------------------------------------*
000170* VERS.   | DATE       | BY  | COMMENT                            *
000180*---------|------------|-----|------------------------------------*
000190* A.00.00 | 04/02/86   | RJH | ORIGINAL CODING                    *
000200* A.01.00 | 07/30/93   | PVN | RAISED MAX WAITLIST ENTRIES 8 TO 16 *
000210*-----------------------------------------------------------------*
000220 01  SU-WAITLIST.
000230     05  SU-ENTRY-COUNT         PIC S9(4) COMP.
000240     05  SU-ENTRY               OCCURS 16 TIMES
000250                                 INDEXED BY SU-EX.
000260         10  SU-DIR-INDEX       PIC S9(4) COMP.
000270         10  SU-SLOT            PIC S9(4) COMP.
000280         10  SU-AWAIT-TABLE     PIC X(20).
000290         10  SU-AWAIT-TITLE     PIC X(20).
000300         10  SU-RELEASED        PIC X(1).
000310             88  SU-IS-RELEASED         VALUE 'Y'.
000320             88  SU-IS-WAITING          VALUE 'N'.
000330         10  FILLER             PIC X(3).
