 IDENTIFICATION DIVISION.
 PROGRAM-ID.    COLBLD0M.
 AUTHOR.        R J HENSLEY.
 INSTALLATION.  CENTRAL DATA SERVICES.
 DATE-WRITTEN.  03/20/86.
 DATE-COMPILED.
 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
*****************************************************************
* COLBLD0M -- COLUMN MIGRATION ENGINE
*=================================================================*
* SHORT DESC. :: BUILDS ONE OUTPUT COLUMN FROM ONE CONFIG
*                DIRECTIVE (COPY/FILL/INDEX/EMPTY), RESOLVING THE
*                SOURCE REFERENCE FOR COPY (PRIMARY SOURCE, A
*                SUBTBL WINDOW, OR THE OUTPUT TABLE ITSELF),
*                SUBSTITUTING RUN ARGUMENTS, AND REJECTING A
*                DUPLICATE OUTPUT TITLE.  A COPY WHOSE SOURCE IS
*                AN UNBUILT OUTPUT COLUMN (_This.) IS REPORTED
*                BACK TO THE CALLER AS SUSPENDED, NOT BUILT.
*                FILL/INDEX/EMPTY COLUMNS ARE NOT MATERIALIZED
*                HERE -- THEY ARE RECORDED IN THE GEN-TBL AND
*                PRODUCED AT WRITE TIME BY TBLWRT0M.
* CALLED BY   :: MIGDRV0O
* CALLS       :: TBLLOD0M  VALMAP0M
*=================================================================*
* CHANGE LOG
*-----------------------------------------------------------------*
* VERS.   | DATE       | BY  | COMMENT                            *
*---------|------------|-----|------------------------------------*
* A.00.00 | 03/20/86   | RJH | ORIGINAL CODING                    *
* A.01.00 | 08/19/87   | RJH | ADDED FILL AND INDEX ACTIONS       *
* A.02.00 | 02/03/89   | LKM | SUBTBL SOURCE REFERENCES (REQ2214) *
* B.00.00 | 06/22/93   | PVN | SUSPEND RETURN, SEE MIGDRV0O       *
* B.01.00 | 2003-05-14 | TAS | DUPLICATE-TITLE ABORT PATH (SR-1140)*
* B.02.00 | 2004-07-08 | TAS | B600 ONLY MATCHED A 2-DIGIT _argNN  *
*         |            |     | REFERENCE -- WIDENED TO ANY DIGIT   *
*         |            |     | RUN, USING THE FORMERLY-UNUSED      *
*         |            |     | W-RAW-SUFFIX FIELD (NOW W-RAW-DIGITS*
*         |            |     | ) AS THE SCAN AREA (SR-2688)         *
* B.03.00 | 2004-11-15 | TAS | _This. COPY OF A FILL/INDEX/EMPTY   *
*         |            |     | COLUMN CAME BACK BLANK -- OUT-CELL  *
*         |            |     | IS NEVER POPULATED FOR A GENERATED  *
*         |            |     | COLUMN.  B110 NOW SPLITS INTO       *
*         |            |     | B111 (STORED) AND B112/B113         *
*         |            |     | (DERIVE THE VALUE, SOURCE ROW COUNT *
*         |            |     | STANDS IN FOR THE EXTENT) (SR-2701) *
* B.04.00 | 2004-11-15 | TAS | B600'S DIGIT SCAN NOW USES THE      *
*         |            |     | DIGIT-CHARS CLASS TEST INSTEAD OF   *
*         |            |     | NUMERIC -- SPECIAL-NAMES ALREADY    *
*         |            |     | DECLARED IT, NOTHING TESTED IT      *
*         |            |     | (SR-2703)                           *
*-----------------------------------------------------------------*
*****************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     CLASS DIGIT-CHARS IS "0123456789".

 DATA DIVISION.
 WORKING-STORAGE SECTION.
 77  W-TRACE-SW               PIC X(1) VALUE 'N'.
 77  W-EDIT-CTR               PIC S9(4) COMP VALUE 0.

 01  COMP-FIELDS.
     05  C4-ROW               PIC S9(4) COMP.
     05  C4-ROW-EXTENT        PIC S9(4) COMP.
     05  C9-IDX-START         PIC S9(9) COMP.
     05  C9-IDX-VALUE         PIC S9(9) COMP.
     05  C4-MX                PIC S9(4) COMP.
     05  C4-DIGIT-LEN         PIC S9(4) COMP.
     05  C4-TX                PIC S9(4) COMP.
     05  C4-SX                PIC S9(4) COMP.
     05  FILLER               PIC X(4).

 01  KONSTANT-FIELDS.
     05  K-MODUL              PIC X(8) VALUE 'COLBLD0M'.
     05  K-SOURCE-NAME        PIC X(20) VALUE 'Source'.
     05  FILLER               PIC X(8).

 01  SCHALTER.
     05  ARG-FOUND-SW         PIC X(1).
         88  ARG-WAS-SUBSTITUTED     VALUE 'Y'.
     05  FILLER               PIC X(7).

 01  WORK-FIELDS.
     05  W-RAW-VALUE          PIC X(20).
     05  W-RAW-VALUE-R REDEFINES W-RAW-VALUE.
         10  W-RAW-PREFIX     PIC X(4).
         10  W-RAW-DIGITS     PIC X(16).
     05  W-SUB-DIGIT          PIC X(1).
     05  W-SUB-NUM            PIC 9(1).
     05  W-FOUND-COL          PIC S9(4) COMP.
     05  W-IDX-EDIT           PIC ZZZZZZZZ9.
     05  FILLER               PIC X(6).

 01  TL-CONTROL.
     05  TL-FUNCTION          PIC X(9).
         88  TL-LOAD-SOURCE           VALUE 'LOAD-SRC '.
         88  TL-EXTRACT-SUBTBL        VALUE 'XTRACTSUB'.
         88  TL-FIND-COLUMN           VALUE 'FINDCOL  '.
         88  TL-FIND-LOOSE            VALUE 'FINDLOOSE'.
     05  TL-RETURN-CODE       PIC 9(2).
         88  TL-RC-OK                 VALUE 0.
         88  TL-RC-NOT-FOUND          VALUE 4.
         88  TL-RC-ERROR              VALUE 8.
     05  TL-SUB-NUM           PIC 9(1).
     05  TL-DIR-INDEX         PIC S9(4) COMP.
     05  TL-SEARCH-TABLE      PIC X(1).
     05  TL-SEARCH-TITLE      PIC X(20).
     05  TL-SEARCH-TITLE-R REDEFINES TL-SEARCH-TITLE.
         10  TL-SEARCH-TITLE-LFT PIC X(10).
         10  TL-SEARCH-TITLE-RGT PIC X(10).
     05  TL-FOUND-INDEX       PIC S9(4) COMP.
     05  TL-FILLER            PIC X(10).

 01  VM-CONTROL.
     05  VM-FUNCTION          PIC X(8).
         88  VM-MAP                   VALUE 'MAP     '.
         88  VM-DATEFIX               VALUE 'DATEFIX '.
     05  VM-MAPPING-NAME      PIC X(20).
     05  VM-CELL-IN           PIC X(20).
     05  VM-CELL-IN-R REDEFINES VM-CELL-IN.
         10  VM-CELL-IN-LFT   PIC X(10).
         10  VM-CELL-IN-RGT   PIC X(10).
     05  VM-CELL-OUT          PIC X(20).
     05  VM-RETURN-CODE       PIC 9(2).
     05  VM-FILLER            PIC X(8).

 LINKAGE SECTION.
 01  CL-CONTROL.
     05  CL-DIR-INDEX         PIC S9(4) COMP.
     05  CL-RETURN-CODE       PIC 9(2).
         88  CL-RC-BUILT              VALUE 0.
         88  CL-RC-SUSPEND            VALUE 4.
         88  CL-RC-FATAL              VALUE 8.
     05  CL-AWAIT-TABLE       PIC X(20).
     05  CL-AWAIT-TITLE       PIC X(20).
     05  CL-ERROR-MSG         PIC X(60).
     05  CL-FILLER            PIC X(8).

     COPY CNFREC0C OF "=MIGLIB".
     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==SRC==.
     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==SB1==.
     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==SB2==.
     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==SB3==.
     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==SB4==.
     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==OUT==.
     COPY ARGREC0C OF "=MIGLIB".
     COPY MAPREC0C OF "=MIGLIB".
     COPY CNTREC0C OF "=MIGLIB".

 PROCEDURE DIVISION USING CL-CONTROL CF-DIRECTIVE-TABLE
                           SRC-TABLE-AREA
                           SB1-TABLE-AREA SB2-TABLE-AREA
                           SB3-TABLE-AREA SB4-TABLE-AREA
                           OUT-TABLE-AREA AR-ARG-TABLE
                           MP-MAPPING-TABLE RS-RUN-COUNTERS.
 A100-MAIN-CONTROL.
     SET CF-DX TO CL-DIR-INDEX.
     SET CL-RC-BUILT TO TRUE.
     MOVE SPACES TO CL-AWAIT-TABLE CL-AWAIT-TITLE CL-ERROR-MSG.

     PERFORM B700-CHECK-DUPLICATE-TITLE THRU B700-EXIT.
     IF CL-RC-FATAL
         GO TO A100-EXIT
     END-IF.

     EVALUATE TRUE
         WHEN CF-DIR-IS-COPY(CF-DX)
             PERFORM B100-PROCESS-COPY THRU B100-EXIT
         WHEN CF-DIR-IS-FILL(CF-DX)
             PERFORM B200-PROCESS-FILL THRU B200-EXIT
         WHEN CF-DIR-IS-INDEX(CF-DX)
             PERFORM B300-PROCESS-INDEX THRU B300-EXIT
         WHEN CF-DIR-IS-EMPTY(CF-DX)
             PERFORM B400-PROCESS-EMPTY THRU B400-EXIT
         WHEN OTHER
             SET CL-RC-FATAL TO TRUE
             MOVE 'UNKNOWN DIRECTIVE ACTION' TO CL-ERROR-MSG
     END-EVALUATE.
 A100-EXIT.
     GOBACK.

*-----------------------------------------------------------------*
* B700 -- A DIRECTIVE'S SLOT IS RESERVED, AND ITS TITLE CHECKED
*         AND REGISTERED, ONLY THE FIRST TIME IT IS ATTEMPTED (A
*         RE-ATTEMPT AFTER SUSPEND ALREADY HOLDS ITS SLOT).
*-----------------------------------------------------------------*
 B700-CHECK-DUPLICATE-TITLE.
     IF CF-DIR-SLOT(CF-DX) NOT = 0
         GO TO B700-EXIT
     END-IF.
     MOVE 1 TO W-FOUND-COL.
* WALK EVERY TITLE ALREADY IN THE OUTPUT TABLE LOOKING FOR A
* COLLISION BEFORE RESERVING A NEW SLOT.
 B700-SCAN-LOOP.
     IF W-FOUND-COL > OUT-COL-COUNT
         GO TO B700-SCAN-DONE
     END-IF.
     IF OUT-TITLE(W-FOUND-COL) = CF-DIR-TITLE(CF-DX)
         SET CL-RC-FATAL TO TRUE
         MOVE 'TITLE ALREADY EXISTS' TO CL-ERROR-MSG
         GO TO B700-EXIT
     END-IF.
     ADD 1 TO W-FOUND-COL.
     GO TO B700-SCAN-LOOP.
 B700-SCAN-DONE.
     ADD 1 TO OUT-COL-COUNT.
     MOVE OUT-COL-COUNT TO CF-DIR-SLOT(CF-DX).
     MOVE CF-DIR-TITLE(CF-DX) TO OUT-TITLE(OUT-COL-COUNT).
 B700-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* B100 -- COPY.  RESOLVE CF-DIR-SRC-TABLE, THEN COPY THAT
*         COLUMN'S CELLS INTO THE RESERVED SLOT, APPLYING THE
*         MAPPING OR DATEFIX TRANSFORM WHEN CF-DIR-MAPPING IS SET.
*-----------------------------------------------------------------*
 B100-PROCESS-COPY.
     IF CF-DIR-SRC-TABLE(CF-DX)(1:6) = '_This.'
         PERFORM B110-COPY-FROM-OUTPUT THRU B110-EXIT
     ELSE
     IF CF-DIR-SRC-TABLE(CF-DX)(1:4) = '_Sub'
         PERFORM B120-COPY-FROM-SUBTABLE THRU B120-EXIT
     ELSE
         PERFORM B130-COPY-FROM-SOURCE THRU B130-EXIT
     END-IF END-IF.
 B100-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* B110 -- _This. REFERENCE.  CF-DIR-SRC-COL NAMES A COLUMN THAT
*         MUST ALREADY EXIST (BUILT, NOT MERELY RESERVED) IN THE
*         OUTPUT TABLE.  IF IT IS NOT YET THERE, SUSPEND.  A
*         GENERATED (FILL/INDEX/EMPTY) TARGET COLUMN HAS NO
*         STORED OUT-CELL ROWS OF ITS OWN -- ITS VALUES ARE
*         DERIVED HERE THE SAME WAY TBLWRT0M DERIVES THEM AT
*         EXPORT TIME, RATHER THAN READ FROM THE UNPOPULATED
*         CELL AREA.                                        SR-2701
*-----------------------------------------------------------------*
 B110-COPY-FROM-OUTPUT.
     MOVE 0 TO W-FOUND-COL.
     MOVE 1 TO C4-ROW.
* WALK EVERY DIRECTIVE LOOKING FOR THE ONE THAT OWNS THE
* AWAITED TITLE AND HAS ALREADY BUILT ITS SLOT.
 B110-SCAN-LOOP.
     IF C4-ROW > CF-DIR-COUNT
         GO TO B110-SCAN-DONE
     END-IF.
     IF CF-DIR-TITLE(C4-ROW) = CF-DIR-SRC-COL(CF-DX)
         IF CF-DIR-SLOT(C4-ROW) NOT = CF-DIR-SLOT(CF-DX)
             IF CF-DIR-BUILT(C4-ROW) OR CF-DIR-RELEASED(C4-ROW)
                 MOVE CF-DIR-SLOT(C4-ROW) TO W-FOUND-COL
             END-IF
         END-IF
     END-IF.
     ADD 1 TO C4-ROW.
     GO TO B110-SCAN-LOOP.
 B110-SCAN-DONE.
     IF W-FOUND-COL = 0
         SET CL-RC-SUSPEND TO TRUE
         MOVE '_This.' TO CL-AWAIT-TABLE
         MOVE CF-DIR-SRC-COL(CF-DX) TO CL-AWAIT-TITLE
         GO TO B110-EXIT
     END-IF.
     IF OUT-GEN-NONE(W-FOUND-COL)
         PERFORM B111-COPY-STORED-ROWS THRU B111-EXIT
     ELSE
         PERFORM B112-COPY-GENERATED-ROWS THRU B112-EXIT
     END-IF.
 B110-EXIT.
     EXIT.

* THE FOUND COLUMN IS AN ORDINARY COPY-BUILT COLUMN -- ITS ROWS
* ARE ALREADY SITTING IN OUT-CELL, UP THROUGH OUT-ROW-COUNT.
 B111-COPY-STORED-ROWS.
     MOVE OUT-ROW-COUNT TO C4-ROW-EXTENT.
     MOVE 1 TO C4-ROW.
 B111-COPY-LOOP.
     IF C4-ROW > C4-ROW-EXTENT
         GO TO B111-EXIT
     END-IF.
     MOVE OUT-CELL(C4-ROW W-FOUND-COL) TO W-RAW-VALUE.
     PERFORM B190-STORE-CELL THRU B190-EXIT.
     ADD 1 TO C4-ROW.
     GO TO B111-COPY-LOOP.
 B111-EXIT.
     EXIT.

* THE FOUND COLUMN IS A FILL/INDEX/EMPTY VIRTUAL COLUMN -- IT
* NEVER SET OUT-ROW-COUNT, SO THE MIGRATION'S PRIMARY SOURCE
* ROW COUNT (ALWAYS LOADED BEFORE ANY DIRECTIVE RUNS) STANDS
* IN FOR ITS EXTENT, AND EACH ROW'S VALUE IS DERIVED RATHER
* THAN FETCHED.
 B112-COPY-GENERATED-ROWS.
     MOVE SRC-ROW-COUNT TO C4-ROW-EXTENT.
     MOVE 1 TO C4-ROW.
 B112-COPY-LOOP.
     IF C4-ROW > C4-ROW-EXTENT
         GO TO B112-EXIT
     END-IF.
     EVALUATE TRUE
         WHEN OUT-GEN-FILL(W-FOUND-COL)
             MOVE OUT-GEN-VALUE(W-FOUND-COL) TO W-RAW-VALUE
         WHEN OUT-GEN-INDEX(W-FOUND-COL)
             PERFORM B113-FORMAT-INDEX-CELL THRU B113-EXIT
         WHEN OUT-GEN-EMPTY(W-FOUND-COL)
             MOVE SPACES TO W-RAW-VALUE
     END-EVALUATE.
     PERFORM B190-STORE-CELL THRU B190-EXIT.
     ADD 1 TO C4-ROW.
     GO TO B112-COPY-LOOP.
 B112-EXIT.
     EXIT.

* INDEX CELL VALUE = START + (ROW - 1), RENDERED WITH NO LEADING
* ZEROS OR SPACES.  MIRRORS TBLWRT0M'S U200-FORMAT-INDEX.
 B113-FORMAT-INDEX-CELL.
     MOVE OUT-GEN-VALUE(W-FOUND-COL)(1:9) TO C9-IDX-VALUE.
     COMPUTE C9-IDX-VALUE = C9-IDX-VALUE + C4-ROW - 1.
     MOVE C9-IDX-VALUE TO W-IDX-EDIT.
     MOVE SPACES TO W-RAW-VALUE.
     MOVE 0 TO C4-TX.
     MOVE 1 TO C4-SX.
 B113-STRIP-LOOP.
     IF C4-SX > 9
         GO TO B113-EXIT
     END-IF.
     IF W-IDX-EDIT(C4-SX:1) NOT = SPACE
         ADD 1 TO C4-TX
         MOVE W-IDX-EDIT(C4-SX:1) TO W-RAW-VALUE(C4-TX:1)
     END-IF.
     ADD 1 TO C4-SX.
     GO TO B113-STRIP-LOOP.
 B113-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* B120 -- _SubN REFERENCE.  THE SUBTBL NUMBER IS THE DIGIT AFTER
*         '_Sub'; THE COLUMN IS FOUND BY LOOSE TITLE MATCH.
*-----------------------------------------------------------------*
 B120-COPY-FROM-SUBTABLE.
     MOVE CF-DIR-SRC-TABLE(CF-DX)(5:1) TO W-SUB-DIGIT.
     MOVE W-SUB-DIGIT TO W-SUB-NUM.
     ADD 1 TO W-SUB-NUM GIVING TL-SUB-NUM.
     SET TL-FIND-LOOSE TO TRUE.
     MOVE CF-DIR-SRC-COL(CF-DX) TO TL-SEARCH-TITLE.
     EVALUATE TL-SUB-NUM
         WHEN 1  MOVE '1' TO TL-SEARCH-TABLE
         WHEN 2  MOVE '2' TO TL-SEARCH-TABLE
         WHEN 3  MOVE '3' TO TL-SEARCH-TABLE
         WHEN 4  MOVE '4' TO TL-SEARCH-TABLE
         WHEN OTHER
             SET CL-RC-FATAL TO TRUE
             MOVE 'INVALID SUBTABLE REFERENCE' TO CL-ERROR-MSG
             GO TO B120-EXIT
     END-EVALUATE.
     CALL 'TBLLOD0M' USING TL-CONTROL SRC-TABLE-AREA
                            SB1-TABLE-AREA SB2-TABLE-AREA
                            SB3-TABLE-AREA SB4-TABLE-AREA
                            CF-DIRECTIVE-TABLE RS-RUN-COUNTERS.
     IF NOT TL-RC-OK
         SET CL-RC-FATAL TO TRUE
         MOVE 'SUBTABLE COLUMN NOT FOUND' TO CL-ERROR-MSG
         GO TO B120-EXIT
     END-IF.
     EVALUATE TL-SUB-NUM
         WHEN 1
             MOVE SB1-ROW-COUNT TO C4-ROW-EXTENT
             MOVE 1 TO C4-ROW
             PERFORM B121-COPY-SB1-LOOP THRU B121-EXIT
         WHEN 2
             MOVE SB2-ROW-COUNT TO C4-ROW-EXTENT
             MOVE 1 TO C4-ROW
             PERFORM B122-COPY-SB2-LOOP THRU B122-EXIT
         WHEN 3
             MOVE SB3-ROW-COUNT TO C4-ROW-EXTENT
             MOVE 1 TO C4-ROW
             PERFORM B123-COPY-SB3-LOOP THRU B123-EXIT
         WHEN 4
             MOVE SB4-ROW-COUNT TO C4-ROW-EXTENT
             MOVE 1 TO C4-ROW
             PERFORM B124-COPY-SB4-LOOP THRU B124-EXIT
     END-EVALUATE.
 B120-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* B121-B124 -- ONE COPY LOOP PER SUBTABLE SLOT.  KEPT AS SEPARATE
*         PARAGRAPHS SINCE THE SLOTS ARE FOUR DISTINCT 01-LEVEL
*         AREAS, NOT AN OCCURS TABLE.
*-----------------------------------------------------------------*
 B121-COPY-SB1-LOOP.
     IF C4-ROW > C4-ROW-EXTENT
         GO TO B121-EXIT
     END-IF.
     MOVE SB1-CELL(C4-ROW TL-FOUND-INDEX) TO W-RAW-VALUE.
     PERFORM B190-STORE-CELL THRU B190-EXIT.
     ADD 1 TO C4-ROW.
     GO TO B121-COPY-SB1-LOOP.
 B121-EXIT.
     EXIT.

 B122-COPY-SB2-LOOP.
     IF C4-ROW > C4-ROW-EXTENT
         GO TO B122-EXIT
     END-IF.
     MOVE SB2-CELL(C4-ROW TL-FOUND-INDEX) TO W-RAW-VALUE.
     PERFORM B190-STORE-CELL THRU B190-EXIT.
     ADD 1 TO C4-ROW.
     GO TO B122-COPY-SB2-LOOP.
 B122-EXIT.
     EXIT.

 B123-COPY-SB3-LOOP.
     IF C4-ROW > C4-ROW-EXTENT
         GO TO B123-EXIT
     END-IF.
     MOVE SB3-CELL(C4-ROW TL-FOUND-INDEX) TO W-RAW-VALUE.
     PERFORM B190-STORE-CELL THRU B190-EXIT.
     ADD 1 TO C4-ROW.
     GO TO B123-COPY-SB3-LOOP.
 B123-EXIT.
     EXIT.

 B124-COPY-SB4-LOOP.
     IF C4-ROW > C4-ROW-EXTENT
         GO TO B124-EXIT
     END-IF.
     MOVE SB4-CELL(C4-ROW TL-FOUND-INDEX) TO W-RAW-VALUE.
     PERFORM B190-STORE-CELL THRU B190-EXIT.
     ADD 1 TO C4-ROW.
     GO TO B124-COPY-SB4-LOOP.
 B124-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* B130 -- ORDINARY SOURCE-TABLE REFERENCE.  THIS SHOP RUNS ONE
*         PRIMARY SOURCE PER MIGRATION, ALWAYS NAMED K-SOURCE-NAME.
*-----------------------------------------------------------------*
 B130-COPY-FROM-SOURCE.
     IF CF-DIR-SRC-TABLE(CF-DX) NOT = K-SOURCE-NAME
         SET CL-RC-FATAL TO TRUE
         MOVE 'UNKNOWN SOURCE TABLE' TO CL-ERROR-MSG
         GO TO B130-EXIT
     END-IF.
     SET TL-FIND-COLUMN TO TRUE.
     MOVE 'S' TO TL-SEARCH-TABLE.
     MOVE CF-DIR-SRC-COL(CF-DX) TO TL-SEARCH-TITLE.
     CALL 'TBLLOD0M' USING TL-CONTROL SRC-TABLE-AREA
                            SB1-TABLE-AREA SB2-TABLE-AREA
                            SB3-TABLE-AREA SB4-TABLE-AREA
                            CF-DIRECTIVE-TABLE RS-RUN-COUNTERS.
     IF NOT TL-RC-OK
         SET CL-RC-FATAL TO TRUE
         MOVE 'SOURCE COLUMN NOT FOUND' TO CL-ERROR-MSG
         GO TO B130-EXIT
     END-IF.
     MOVE SRC-ROW-COUNT TO C4-ROW-EXTENT.
     MOVE 1 TO C4-ROW.
* ROW BY ROW, DOWN THROUGH THE SOURCE SHEET'S ROW COUNT.
 B130-COPY-LOOP.
     IF C4-ROW > C4-ROW-EXTENT
         GO TO B130-EXIT
     END-IF.
     MOVE SRC-CELL(C4-ROW TL-FOUND-INDEX) TO W-RAW-VALUE.
     PERFORM B190-STORE-CELL THRU B190-EXIT.
     ADD 1 TO C4-ROW.
     GO TO B130-COPY-LOOP.
 B130-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* B190 -- STORE ONE COPIED CELL INTO THE RESERVED OUTPUT SLOT AT
*         ROW C4-ROW, APPLYING THE DIRECTIVE'S MAPPING OR DATEFIX
*         TRANSFORM WHEN THE CELL IS NOT NULL.  RAISES THE
*         OUTPUT TABLE'S HIGH-WATER ROW COUNT AS NEEDED.
*-----------------------------------------------------------------*
 B190-STORE-CELL.
     IF CF-DIR-MAPPING(CF-DX) NOT = SPACES
         IF W-RAW-VALUE NOT = SPACES
             MOVE W-RAW-VALUE TO VM-CELL-IN
             IF CF-DIR-MAPPING(CF-DX) = 'DATEFIX'
                 SET VM-DATEFIX TO TRUE
             ELSE
                 SET VM-MAP TO TRUE
                 MOVE CF-DIR-MAPPING(CF-DX) TO VM-MAPPING-NAME
             END-IF
             CALL 'VALMAP0M' USING VM-CONTROL MP-MAPPING-TABLE
                                    RS-RUN-COUNTERS
             MOVE VM-CELL-OUT TO W-RAW-VALUE
         END-IF
     END-IF.
     MOVE W-RAW-VALUE TO OUT-CELL(C4-ROW CF-DIR-SLOT(CF-DX)).
     IF C4-ROW > OUT-ROW-COUNT
         MOVE C4-ROW TO OUT-ROW-COUNT
     END-IF.
 B190-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* B200 -- FILL.  NOT MATERIALIZED HERE; RECORDED IN GEN-TBL AND
*         PRODUCED FOR EVERY ROW AT EXPORT TIME.
*-----------------------------------------------------------------*
 B200-PROCESS-FILL.
     MOVE CF-DIR-FILL-VAL(CF-DX) TO W-RAW-VALUE.
     PERFORM B600-SUBSTITUTE-ARGS THRU B600-EXIT.
     SET OUT-GEN-FILL(CF-DIR-SLOT(CF-DX)) TO TRUE.
     MOVE W-RAW-VALUE TO OUT-GEN-VALUE(CF-DIR-SLOT(CF-DX)).
 B200-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* B300 -- INDEX.  RESOLVE THE START VALUE (LITERAL CF-IDX-START,
*         OR, WHEN THAT IS ZERO, CF-FILL-VAL AFTER ARG
*         SUBSTITUTION) AND RECORD IT IN GEN-TBL AS TEXT; THE
*         PER-ROW SEQUENCE NUMBER IS COMPUTED AT EXPORT TIME.
*-----------------------------------------------------------------*
 B300-PROCESS-INDEX.
     IF CF-DIR-IDX-START(CF-DX) NOT = 0
         MOVE CF-DIR-IDX-START(CF-DX) TO C9-IDX-START
     ELSE
         MOVE CF-DIR-FILL-VAL(CF-DX) TO W-RAW-VALUE
         PERFORM B600-SUBSTITUTE-ARGS THRU B600-EXIT
         MOVE W-RAW-VALUE TO C9-IDX-START
     END-IF.
     SET OUT-GEN-INDEX(CF-DIR-SLOT(CF-DX)) TO TRUE.
     MOVE C9-IDX-START TO OUT-GEN-VALUE(CF-DIR-SLOT(CF-DX)).
 B300-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* B400 -- EMPTY.  NOT MATERIALIZED; NULL AT EVERY ROW AT EXPORT.
*-----------------------------------------------------------------*
 B400-PROCESS-EMPTY.
     SET OUT-GEN-EMPTY(CF-DIR-SLOT(CF-DX)) TO TRUE.
     MOVE SPACES TO OUT-GEN-VALUE(CF-DIR-SLOT(CF-DX)).
 B400-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* B600 -- IF W-RAW-VALUE MATCHES '_arg' FOLLOWED BY AT LEAST ONE
*         DIGIT, REPLACE IT WITH ARGUMENT NUMBER <DIGITS> (0-BASED)
*         FROM THE ARGUMENT TABLE.  ANY OTHER VALUE IS LITERAL.
*         THE DIGIT RUN IS NOT A FIXED WIDTH -- '_arg5' AND '_arg17'
*         ARE BOTH LEGAL -- SO W-RAW-DIGITS IS SCANNED LEFT TO RIGHT
*         TO FIND HOW MANY DIGIT POSITIONS ARE ACTUALLY PRESENT.
*-----------------------------------------------------------------*
 B600-SUBSTITUTE-ARGS.
     IF W-RAW-PREFIX NOT = '_arg'
         GO TO B600-EXIT
     END-IF.
     IF W-RAW-DIGITS(1:1) IS NOT DIGIT-CHARS
         GO TO B600-EXIT
     END-IF.
     MOVE 1 TO C4-MX.
 B600-DIGIT-LOOP.
     IF C4-MX > 16
         GO TO B600-DIGIT-DONE
     END-IF.
     IF W-RAW-DIGITS(C4-MX:1) IS NOT DIGIT-CHARS
         GO TO B600-DIGIT-DONE
     END-IF.
     ADD 1 TO C4-MX.
     GO TO B600-DIGIT-LOOP.
 B600-DIGIT-DONE.
     COMPUTE C4-DIGIT-LEN = C4-MX - 1.
     MOVE 0 TO W-FOUND-COL.
     MOVE W-RAW-DIGITS(1:C4-DIGIT-LEN) TO W-FOUND-COL.
     SET AR-AX TO W-FOUND-COL.
     SET AR-AX UP BY 1.
     IF W-FOUND-COL + 1 > AR-ARG-COUNT
         GO TO B600-EXIT
     END-IF.
     MOVE AR-ARG(AR-AX) TO W-RAW-VALUE.
 B600-EXIT.
     EXIT.
