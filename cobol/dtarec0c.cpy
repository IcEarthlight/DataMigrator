000100*****************************************************************
000110* DTAREC0C  --  MIGLIB COPY MEMBER
000120* IN-MEMORY TABLE STORAGE AREA FOR THE DATA MIGRATION ENGINE.
000130* ONE INSTANCE OF THIS MEMBER IS TAKEN, WITH THE :TBL: PLACEHOLDER
000140* REPLACED BY A PREFIX, FOR EVERY TABLE HELD IN STORAGE DURING A
000150* RUN -- THE PRIMARY SOURCE TABLE, THE OUTPUT TABLE UNDER
000160* CONSTRUCTION, AND EACH SUBTBL WINDOW EXTRACTED FROM A SOURCE.
000170*-----------------------------------------------------------------*
000180* VERS.   | DATE       | BY  | COMMENT                            *
000190*---------|------------|-----|------------------------------------*
000200* A.00.00 | 03/14/86   | RJH | ORIGINAL CODING - CARD-IMAGE TABLES *
000210* A.01.00 | 09/02/91   | LKM | RAISED MAX ROWS 500 TO 999 (REQ2214)*
000220* A.02.00 | 1998-11-09 | DWK | Y2K - NO DATE FIELDS HELD HERE, N/C *
000230*-----------------------------------------------------------------*
000240 01  :TBL:-TABLE-AREA.
000250     05  :TBL:-COL-COUNT          PIC S9(4) COMP.
000260     05  :TBL:-ROW-COUNT          PIC S9(4) COMP.
000270     05  :TBL:-TITLE-TBL.
000280         10  :TBL:-TITLE          PIC X(20) OCCURS 8 TIMES
000290                                   INDEXED BY :TBL:-TX.
000300     05  :TBL:-TITLE-LINE REDEFINES :TBL:-TITLE-TBL
000310                                   PIC X(160).
000320     05  :TBL:-GEN-TBL.
000330         10  :TBL:-GEN-ENTRY      OCCURS 8 TIMES.
000340             15  :TBL:-GEN-ACTION PIC X(8).
000350                 88  :TBL:-GEN-NONE       VALUE SPACES.
000360                 88  :TBL:-GEN-FILL       VALUE 'FILL'.
000370                 88  :TBL:-GEN-INDEX      VALUE 'INDEX'.
000380                 88  :TBL:-GEN-EMPTY      VALUE 'EMPTY'.
000390             15  :TBL:-GEN-VALUE  PIC X(20).
000400     05  :TBL:-ROW-TBL.
000410         10  :TBL:-ROW            OCCURS 999 TIMES
000420                                   INDEXED BY :TBL:-RX.
000430             15  :TBL:-CELL-GRP.
000440                 20  :TBL:-CELL   PIC X(20) OCCURS 8 TIMES
000450                                   INDEXED BY :TBL:-CX.
000460             15  :TBL:-ROW-LINE REDEFINES :TBL:-CELL-GRP
000470                                   PIC X(160).
000480     05  FILLER                    PIC X(8).
