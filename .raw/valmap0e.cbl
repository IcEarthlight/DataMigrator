 IDENTIFICATION DIVISION.
 PROGRAM-ID.    VALMAP0M.
 AUTHOR.        P V NAKAMURA.
 INSTALLATION.  CENTRAL DATA SERVICES.
 DATE-WRITTEN.  06/22/93.
 DATE-COMPILED.
 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
*****************************************************************
* VALMAP0M -- CELL VALUE MAPPING AND DATE-SERIAL CONVERSION
*=================================================================*
* SHORT DESC. :: TWO SERVICES CALLED PER CELL FROM COLBLD0M --
*                (1) MAP: LOOK UP ONE INCOMING CELL VALUE AGAINST
*                THE NAMED MAPPING'S PAIR LIST, EXACT MATCH FIRST,
*                THEN THE MAPPING'S "_Other" CATCH-ALL, ELSE PASS
*                THE VALUE THROUGH UNCHANGED; A PAIR TARGET OF
*                "_Origin" ALSO MEANS PASS THROUGH.
*                (2) DATEFIX: THE INCOMING CELL IS EITHER A DAY
*                SERIAL NUMBER COUNTED FROM 1900-01-01 (SERIAL 1),
*                WHICH IS CONVERTED TO AN 8-DIGIT CCYYMMDD STRING,
*                OR IT IS ALREADY A CCYY-MM-DD OR CCYYMMDD DATE
*                STRING, WHICH IS REFORMATTED TO THE SAME 8-DIGIT
*                CCYYMMDD SHAPE.  NO PUNCTUATION IS EVER OUTPUT.
* CALLED BY   :: COLBLD0M
* CALLS       :: (NONE)
*=================================================================*
* CHANGE LOG
*-----------------------------------------------------------------*
* VERS.   | DATE       | BY  | COMMENT                            *
*---------|------------|-----|------------------------------------*
* A.00.00 | 06/22/93   | PVN | ORIGINAL CODING -- VALUE MAP ONLY   *
* A.01.00 | 11/14/94   | PVN | ADDED DATEFIX SERIAL-DATE ARITHMETIC*
* A.02.00 | 09/30/98   | DWK | Y2K -- 4-DIGIT CENTURY THROUGHOUT.  *
*         |            |     | SERIAL BASE STAYS 1900-01-01, THE   *
*         |            |     | ARITHMETIC WAS ALREADY CCYY-SAFE.   *
* B.00.00 | 03/11/02   | TAS | ACCEPT CCYYMMDD PASSTHROUGH (SR-988)*
* B.01.00 | 05/14/03   | TAS | DROPPED '-' PUNCTUATION FROM DATEFIX*
*         |            |     | OUTPUT -- DOWNSTREAM LOAD JOB WANTS *
*         |            |     | PLAIN 8-DIGIT CCYYMMDD (SR-1204)    *
* B.02.00 | 02/19/04   | TAS | SOURCE SHEET HAD SERIALS WITH A     *
*         |            |     | FRACTIONAL DAY (TIME-OF-DAY) TACKED *
*         |            |     | ON -- B300 NOW TRUNCATES AT THE     *
*         |            |     | DECIMAL POINT BEFORE CONVERTING     *
*         |            |     | (SR-2617)                           *
* B.03.00 | 2004-11-15 | TAS | B200/B300'S NUMERIC TESTS NOW USE   *
*         |            |     | THE DIGIT-CHARS CLASS TEST --       *
*         |            |     | SPECIAL-NAMES ALREADY DECLARED IT,  *
*         |            |     | NOTHING TESTED IT (SR-2703)         *
*-----------------------------------------------------------------*
*****************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     CLASS DIGIT-CHARS IS "0123456789".

 DATA DIVISION.
 WORKING-STORAGE SECTION.
 77  W-TRACE-SW               PIC X(1) VALUE 'N'.
 77  W-EDIT-CTR               PIC S9(4) COMP VALUE 0.

 01  COMP-FIELDS.
     05  C9-DAYS-LEFT         PIC S9(9) COMP.
     05  C9-YEAR              PIC S9(9) COMP.
     05  C9-YEAR-LEN          PIC S9(9) COMP.
     05  C9-MONTH             PIC S9(9) COMP.
     05  C9-DAY               PIC S9(9) COMP.
     05  C4-DAYS-IN-MONTH     PIC S9(4) COMP.
     05  C4-MX                PIC S9(4) COMP.
     05  C9-SCRATCH           PIC S9(9) COMP.
     05  C4-DOT-POS           PIC S9(4) COMP.
     05  FILLER               PIC X(4).

 01  KONSTANT-FIELDS.
     05  K-MODUL              PIC X(8) VALUE 'VALMAP0M'.
     05  K-OTHER-KEYWD        PIC X(8) VALUE '_Other'.
     05  FILLER               PIC X(8).

 01  SCHALTER.
     05  LEAP-YEAR-SW         PIC X(1).
         88  IS-LEAP-YEAR             VALUE 'Y'.
         88  NOT-LEAP-YEAR            VALUE 'N'.
     05  FILLER               PIC X(7).

 01  WORK-FIELDS.
     05  W-MONTH-DAYS-TBL.
         10  FILLER           PIC 9(2) VALUE 31.
         10  FILLER           PIC 9(2) VALUE 28.
         10  FILLER           PIC 9(2) VALUE 31.
         10  FILLER           PIC 9(2) VALUE 30.
         10  FILLER           PIC 9(2) VALUE 31.
         10  FILLER           PIC 9(2) VALUE 30.
         10  FILLER           PIC 9(2) VALUE 31.
         10  FILLER           PIC 9(2) VALUE 31.
         10  FILLER           PIC 9(2) VALUE 30.
         10  FILLER           PIC 9(2) VALUE 31.
         10  FILLER           PIC 9(2) VALUE 30.
         10  FILLER           PIC 9(2) VALUE 31.
     05  W-MONTH-DAYS REDEFINES W-MONTH-DAYS-TBL
                              PIC 9(2) OCCURS 12 TIMES.
     05  W-DATE-OUT           PIC 9(8).
     05  W-DATE-OUT-R REDEFINES W-DATE-OUT.
         10  W-OUT-CCYY       PIC 9(4).
         10  W-OUT-MM         PIC 9(2).
         10  W-OUT-DD         PIC 9(2).
     05  W-CCYYMMDD           PIC 9(8).
     05  W-CCYYMMDD-R REDEFINES W-CCYYMMDD.
         10  W-IN-CCYY        PIC 9(4).
         10  W-IN-MM          PIC 9(2).
         10  W-IN-DD          PIC 9(2).
     05  FILLER               PIC X(4).

 LINKAGE SECTION.
 01  VM-CONTROL.
     05  VM-FUNCTION          PIC X(8).
         88  VM-MAP                   VALUE 'MAP     '.
         88  VM-DATEFIX               VALUE 'DATEFIX '.
     05  VM-MAPPING-NAME      PIC X(20).
     05  VM-CELL-IN           PIC X(20).
     05  VM-CELL-OUT          PIC X(20).
     05  VM-RETURN-CODE       PIC 9(2).
     05  VM-FILLER            PIC X(8).

     COPY MAPREC0C OF "=MIGLIB".
     COPY CNTREC0C OF "=MIGLIB".

 PROCEDURE DIVISION USING VM-CONTROL MP-MAPPING-TABLE RS-RUN-COUNTERS.
 A100-MAIN-CONTROL.
     MOVE 0 TO VM-RETURN-CODE.
     EVALUATE TRUE
         WHEN VM-MAP
             PERFORM B100-APPLY-MAPPING THRU B100-EXIT
             ADD 1 TO RS-CELLS-MAPPED
         WHEN VM-DATEFIX
             PERFORM B200-DATEFIX THRU B200-EXIT
             ADD 1 TO RS-CELLS-DATEFIXED
     END-EVALUATE.
 A100-EXIT.
     GOBACK.

*-----------------------------------------------------------------*
* B100 -- APPLY ONE NAMED MAPPING TO VM-CELL-IN.  A PAIR WHOSE
*         MP-PAIR-FROM EXACTLY MATCHES WINS FIRST; IF NONE MATCH,
*         THE MAPPING'S "_Other" PAIR (IF PRESENT) WINS INSTEAD;
*         IF NEITHER, THE VALUE PASSES THROUGH UNCHANGED.  A
*         TARGET OF "_Origin" ALSO MEANS PASS THROUGH.
*-----------------------------------------------------------------*
 B100-APPLY-MAPPING.
     MOVE VM-CELL-IN TO VM-CELL-OUT.
     MOVE 0 TO C4-MX.
     SET MP-PX TO 1.
* FIRST PASS: LOOK FOR A PAIR WHOSE FROM-VALUE MATCHES THE CELL
* EXACTLY.
 B100-EXACT-LOOP.
     IF MP-PX > MP-PAIR-COUNT
         GO TO B100-OTHER-INIT
     END-IF.
     IF MP-PAIR-NAME(MP-PX) = VM-MAPPING-NAME
         IF MP-PAIR-FROM(MP-PX) = VM-CELL-IN
             PERFORM B110-RETURN-PAIR THRU B110-EXIT
             GO TO B100-EXIT
         END-IF
     END-IF.
     SET MP-PX UP BY 1.
     GO TO B100-EXACT-LOOP.
 B100-OTHER-INIT.
     SET MP-PX TO 1.
* SECOND PASS: NO EXACT MATCH -- LOOK FOR THE MAPPING'S _Other
* CATCH-ALL ENTRY INSTEAD.
 B100-OTHER-LOOP.
     IF MP-PX > MP-PAIR-COUNT
         GO TO B100-EXIT
     END-IF.
     IF MP-PAIR-NAME(MP-PX) = VM-MAPPING-NAME
         IF MP-PAIR-FROM(MP-PX) = K-OTHER-KEYWD
             PERFORM B110-RETURN-PAIR THRU B110-EXIT
             GO TO B100-EXIT
         END-IF
     END-IF.
     SET MP-PX UP BY 1.
     GO TO B100-OTHER-LOOP.
 B100-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* B110 -- MOVE THE MATCHED PAIR'S TARGET TO VM-CELL-OUT, UNLESS
*         THE TARGET IS THE "_Origin" SENTINEL, WHICH MEANS LEAVE
*         THE ORIGINAL CELL VALUE UNTOUCHED.
*-----------------------------------------------------------------*
 B110-RETURN-PAIR.
     IF NOT MP-PAIR-IS-ORIGIN(MP-PX)
         MOVE MP-PAIR-TO(MP-PX) TO VM-CELL-OUT
     END-IF.
 B110-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* B200 -- DATEFIX.  IF VM-CELL-IN IS ALL DIGITS AND 8 CHARACTERS
*         OR FEWER, TREAT IT AS A DAY-SERIAL NUMBER (SERIAL 1 =
*         1900-01-01) AND CONVERT.  IF IT MATCHES THE CCYY-MM-DD
*         OR CCYYMMDD SHAPE, JUST REFORMAT IT.  OTHERWISE PASS IT
*         THROUGH UNCHANGED.
*-----------------------------------------------------------------*
 B200-DATEFIX.
     MOVE VM-CELL-IN TO VM-CELL-OUT.
     IF VM-CELL-IN(5:1) = '-' AND VM-CELL-IN(8:1) = '-'
         MOVE VM-CELL-IN(1:4) TO W-IN-CCYY
         MOVE VM-CELL-IN(6:2) TO W-IN-MM
         MOVE VM-CELL-IN(9:2) TO W-IN-DD
         PERFORM B210-FORMAT-OUT THRU B210-EXIT
         GO TO B200-EXIT
     END-IF.
     IF VM-CELL-IN(1:8) IS DIGIT-CHARS AND VM-CELL-IN(9:12) = SPACES
         MOVE VM-CELL-IN(1:8) TO W-CCYYMMDD
         PERFORM B210-FORMAT-OUT THRU B210-EXIT
         GO TO B200-EXIT
     END-IF.
     PERFORM B300-SERIAL-TO-DATE THRU B300-EXIT.
 B200-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* B210 -- BUILD W-DATE-OUT FROM W-IN-CCYY/MM/DD AND MOVE IT TO
*         VM-CELL-OUT.
*-----------------------------------------------------------------*
 B210-FORMAT-OUT.
     MOVE W-IN-CCYY TO W-OUT-CCYY.
     MOVE W-IN-MM   TO W-OUT-MM.
     MOVE W-IN-DD   TO W-OUT-DD.
     MOVE W-DATE-OUT TO VM-CELL-OUT.
 B210-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* B300 -- CONVERT A DAY SERIAL (1 = 1900-01-01) TO CCYY-MM-DD BY
*         REPEATED SUBTRACTION OF WHOLE YEARS, THEN WHOLE MONTHS,
*         LEAVING THE REMAINDER AS THE DAY OF THE MONTH.  THE
*         SERIAL OCCUPIES THE LEFT END OF THE FIELD, TRAILING
*         SPACE-FILLED, SO ITS LENGTH IS FOUND FIRST.  A FRACTIONAL
*         DAY (DECIMAL POINT AND TRAILING DIGITS) IS TRUNCATED
*         BEFORE THE WHOLE-DAY ARITHMETIC BELOW.            SR-2617
*-----------------------------------------------------------------*
 B300-SERIAL-TO-DATE.
     MOVE 0 TO C9-SCRATCH.
     MOVE 20 TO C4-MX.
* SCAN RIGHT TO LEFT FOR THE LAST NON-BLANK CHARACTER; THAT
* POSITION IS THE SERIAL NUMBER'S LENGTH.
 B300-LEN-LOOP.
     IF C4-MX < 1
         GO TO B300-LEN-DONE
     END-IF.
     IF VM-CELL-IN(C4-MX:1) NOT = SPACE
         MOVE C4-MX TO C9-SCRATCH
         GO TO B300-LEN-DONE
     END-IF.
     SUBTRACT 1 FROM C4-MX.
     GO TO B300-LEN-LOOP.
 B300-LEN-DONE.
     IF C9-SCRATCH = 0
         GO TO B300-EXIT
     END-IF.
* FRACTIONAL DAYS ARE TRUNCATED -- IF A DECIMAL POINT APPEARS IN THE
* SCANNED SERIAL, SHORTEN THE LENGTH TO THE WHOLE-DAY DIGITS LEFT OF
* THE POINT BEFORE THE DIGIT-CHARS CLASS TEST BELOW.
     MOVE 1 TO C4-DOT-POS.
 B300-DOT-LOOP.
     IF C4-DOT-POS > C9-SCRATCH
         GO TO B300-DOT-DONE
     END-IF.
     IF VM-CELL-IN(C4-DOT-POS:1) = '.'
         COMPUTE C9-SCRATCH = C4-DOT-POS - 1
         GO TO B300-DOT-DONE
     END-IF.
     ADD 1 TO C4-DOT-POS.
     GO TO B300-DOT-LOOP.
 B300-DOT-DONE.
     IF C9-SCRATCH = 0
         GO TO B300-EXIT
     END-IF.
     IF VM-CELL-IN(1:C9-SCRATCH) IS NOT DIGIT-CHARS
         GO TO B300-EXIT
     END-IF.
     MOVE VM-CELL-IN(1:C9-SCRATCH) TO C9-DAYS-LEFT.
     SUBTRACT 1 FROM C9-DAYS-LEFT.
     MOVE 1900 TO C9-YEAR.
 B300-YEAR-LOOP.
     PERFORM B310-SET-LEAP-SW THRU B310-EXIT.
     MOVE 365 TO C9-YEAR-LEN.
     IF IS-LEAP-YEAR
         MOVE 366 TO C9-YEAR-LEN
     END-IF.
     IF C9-DAYS-LEFT < C9-YEAR-LEN
         GO TO B300-YEAR-DONE
     END-IF.
     SUBTRACT C9-YEAR-LEN FROM C9-DAYS-LEFT.
     ADD 1 TO C9-YEAR.
     GO TO B300-YEAR-LOOP.
 B300-YEAR-DONE.
     MOVE 1 TO C9-MONTH.
 B300-MONTH-LOOP.
     MOVE W-MONTH-DAYS(C9-MONTH) TO C4-DAYS-IN-MONTH.
     IF C9-MONTH = 2 AND IS-LEAP-YEAR
         ADD 1 TO C4-DAYS-IN-MONTH
     END-IF.
     IF C9-DAYS-LEFT < C4-DAYS-IN-MONTH
         GO TO B300-MONTH-DONE
     END-IF.
     SUBTRACT C4-DAYS-IN-MONTH FROM C9-DAYS-LEFT.
     ADD 1 TO C9-MONTH.
     GO TO B300-MONTH-LOOP.
 B300-MONTH-DONE.
     MOVE C9-YEAR TO W-OUT-CCYY.
     MOVE C9-MONTH TO W-OUT-MM.
     ADD 1 TO C9-DAYS-LEFT GIVING C9-DAY.
     MOVE C9-DAY TO W-OUT-DD.
     MOVE W-DATE-OUT TO VM-CELL-OUT.
 B300-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* B310 -- LEAP-YEAR TEST FOR C9-YEAR (TRUE GREGORIAN RULE).
*-----------------------------------------------------------------*
 B310-SET-LEAP-SW.
     SET NOT-LEAP-YEAR TO TRUE.
     DIVIDE C9-YEAR BY 4 GIVING C9-SCRATCH REMAINDER C4-MX.
     IF C4-MX NOT = 0
         GO TO B310-EXIT
     END-IF.
     DIVIDE C9-YEAR BY 100 GIVING C9-SCRATCH REMAINDER C4-MX.
     IF C4-MX NOT = 0
         SET IS-LEAP-YEAR TO TRUE
         GO TO B310-EXIT
     END-IF.
     DIVIDE C9-YEAR BY 400 GIVING C9-SCRATCH REMAINDER C4-MX.
     IF C4-MX = 0
         SET IS-LEAP-YEAR TO TRUE
     END-IF.
 B310-EXIT.
     EXIT.
