000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    MIGDRV0O.
000120 AUTHOR.        R J HENSLEY.
000130 INSTALLATION.  CENTRAL DATA SERVICES.
000140 DATE-WRITTEN.  03/14/86.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000170*****************************************************************
000180* MIGDRV0O -- CONTROL DRIVER, DATA MIGRATION (ETL) RUN
000190*=================================================================*
000200* SHORT DESC. :: READS THE MIGRATION CONFIG, SOURCE TABLE, VALUE
000210*                MAPS AND RUN ARGUMENTS, DRIVES THE COLUMN-BY-
000220*                COLUMN BUILD OF THE OUTPUT TABLE (CALLING THE
000230*                SUBORDINATE MODULES BELOW), AND CALLS TBLWRT0M
000240*                TO EXPORT OUTDATA AND PRINT RUNRPT.
000250* JOB STEP    :: MIGDRV0
000260* CALLS       :: TBLLOD0M  COLBLD0M  SUSWLT0M  TBLWRT0M
000270*=================================================================*
000280* CHANGE LOG (UPDATE VERSION AND DATE WHEN K-PROG-START IS CHANGED)
000290*-----------------------------------------------------------------*
000300* VERS.   | DATE       | BY  | COMMENT                            *
000310*---------|------------|-----|------------------------------------*
000320* A.00.00 | 03/14/86   | RJH | ORIGINAL CODING                    *
000330* A.01.00 | 08/19/87   | RJH | ADDED FILL AND INDEX ACTIONS       *
000340* A.02.00 | 02/03/89   | LKM | SUBTBL WINDOW EXTRACTION (REQ2214) *
000350* A.03.00 | 09/02/91   | LKM | RAISED ROW LIMIT, SEE DTAREC0C     *
000360* B.00.00 | 06/22/93   | PVN | DEPENDENCY WAITLIST REWRITE-CALLS  *
000370*         |            |     | OUT TO NEW SUSWLT0M MODULE (SR-885)*
000380* B.01.00 | 02/11/95   | PVN | MAPPING TABLE SIZE, SEE MAPREC0C   *
000390* B.02.00 | 1998-11-03 | DWK | YEAR-2000 - CENTURY WINDOW ON ALL *CR4471  
000400*         |            |     | DATEFIX ARITHMETIC, SEE VALMAP0M * CR4471  
000410* B.03.00 | 2003-05-14 | TAS | DUPLICATE-TITLE ABORT PATH ADDED  *SR-1140 
000420*         |            |     | (WAS SILENTLY OVERWRITING COLUMN) *SR-1140 
000430*-----------------------------------------------------------------*
000440*****************************************************************
000450
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     UPSI-0 ON STATUS IS SHOW-VERSION
000500     CLASS ARGKEYWD IS "_"
000510                        "0123456789"
000520                        "abcdefghijklmnopqrstuvwxyz"
000530                        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000540
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     SELECT CONFIG-FILE   ASSIGN TO CONFIG
000580         FILE STATUS IS FILE-STATUS.
000590     SELECT MAPPING-FILE  ASSIGN TO MAPPING
000600         FILE STATUS IS FILE-STATUS.
000610     SELECT ARGS-FILE     ASSIGN TO ARGS
000620         FILE STATUS IS FILE-STATUS.
000630
000640 DATA DIVISION.
000650 FILE SECTION.
000660 FD  CONFIG-FILE
000670     LABEL RECORDS ARE STANDARD
000680     RECORD CONTAINS 160 CHARACTERS.
000690 01  CONFIG-REC              PIC X(160).
000700
000710 FD  MAPPING-FILE
000720     LABEL RECORDS ARE STANDARD
000730     RECORD CONTAINS 60 CHARACTERS.
000740 01  MAPPING-REC             PIC X(60).
000750
000760 FD  ARGS-FILE
000770     LABEL RECORDS ARE STANDARD
000780     RECORD CONTAINS 20 CHARACTERS.
000790 01  ARGS-REC                PIC X(20).
000800
000810 WORKING-STORAGE SECTION.
000820 77  W-TRACE-SW               PIC X(1) VALUE 'N'.
000830 77  W-EDIT-CTR               PIC S9(4) COMP VALUE 0.
000840*-----------------------------------------------------------------*
000850* COMP-FELDER -- PREFIX Cn, N = DIGIT COUNT
000860*-----------------------------------------------------------------*
000870 01  COMP-FIELDS.
000880     05  C4-SUB               PIC S9(4) COMP.
000890     05  C4-SLOT              PIC S9(4) COMP.
000900     05  C4-SUBTBL-COUNT      PIC S9(4) COMP VALUE ZERO.
000910     05  C4-PASS-RELEASES     PIC S9(4) COMP.
000920     05  FILLER               PIC X(8).
000930
000940*-----------------------------------------------------------------*
000950* DISPLAY-FELDER -- PREFIX D
000960*-----------------------------------------------------------------*
000970 01  DISPLAY-FIELDS.
000980     05  D-RUN-DATE           PIC 9(6).
000990     05  D-RUN-DATE-R REDEFINES D-RUN-DATE.
001000         10  D-RUN-YY         PIC 9(2).
001010         10  D-RUN-MM         PIC 9(2).
001020         10  D-RUN-DD         PIC 9(2).
001030     05  FILLER               PIC X(8).
001040
001050*-----------------------------------------------------------------*
001060* KONSTANTE-FELDER -- PREFIX K
001070*-----------------------------------------------------------------*
001080 01  KONSTANT-FIELDS.
001090     05  K-MODUL              PIC X(8) VALUE 'MIGDRV0O'.
001100     05  K-MAX-SUBTBL         PIC 9(1) VALUE 4.
001110     05  FILLER               PIC X(7).
001120
001130*-----------------------------------------------------------------*
001140* SCHALTER -- STATUS SWITCHES
001150*-----------------------------------------------------------------*
001160 01  SCHALTER.
001170     05  FILE-STATUS          PIC X(2).
001180         88  FILE-OK                  VALUE '00'.
001190         88  FILE-EOF                 VALUE '10'.
001200         88  FILE-NOK                 VALUE '01' THRU '09'
001210                                             '11' THRU '99'.
001220     05  PRG-STATUS           PIC X(1) VALUE 'N'.
001230         88  PRG-OK                   VALUE 'N'.
001240         88  PRG-ABEND                VALUE 'A'.
001250         88  PRG-DEPENDENCY-ERROR     VALUE 'D'.
001260     05  CONFIG-EOF-SW        PIC X(1) VALUE 'N'.
001270         88  CONFIG-EOF               VALUE 'Y'.
001280     05  MAPPING-EOF-SW       PIC X(1) VALUE 'N'.
001290         88  MAPPING-EOF              VALUE 'Y'.
001300     05  ARGS-EOF-SW          PIC X(1) VALUE 'N'.
001310         88  ARGS-EOF                 VALUE 'Y'.
001320     05  MORE-RELEASES-SW     PIC X(1) VALUE 'N'.
001330         88  MORE-RELEASES            VALUE 'Y'.
001340     05  FILLER               PIC X(2).
001350
001360*-----------------------------------------------------------------*
001370* WORK-FELDER
001380*-----------------------------------------------------------------*
001390 01  WORK-FIELDS.
001400     05  W-MSG-LINE           PIC X(80).
001410     05  W-MSG-LINE-R REDEFINES W-MSG-LINE.
001420         10  W-MSG-PREFIX     PIC X(20).
001430         10  W-MSG-SUFFIX     PIC X(60).
001440     05  W-DIR-INDEX          PIC S9(4) COMP.
001450     05  FILLER               PIC X(8).
001460
001470*-----------------------------------------------------------------*
001480* MODULE LINKAGE CONTROL AREAS -- ONE PER CALLED MODULE
001490*-----------------------------------------------------------------*
001500 01  TL-CONTROL.
001510     05  TL-FUNCTION          PIC X(9).
001520         88  TL-LOAD-SOURCE           VALUE 'LOAD-SRC '.
001530         88  TL-EXTRACT-SUBTBL        VALUE 'XTRACTSUB'.
001540         88  TL-FIND-COLUMN           VALUE 'FINDCOL  '.
001550         88  TL-FIND-LOOSE            VALUE 'FINDLOOSE'.
001560     05  TL-RETURN-CODE       PIC 9(2).
001570         88  TL-RC-OK                 VALUE 0.
001580         88  TL-RC-NOT-FOUND          VALUE 4.
001590         88  TL-RC-ERROR              VALUE 8.
001600     05  TL-SUB-NUM           PIC 9(1).
001610     05  TL-DIR-INDEX         PIC S9(4) COMP.
001620     05  TL-SEARCH-TABLE      PIC X(1).
001630     05  TL-SEARCH-TITLE      PIC X(20).
001640     05  TL-FOUND-INDEX       PIC S9(4) COMP.
001650     05  TL-FILLER            PIC X(10).
001660
001670 01  CL-CONTROL.
001680     05  CL-DIR-INDEX         PIC S9(4) COMP.
001690     05  CL-RETURN-CODE       PIC 9(2).
001700         88  CL-RC-BUILT              VALUE 0.
001710         88  CL-RC-SUSPEND            VALUE 4.
001720         88  CL-RC-FATAL              VALUE 8.
001730     05  CL-AWAIT-TABLE       PIC X(20).
001740     05  CL-AWAIT-TABLE-R REDEFINES CL-AWAIT-TABLE.
001750         10  CL-AWAIT-TABLE-LFT PIC X(10).
001760         10  CL-AWAIT-TABLE-RGT PIC X(10).
001770     05  CL-AWAIT-TITLE       PIC X(20).
001780     05  CL-ERROR-MSG         PIC X(60).
001790     05  CL-FILLER            PIC X(8).
001800
001810 01  SW-CONTROL.
001820     05  SW-FUNCTION          PIC X(8).
001830         88  SW-ADD-ENTRY             VALUE 'ADD     '.
001840         88  SW-RELEASE-CHECK         VALUE 'RELCHECK'.
001850         88  SW-FINAL-CHECK           VALUE 'FINALCHK'.
001860     05  SW-DIR-INDEX         PIC S9(4) COMP.
001870     05  SW-SLOT              PIC S9(4) COMP.
001880     05  SW-AWAIT-TABLE       PIC X(20).
001890     05  SW-AWAIT-TITLE       PIC X(20).
001900     05  SW-SATISFIED-TABLE   PIC X(20).
001910     05  SW-SATISFIED-TITLE   PIC X(20).
001920     05  SW-RELEASED-INDEX    PIC S9(4) COMP.
001930     05  SW-RETURN-CODE       PIC 9(2).
001940         88  SW-RC-OK                 VALUE 0.
001950         88  SW-RC-NONE-LEFT          VALUE 4.
001960         88  SW-RC-STILL-WAITING      VALUE 8.
001970     05  SW-FILLER            PIC X(8).
001980
001990 01  TW-CONTROL.
002000     05  TW-FUNCTION          PIC X(8).
002010         88  TW-EXPORT                VALUE 'EXPORT  '.
002020         88  TW-DEP-ERROR             VALUE 'DEPERROR'.
002030     05  TW-RUN-DATE          PIC 9(6).
002040     05  TW-RETURN-CODE       PIC 9(2).
002050     05  TW-FILLER            PIC X(8).
002060
002070*-----------------------------------------------------------------*
002080* SHARED DATA AREAS -- ONE COPY PER TABLE HELD IN STORAGE
002090*-----------------------------------------------------------------*
002100     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==SRC==.
002110     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==OUT==.
002120     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==SB1==.
002130     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==SB2==.
002140     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==SB3==.
002150     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==SB4==.
002160     COPY CNFREC0C OF "=MIGLIB".
002170     COPY MAPREC0C OF "=MIGLIB".
002180     COPY ARGREC0C OF "=MIGLIB".
002190     COPY SUSREC0C OF "=MIGLIB".
002200     COPY CNTREC0C OF "=MIGLIB".
002210
002220 PROCEDURE DIVISION.
002230*-----------------------------------------------------------------*
002240* CONTROL SECTION
002250*-----------------------------------------------------------------*
002260 A100-MAIN-CONTROL.
002270     IF SHOW-VERSION
002280         DISPLAY K-MODUL ' VERSION B.03.00'
002290         STOP RUN
002300     END-IF.
002310
002320     PERFORM B000-INITIALIZE THRU B000-EXIT.
002330     IF PRG-ABEND
002340         GO TO A100-EXIT
002350     END-IF.
002360
002370     PERFORM B015-LOAD-SUBTABLES THRU B015-EXIT.
002380     IF PRG-ABEND
002390         GO TO A100-EXIT
002400     END-IF.
002410
002420     PERFORM B100-PROCESS-DIRECTIVES THRU B100-EXIT
002430         VARYING W-DIR-INDEX FROM 1 BY 1
002440         UNTIL W-DIR-INDEX > CF-DIR-COUNT
002450            OR PRG-ABEND.
002460     IF PRG-ABEND
002470         GO TO A100-EXIT
002480     END-IF.
002490
002500     PERFORM B300-FINAL-DEPENDENCY-CHECK THRU B300-EXIT.
002510     IF PRG-DEPENDENCY-ERROR
002520         GO TO A100-EXIT
002530     END-IF.
002540
002550     PERFORM B400-EXPORT-AND-REPORT THRU B400-EXIT.
002560
002570 A100-EXIT.
002580     PERFORM B090-FINISH THRU B090-EXIT.
002590     IF PRG-OK
002600         STOP RUN
002610     END-IF.
002620     IF PRG-DEPENDENCY-ERROR
002630         MOVE 16 TO RETURN-CODE
002640     ELSE
002650         MOVE 12 TO RETURN-CODE
002660     END-IF.
002670     STOP RUN.
002680
002690*-----------------------------------------------------------------*
002700* B000 -- OPEN FILES, LOAD ARGS, LOAD MAPPING, LOAD SOURCE, LOAD
002710*         THE CONFIG DIRECTIVE TABLE (SUBTBL DIRECTIVES ARE READ
002720*         HERE TOO BUT NOT PROCESSED UNTIL B015).
002730*-----------------------------------------------------------------*
002740 B000-INITIALIZE.
002750     INITIALIZE RS-RUN-COUNTERS
002760                CF-DIRECTIVE-TABLE
002770                AR-ARG-TABLE
002780                MP-MAPPING-TABLE
002790                SU-WAITLIST.
002800     MOVE ZERO TO OUT-COL-COUNT OUT-ROW-COUNT.
002810     ACCEPT D-RUN-DATE FROM DATE.
002820
002830     OPEN INPUT ARGS-FILE.
002840     PERFORM C010-READ-ARGS THRU C010-EXIT
002850         UNTIL ARGS-EOF.
002860     CLOSE ARGS-FILE.
002870
002880     OPEN INPUT MAPPING-FILE.
002890     PERFORM C020-READ-MAPPING THRU C020-EXIT
002900         UNTIL MAPPING-EOF.
002910     CLOSE MAPPING-FILE.
002920
002930     OPEN INPUT CONFIG-FILE.
002940     PERFORM C030-READ-CONFIG THRU C030-EXIT
002950         UNTIL CONFIG-EOF.
002960     CLOSE CONFIG-FILE.
002970
002980     MOVE 'LOAD-SRC ' TO TL-FUNCTION.
002990     CALL 'TBLLOD0M' USING TL-CONTROL SRC-TABLE-AREA
003000                            SB1-TABLE-AREA SB2-TABLE-AREA
003010                            SB3-TABLE-AREA SB4-TABLE-AREA
003020                            CF-DIRECTIVE-TABLE RS-RUN-COUNTERS.
003030     IF TL-RC-ERROR
003040         SET PRG-ABEND TO TRUE
003050     END-IF.
003060 B000-EXIT.
003070     EXIT.
003080
003090* ONE ARGS-FILE LINE PER CALL, APPENDED TO AR-ARG-TABLE.  ARGS
003100* SUPPLY THE FILL/INDEX START VALUES A _Fill. OR _Index. DIRECTIVE
003110* NAMES BY POSITION -- SEE COLBLD0M.
003120 C010-READ-ARGS.
003130     READ ARGS-FILE
003140         AT END SET ARGS-EOF TO TRUE
003150         NOT AT END
003160             SET AR-AX TO AR-ARG-COUNT
003170             SET AR-AX UP BY 1
003180             SET AR-ARG-COUNT TO AR-AX
003190             MOVE ARGS-REC TO AR-ARG(AR-AX)
003200     END-READ.
003210 C010-EXIT.
003220     EXIT.
003230
003240* ONE MAPPING-FILE LINE PER CALL, SPLIT INTO ITS NAME/FROM/TO
003250* TRIPLE AND APPENDED TO MP-MAPPING-TABLE FOR _Map. LOOKUPS.
003260 C020-READ-MAPPING.
003270     READ MAPPING-FILE
003280         AT END SET MAPPING-EOF TO TRUE
003290         NOT AT END
003300             SET MP-PX TO MP-PAIR-COUNT
003310             SET MP-PX UP BY 1
003320             SET MP-PAIR-COUNT TO MP-PX
003330             MOVE MAPPING-REC(1:20)  TO MP-PAIR-NAME(MP-PX)
003340             MOVE MAPPING-REC(21:20) TO MP-PAIR-FROM(MP-PX)
003350             MOVE MAPPING-REC(41:20) TO MP-PAIR-TO(MP-PX)
003360     END-READ.
003370 C020-EXIT.
003380     EXIT.
003390
003400* ONE CONFIG-FILE LINE PER CALL, APPENDED TO CF-DIRECTIVE-TABLE AND
003410* MARKED PENDING WITH SLOT ZERO -- COLBLD0M ASSIGNS THE REAL SLOT
003420* WHEN THE DIRECTIVE FIRST BUILDS.
003430 C030-READ-CONFIG.
003440     READ CONFIG-FILE
003450         AT END SET CONFIG-EOF TO TRUE
003460         NOT AT END
003470             SET CF-DX TO CF-DIR-COUNT
003480             SET CF-DX UP BY 1
003490             SET CF-DIR-COUNT TO CF-DX
003500             MOVE CONFIG-REC TO CF-DIR-REC(CF-DX)
003510             SET CF-DIR-PENDING(CF-DX) TO TRUE
003520             MOVE ZERO TO CF-DIR-SLOT(CF-DX)
003530     END-READ.
003540 C030-EXIT.
003550     EXIT.
003560
003570*-----------------------------------------------------------------*
003580* B015 -- PROCESS SUBTBL DIRECTIVES.  THESE MUST PRECEDE ALL
003590*         COLUMN DIRECTIVES; EACH BECOMES _Sub0, _Sub1, ... IN
003600*         DIRECTIVE ORDER.
003610*-----------------------------------------------------------------*
003620 B015-LOAD-SUBTABLES.
003630     MOVE 1 TO W-DIR-INDEX.
003640 B015-LOOP.
003650     IF W-DIR-INDEX > CF-DIR-COUNT
003660         GO TO B015-EXIT
003670     END-IF.
003680     SET CF-DX TO W-DIR-INDEX.
003690     IF NOT CF-DIR-IS-SUBTBL(CF-DX)
003700         GO TO B015-EXIT
003710     END-IF.
003720     ADD 1 TO C4-SUBTBL-COUNT.
003730     IF C4-SUBTBL-COUNT > K-MAX-SUBTBL
003740         DISPLAY K-MODUL ' - TOO MANY SUBTBL DIRECTIVES (SHOP LIMIT 4)'
003750         SET PRG-ABEND TO TRUE
003760         GO TO B015-EXIT
003770     END-IF.
003780     MOVE 'XTRACTSUB' TO TL-FUNCTION.
003790     MOVE C4-SUBTBL-COUNT TO TL-SUB-NUM.
003800     MOVE W-DIR-INDEX TO TL-DIR-INDEX.
003810     CALL 'TBLLOD0M' USING TL-CONTROL SRC-TABLE-AREA
003820                            SB1-TABLE-AREA SB2-TABLE-AREA
003830                            SB3-TABLE-AREA SB4-TABLE-AREA
003840                            CF-DIRECTIVE-TABLE RS-RUN-COUNTERS.
003850     IF TL-RC-ERROR
003860         SET PRG-ABEND TO TRUE
003870         GO TO B015-EXIT
003880     END-IF.
003890     MOVE 'B' TO CF-DIR-STATUS(CF-DX).
003900     ADD 1 TO W-DIR-INDEX.
003910     GO TO B015-LOOP.
003920 B015-EXIT.
003930     EXIT.
003940
003950*-----------------------------------------------------------------*
003960* B100 -- PROCESS ONE COLUMN DIRECTIVE (DRIVEN BY THE VARYING
003970*         PERFORM IN A100).  SUBTBL DIRECTIVES ARE SKIPPED HERE
003980*         SINCE THEY WERE ALREADY CONSUMED IN B015.
003990*-----------------------------------------------------------------*
004000 B100-PROCESS-DIRECTIVES.
004010     SET CF-DX TO W-DIR-INDEX.
004020     IF CF-DIR-IS-SUBTBL(CF-DX)
004030         GO TO B100-EXIT
004040     END-IF.
004050
004060     MOVE W-DIR-INDEX TO CL-DIR-INDEX.
004070     CALL 'COLBLD0M' USING CL-CONTROL CF-DIRECTIVE-TABLE
004080                            SRC-TABLE-AREA
004090                            SB1-TABLE-AREA SB2-TABLE-AREA
004100                            SB3-TABLE-AREA SB4-TABLE-AREA
004110                            OUT-TABLE-AREA AR-ARG-TABLE
004120                            MP-MAPPING-TABLE RS-RUN-COUNTERS.
004130
004140     EVALUATE TRUE
004150         WHEN CL-RC-BUILT
004160             MOVE 'B' TO CF-DIR-STATUS(CF-DX)
004170             ADD 1 TO RS-COLS-BUILT
004180             PERFORM B120-RELEASE-SCAN THRU B120-EXIT
004190         WHEN CL-RC-SUSPEND
004200             SET SW-ADD-ENTRY TO TRUE
004210             MOVE W-DIR-INDEX TO SW-DIR-INDEX
004220             MOVE CF-DIR-SLOT(CF-DX) TO SW-SLOT
004230             MOVE CL-AWAIT-TABLE TO SW-AWAIT-TABLE
004240             MOVE CL-AWAIT-TITLE TO SW-AWAIT-TITLE
004250             CALL 'SUSWLT0M' USING SW-CONTROL SU-WAITLIST
004260                                    RS-RUN-COUNTERS
004270             MOVE 'S' TO CF-DIR-STATUS(CF-DX)
004280             ADD 1 TO RS-COLS-SUSPENDED
004290         WHEN CL-RC-FATAL
004300             DISPLAY K-MODUL ' - ' CL-ERROR-MSG
004310             SET PRG-ABEND TO TRUE
004320     END-EVALUATE.
004330 B100-EXIT.
004340     EXIT.
004350
004360*-----------------------------------------------------------------*
004370* B120 -- AFTER A SUCCESSFUL BUILD, RELEASE ANY WAITLIST ENTRIES
004380*         THAT WERE AWAITING THIS (_This., TITLE) KEY.  RELEASING
004390*         ONE ENTRY MAY ITSELF SATISFY OTHERS, SO THE SCAN REPEATS
004400*         UNTIL A PASS RELEASES NOTHING.
004410*-----------------------------------------------------------------*
004420 B120-RELEASE-SCAN.
004430     MOVE '_This.' TO SW-SATISFIED-TABLE.
004440     MOVE CF-DIR-TITLE(CF-DX) TO SW-SATISFIED-TITLE.
004450* EACH PASS ASKS SUSWLT0M FOR ONE ENTRY WAITING ON THE JUST-SATISFIED
004460* KEY; IF ITS REBUILD SUCCEEDS THE PASS REPEATS AGAINST THE NEWLY
004470* BUILT TITLE, SO A CHAIN OF DEPENDENCIES UNWINDS IN ONE CALL HERE.
004480 B120-PASS.
004490     SET SW-RELEASE-CHECK TO TRUE
004500     CALL 'SUSWLT0M' USING SW-CONTROL SU-WAITLIST RS-RUN-COUNTERS.
004510     IF SW-RC-NONE-LEFT
004520         GO TO B120-EXIT
004530     END-IF.
004540
004550     MOVE SW-DIR-INDEX TO CL-DIR-INDEX.
004560     CALL 'COLBLD0M' USING CL-CONTROL CF-DIRECTIVE-TABLE
004570                            SRC-TABLE-AREA
004580                            SB1-TABLE-AREA SB2-TABLE-AREA
004590                            SB3-TABLE-AREA SB4-TABLE-AREA
004600                            OUT-TABLE-AREA AR-ARG-TABLE
004610                            MP-MAPPING-TABLE RS-RUN-COUNTERS.
004620     IF NOT CL-RC-BUILT
004630         DISPLAY K-MODUL ' - RELEASED DIRECTIVE FAILED TO REBUILD'
004640         SET PRG-ABEND TO TRUE
004650         GO TO B120-EXIT
004660     END-IF.
004670     SET CF-DX TO SW-DIR-INDEX.
004680     MOVE 'R' TO CF-DIR-STATUS(CF-DX).
004690     ADD 1 TO RS-COLS-RELEASED.
004700     MOVE CF-DIR-TITLE(CF-DX) TO SW-SATISFIED-TITLE.
004710     GO TO B120-PASS.
004720 B120-EXIT.
004730     EXIT.
004740
004750*-----------------------------------------------------------------*
004760* B300 -- ANY WAITLIST ENTRY STILL UNRELEASED AFTER THE LAST
004770*         DIRECTIVE IS A FATAL DEPENDENCY ERROR.
004780*-----------------------------------------------------------------*
004790 B300-FINAL-DEPENDENCY-CHECK.
004800     SET SW-FINAL-CHECK TO TRUE
004810     CALL 'SUSWLT0M' USING SW-CONTROL SU-WAITLIST RS-RUN-COUNTERS.
004820     IF SW-RC-STILL-WAITING
004830         SET PRG-DEPENDENCY-ERROR TO TRUE
004840         SET TW-DEP-ERROR TO TRUE
004850         MOVE D-RUN-DATE TO TW-RUN-DATE
004860         CALL 'TBLWRT0M' USING TW-CONTROL OUT-TABLE-AREA
004870                                CF-DIRECTIVE-TABLE SU-WAITLIST
004880                                RS-RUN-COUNTERS
004890     END-IF.
004900 B300-EXIT.
004910     EXIT.
004920
004930*-----------------------------------------------------------------*
004940* B400 -- EXPORT OUTDATA AND WRITE THE NORMAL RUN SUMMARY.
004950*-----------------------------------------------------------------*
004960 B400-EXPORT-AND-REPORT.
004970     SET TW-EXPORT TO TRUE
004980     MOVE D-RUN-DATE TO TW-RUN-DATE
004990     CALL 'TBLWRT0M' USING TW-CONTROL OUT-TABLE-AREA
005000                            CF-DIRECTIVE-TABLE SU-WAITLIST
005010                            RS-RUN-COUNTERS.
005020 B400-EXIT.
005030     EXIT.
005040
005050*-----------------------------------------------------------------*
005060* B090 -- END OF RUN MESSAGE.
005070*-----------------------------------------------------------------*
005080 B090-FINISH.
005090     IF PRG-DEPENDENCY-ERROR
005100         DISPLAY ' '
005110         DISPLAY K-MODUL ' - RUN ABORTED - DEPENDENCY ERROR'
005120         DISPLAY ' '
005130     ELSE
005140         IF PRG-ABEND
005150             DISPLAY ' '
005160             DISPLAY K-MODUL ' - RUN ABORTED'
005170             DISPLAY ' '
005180         ELSE
005190             DISPLAY ' '
005200             DISPLAY K-MODUL ' - RUN COMPLETE'
005210             DISPLAY ' '
005220         END-IF
005230     END-IF.
005240 B090-EXIT.
005250     EXIT.
