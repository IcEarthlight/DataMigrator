 IDENTIFICATION DIVISION.
 PROGRAM-ID.    TBLLOD0M.
 AUTHOR.        R J HENSLEY.
 INSTALLATION.  CENTRAL DATA SERVICES.
 DATE-WRITTEN.  03/17/86.
 DATE-COMPILED.
 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
*****************************************************************
* TBLLOD0M -- TABLE / COLUMN DATA STORE
*=================================================================*
* SHORT DESC. :: OWNS THE SRCDATA FILE.  LOADS THE PRIMARY SOURCE
*                TABLE INTO STORAGE (TRIMMING TRAILING BLANK ROWS
*                AND DELETING FULLY-EMPTY ROWS), CARVES SUBTBL
*                WINDOWS OUT OF THE SOURCE, AND ANSWERS COLUMN
*                LOOKUP REQUESTS (EXACT AND LOOSE TITLE MATCH).
* CALLED BY   :: MIGDRV0O, COLBLD0M
*=================================================================*
* CHANGE LOG
*-----------------------------------------------------------------*
* VERS.   | DATE       | BY  | COMMENT                            *
*---------|------------|-----|------------------------------------*
* A.00.00 | 03/17/86   | RJH | ORIGINAL CODING                    *
* A.01.00 | 02/03/89   | LKM | SUBTBL WINDOW EXTRACTION (REQ2214) *
* A.02.00 | 09/02/91   | LKM | TWO-BLANK-ROW TRUNCATION RULE      *
* A.03.00 | 03/30/95   | PVN | LOOSE TITLE MATCH (WHITESPACE-     *
*         |            |     | INSENSITIVE / PREFIX) SR-940       *
* A.04.00 | 08/22/95   | PVN | LOOSE MATCH NOW HONORS SEARCH-TABLE*
*         |            |     | -- WAS SOURCE-ONLY, NEVER SCANNED  *
*         |            |     | SB1-SB4 FOR A _SubN LOOKUP (SR-4498)*
* A.05.00 | 2004-10-04 | TAS | B100'S WINDOW MATH WAS WRONG THREE  *
*         |            |     | WAYS -- OFF-BY-ONE COLUMN COUNT,   *
*         |            |     | BAD SUBSCRIPT MAP, AND R0 NEVER     *
*         |            |     | SPECIAL-CASED FOR THE TITLE ROW     *
*         |            |     | (SR-3360)                           *
* A.06.00 | 2004-11-15 | TAS | H100 NOW USES THE BLANK-CHARS CLASS *
*         |            |     | TEST OVER THE WHOLE ROW LINE, AS THE*
*         |            |     | SPECIAL-NAMES ENTRY ALWAYS INTENDED,*
*         |            |     | INSTEAD OF A CELL-BY-CELL LOOP      *
*         |            |     | (SR-2703)                           *
*-----------------------------------------------------------------*
*****************************************************************

* THIS MODULE'S OWN SPECIAL-NAMES ENTRY GIVES B050/B060/H100 A
* CLASS TEST FOR "ALL SPACES" WITHOUT A CHARACTER-BY-CHARACTER
* COMPARE LOOP.
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     CLASS BLANK-CHARS IS " ".

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT SRCDATA-FILE  ASSIGN TO SRCDATA
         FILE STATUS IS FILE-STATUS.

* SRCDATA IS THE ONE FILE THIS MODULE OWNS -- THE PRIMARY SOURCE
* SHEET FOR THE RUN, ALWAYS 8 CELLS WIDE REGARDLESS OF HOW MANY
* THE CONFIG FILE ACTUALLY USES.  ROW 1 IS TITLES, EVERY ROW AFTER
* IS DATA.
 DATA DIVISION.
 FILE SECTION.
 FD  SRCDATA-FILE
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 164 CHARACTERS.
 01  SRCDATA-REC.
     05  SD-CELL              PIC X(20) OCCURS 8 TIMES.
     05  SD-FILLER            PIC X(4).
 01  SRCDATA-LINE REDEFINES SRCDATA-REC
                          PIC X(164).

 WORKING-STORAGE SECTION.
 77  W-TRACE-SW               PIC X(1) VALUE 'N'.
 77  W-EDIT-CTR               PIC S9(4) COMP VALUE 0.

 01  COMP-FIELDS.
     05  C4-ROW               PIC S9(4) COMP.
     05  C4-COL               PIC S9(4) COMP.
     05  C4-BLANK-STREAK      PIC S9(4) COMP VALUE ZERO.
     05  C4-LAST-NONBLANK     PIC S9(4) COMP VALUE ZERO.
     05  C4-WIN-ROW           PIC S9(4) COMP.
     05  C4-WIN-COL           PIC S9(4) COMP.
     05  C4-SRC-COL           PIC S9(4) COMP.
     05  FILLER               PIC X(8).

 01  KONSTANT-FIELDS.
     05  K-MODUL              PIC X(8) VALUE 'TBLLOD0M'.
     05  FILLER               PIC X(8).

 01  SCHALTER.
     05  FILE-STATUS          PIC X(2).
         88  FILE-OK                  VALUE '00'.
         88  FILE-EOF                 VALUE '10'.
     05  SRC-EOF-SW           PIC X(1) VALUE 'N'.
         88  SRC-EOF                  VALUE 'Y'.
     05  ROW-IS-BLANK-SW      PIC X(1).
         88  ROW-IS-BLANK             VALUE 'Y'.
         88  ROW-NOT-BLANK            VALUE 'N'.
     05  FILLER               PIC X(6).

 01  WORK-FIELDS.
     05  W-STRIPPED-1         PIC X(20).
     05  W-STRIPPED-1-R REDEFINES W-STRIPPED-1.
         10  W-STRIPPED-1-LFT PIC X(10).
         10  W-STRIPPED-1-RGT PIC X(10).
     05  W-STRIPPED-2         PIC X(20).
     05  W-STRIPPED-2-R REDEFINES W-STRIPPED-2.
         10  W-STRIPPED-2-LFT PIC X(10).
         10  W-STRIPPED-2-RGT PIC X(10).
     05  W-PREFIX-LEN         PIC S9(4) COMP.
     05  W-SCRATCH-20         PIC X(20).
     05  FILLER               PIC X(8).

* TL-CONTROL IS THE SAME SHAPE FOR ALL FOUR SERVICES THIS MODULE
* PROVIDES -- THE CALLER SETS TL-FUNCTION AND THE RELEVANT INPUT
* FIELDS, THIS MODULE SETS TL-RETURN-CODE AND, FOR THE TWO FIND
* FUNCTIONS, TL-FOUND-INDEX.
 LINKAGE SECTION.
 01  TL-CONTROL.
     05  TL-FUNCTION          PIC X(9).
         88  TL-LOAD-SOURCE           VALUE 'LOAD-SRC '.
         88  TL-EXTRACT-SUBTBL        VALUE 'XTRACTSUB'.
         88  TL-FIND-COLUMN           VALUE 'FINDCOL  '.
         88  TL-FIND-LOOSE            VALUE 'FINDLOOSE'.
     05  TL-RETURN-CODE       PIC 9(2).
         88  TL-RC-OK                 VALUE 0.
         88  TL-RC-NOT-FOUND          VALUE 4.
         88  TL-RC-ERROR              VALUE 8.
     05  TL-SUB-NUM           PIC 9(1).
     05  TL-DIR-INDEX         PIC S9(4) COMP.
     05  TL-SEARCH-TABLE      PIC X(1).
     05  TL-SEARCH-TITLE      PIC X(20).
     05  TL-FOUND-INDEX       PIC S9(4) COMP.
     05  TL-FILLER            PIC X(10).

* ONE DTAREC0C INSTANCE PER TABLE THIS MODULE MAY HOLD -- THE
* PRIMARY SOURCE (SRC) AND ITS FOUR SUBTBL WINDOWS (SB1-SB4).
* CNFREC0C GIVES US THE DIRECTIVE'S SUB-RECTANGLE FIELDS FOR B100;
* CNTREC0C IS THE SHARED RUN COUNTER BLOCK, BUMPED BY B000.
     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==SRC==.
     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==SB1==.
     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==SB2==.
     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==SB3==.
     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==SB4==.
     COPY CNFREC0C OF "=MIGLIB".
     COPY CNTREC0C OF "=MIGLIB".

*-----------------------------------------------------------------*
* A100 -- ENTRY POINT.  DISPATCHES ON TL-FUNCTION TO ONE OF THE
*         FOUR SERVICES THIS MODULE OWNS; AN UNRECOGNIZED FUNCTION
*         COMES BACK AS TL-RC-ERROR RATHER THAN ABENDING.
*-----------------------------------------------------------------*
 PROCEDURE DIVISION USING TL-CONTROL SRC-TABLE-AREA
                           SB1-TABLE-AREA SB2-TABLE-AREA
                           SB3-TABLE-AREA SB4-TABLE-AREA
                           CF-DIRECTIVE-TABLE RS-RUN-COUNTERS.
 A100-MAIN-CONTROL.
     MOVE 0 TO TL-RETURN-CODE.
     EVALUATE TRUE
         WHEN TL-LOAD-SOURCE
             PERFORM B000-LOAD-TABLE THRU B000-EXIT
         WHEN TL-EXTRACT-SUBTBL
             PERFORM B100-EXTRACT-SUBTABLE THRU B100-EXIT
         WHEN TL-FIND-COLUMN
             PERFORM B150-FIND-COLUMN THRU B150-EXIT
         WHEN TL-FIND-LOOSE
             PERFORM B160-FIND-COLUMN-LOOSE THRU B160-EXIT
         WHEN OTHER
             SET TL-RC-ERROR TO TRUE
     END-EVALUATE.
     GOBACK.

*-----------------------------------------------------------------*
* B000 -- OPEN SRCDATA, READ ROW 1 AS THE TITLE ROW, READ THE
*         REMAINDER AS DATA ROWS, THEN TRIM TRAILING BLANK ROWS
*         AND DELETE ANY ROW THAT IS ENTIRELY BLANK.
*-----------------------------------------------------------------*
 B000-LOAD-TABLE.
     INITIALIZE SRC-TABLE-AREA.
     MOVE 8 TO SRC-COL-COUNT.
     OPEN INPUT SRCDATA-FILE.
     IF NOT FILE-OK
         SET TL-RC-ERROR TO TRUE
         GO TO B000-EXIT
     END-IF.

     READ SRCDATA-FILE
         AT END SET SRC-EOF TO TRUE
     END-READ.
     IF SRC-EOF
         CLOSE SRCDATA-FILE
         GO TO B000-EXIT
     END-IF.
     MOVE 1 TO C4-COL.
* COPY ROW 1 OF SRCDATA INTO THE TITLE ROW, ONE CELL AT A TIME.
 B000-TITLE-LOOP.
     IF C4-COL > 8
         GO TO B000-TITLE-DONE
     END-IF.
     MOVE SD-CELL(C4-COL) TO SRC-TITLE(C4-COL).
     ADD 1 TO C4-COL.
     GO TO B000-TITLE-LOOP.
 B000-TITLE-DONE.

     MOVE 0 TO C4-ROW.
* READ EVERY REMAINING SRCDATA ROW INTO SRC-CELL UNTIL EOF OR THE
* 999-ROW CAPACITY IS EXCEEDED.
 B000-READ-LOOP.
     READ SRCDATA-FILE
         AT END SET SRC-EOF TO TRUE
     END-READ.
     IF SRC-EOF
         GO TO B000-DONE-READING
     END-IF.
     ADD 1 TO C4-ROW.
     IF C4-ROW > 999
         SET TL-RC-ERROR TO TRUE
         CLOSE SRCDATA-FILE
         GO TO B000-EXIT
     END-IF.
     MOVE 1 TO C4-COL.
* COPY ONE DATA ROW, CELL BY CELL.
 B000-DATA-COL-LOOP.
     IF C4-COL > 8
         GO TO B000-DATA-COL-DONE
     END-IF.
     MOVE SD-CELL(C4-COL) TO SRC-CELL(C4-ROW C4-COL).
     ADD 1 TO C4-COL.
     GO TO B000-DATA-COL-LOOP.
 B000-DATA-COL-DONE.
     ADD 1 TO RS-ROWS-READ.
     GO TO B000-READ-LOOP.

 B000-DONE-READING.
     CLOSE SRCDATA-FILE.
     MOVE C4-ROW TO SRC-ROW-COUNT.
     PERFORM B050-TRIM-TRAILING THRU B050-EXIT.
     PERFORM B060-DELETE-EMPTY-ROWS THRU B060-EXIT.
 B000-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* B050 -- DROP TRAILING ROWS THAT ARE ENTIRELY BLANK.  A ROW IS
*         "TRAILING" ONLY IF EVERY ROW AFTER IT IS ALSO BLANK.
*-----------------------------------------------------------------*
 B050-TRIM-TRAILING.
     MOVE 0 TO C4-LAST-NONBLANK.
     MOVE 1 TO C4-ROW.
* SCAN FORWARD REMEMBERING THE HIGHEST ROW NUMBER SEEN THAT WAS
* NOT BLANK; EVERYTHING AFTER IT AT THE END IS TRAILING BLANK.
 B050-SCAN-LOOP.
     IF C4-ROW > SRC-ROW-COUNT
         GO TO B050-SCAN-DONE
     END-IF.
     PERFORM H100-TEST-ROW-BLANK THRU H100-EXIT.
     IF ROW-NOT-BLANK
         MOVE C4-ROW TO C4-LAST-NONBLANK
     END-IF.
     ADD 1 TO C4-ROW.
     GO TO B050-SCAN-LOOP.
 B050-SCAN-DONE.
     IF C4-LAST-NONBLANK < SRC-ROW-COUNT
         MOVE C4-LAST-NONBLANK TO SRC-ROW-COUNT
     END-IF.
 B050-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* B060 -- REMOVE ANY REMAINING ROW (NOT JUST TRAILING) THAT IS
*         ENTIRELY BLANK, CLOSING THE GAP.  KEEPS ROW ORDER.
*-----------------------------------------------------------------*
 B060-DELETE-EMPTY-ROWS.
     MOVE 0 TO C4-WIN-ROW.
     MOVE 1 TO C4-ROW.
* COMPACT THE ROW TABLE, KEEPING ONLY ROWS THAT ARE NOT BLANK.
 B060-SCAN-LOOP.
     IF C4-ROW > SRC-ROW-COUNT
         GO TO B060-SCAN-DONE
     END-IF.
     PERFORM H100-TEST-ROW-BLANK THRU H100-EXIT.
     IF ROW-NOT-BLANK
         ADD 1 TO C4-WIN-ROW
         IF C4-WIN-ROW NOT = C4-ROW
             MOVE SRC-CELL-GRP(C4-ROW) TO SRC-CELL-GRP(C4-WIN-ROW)
         END-IF
     ELSE
         ADD 1 TO RS-ROWS-DELETED
     END-IF.
     ADD 1 TO C4-ROW.
     GO TO B060-SCAN-LOOP.
 B060-SCAN-DONE.
     MOVE C4-WIN-ROW TO SRC-ROW-COUNT.
 B060-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* H100 -- TRUE/FALSE TEST: IS ROW C4-ROW OF SRC-TABLE-AREA BLANK
*         IN EVERY ONE OF ITS 8 CELLS.  ONE CLASS TEST OVER THE
*         WHOLE 160-BYTE ROW LINE, PER THE SPECIAL-NAMES ENTRY
*         ABOVE, STANDS IN FOR A CELL-BY-CELL COMPARE.       SR-2703
*-----------------------------------------------------------------*
 H100-TEST-ROW-BLANK.
     IF SRC-ROW-LINE(C4-ROW) IS BLANK-CHARS
         SET ROW-IS-BLANK TO TRUE
     ELSE
         SET ROW-NOT-BLANK TO TRUE
     END-IF.
 H100-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* B100 -- EXTRACT A SUBTBL WINDOW.  THE DIRECTIVE AT TL-DIR-INDEX
*         GIVES A ROW/COLUMN RECTANGLE (R0,C0) TO (R1,C1) WITHIN
*         THE PRIMARY SOURCE.  C0/C1 ARE 0-BASED COLUMN OFFSETS --
*         THE WINDOW COVERS COLUMNS C0 THROUGH C1-1, A COUNT OF
*         C1-C0 COLUMNS.  IF R0 = 0 THE WINDOW HAS NO HEADER ROW OF
*         ITS OWN AND THE SUBTABLE'S TITLES ARE THE SOURCE SHEET'S
*         OWN COLUMN TITLES; OTHERWISE ROW R0 (1-BASED) IS THE
*         HEADER ROW.  EITHER WAY, DATA ROWS RUN R0+1 THROUGH R1-1.
*         A SUBTABLE STOPS EARLY THE FIRST TIME TWO CONSECUTIVE
*         BLANK ROWS ARE SEEN.                                SR-3360
*-----------------------------------------------------------------*
 B100-EXTRACT-SUBTABLE.
     SET CF-DX TO TL-DIR-INDEX.
     COMPUTE C4-COL = CF-DIR-SUB-C1(CF-DX) - CF-DIR-SUB-C0(CF-DX).
     IF C4-COL < 1 OR CF-DIR-SUB-C0(CF-DX) < 0
                    OR CF-DIR-SUB-C1(CF-DX) > 8
         SET TL-RC-ERROR TO TRUE
         GO TO B100-EXIT
     END-IF.

     EVALUATE TL-SUB-NUM
         WHEN 1  PERFORM B110-COPY-WINDOW THRU B110-EXIT
         WHEN 2  PERFORM B111-COPY-WINDOW-2 THRU B111-EXIT
         WHEN 3  PERFORM B112-COPY-WINDOW-3 THRU B112-EXIT
         WHEN 4  PERFORM B113-COPY-WINDOW-4 THRU B113-EXIT
         WHEN OTHER
             SET TL-RC-ERROR TO TRUE
     END-EVALUATE.
 B100-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* B110-B113 -- ONE PARAGRAPH PER SUBTABLE SLOT (SHOP LIMIT OF 4
*         SUBTBL DIRECTIVES PER RUN).  EACH REPEATS THE SAME
*         EXTRACTION LOGIC AGAINST ITS OWN :TBL: STORAGE AREA.
*         TITLE-FROM-SRC / TITLE-FROM-ROW PICK UP THE R0=0 VS
*         R0>0 TITLE RULE (SR-3360 -- WAS NEVER SPECIAL-CASED).
*-----------------------------------------------------------------*
 B110-COPY-WINDOW.
     INITIALIZE SB1-TABLE-AREA.
     MOVE C4-COL TO SB1-COL-COUNT.
     MOVE 1 TO C4-WIN-COL.
     IF CF-DIR-SUB-R0(CF-DX) = 0
         PERFORM B110-TITLE-FROM-SRC THRU B110-TFS-EXIT
     ELSE
         PERFORM B110-TITLE-FROM-ROW THRU B110-TFR-EXIT
     END-IF.
     MOVE 0 TO C4-BLANK-STREAK.
     MOVE 0 TO C4-WIN-ROW.
     COMPUTE C4-ROW = CF-DIR-SUB-R0(CF-DX) + 1.
* WALK THE WINDOW'S DATA ROWS R0+1 THROUGH R1-1, STOPPING EARLY ON
* TWO CONSECUTIVE BLANK ROWS.
 B110-ROW-LOOP.
     IF C4-ROW >= CF-DIR-SUB-R1(CF-DX)
         GO TO B110-DONE
     END-IF.
     PERFORM H100-TEST-ROW-BLANK THRU H100-EXIT.
     IF ROW-IS-BLANK
         ADD 1 TO C4-BLANK-STREAK
         IF C4-BLANK-STREAK >= 2
             GO TO B110-DONE
         END-IF
     ELSE
         MOVE 0 TO C4-BLANK-STREAK
         ADD 1 TO C4-WIN-ROW
         MOVE 1 TO C4-WIN-COL
         PERFORM B115-COPY-ROW-LOOP THRU B115-EXIT
     END-IF.
     ADD 1 TO C4-ROW.
     GO TO B110-ROW-LOOP.
 B110-DONE.
     MOVE C4-WIN-ROW TO SB1-ROW-COUNT.
 B110-EXIT.
     EXIT.

* R0 = 0 -- THE WINDOW HAS NO HEADER ROW OF ITS OWN; SUBTABLE
* TITLES COME FROM THE SOURCE SHEET'S OWN COLUMN TITLES.
 B110-TITLE-FROM-SRC.
     IF C4-WIN-COL > C4-COL
         GO TO B110-TFS-EXIT
     END-IF.
     COMPUTE C4-SRC-COL = CF-DIR-SUB-C0(CF-DX) + C4-WIN-COL.
     MOVE SRC-TITLE(C4-SRC-COL) TO SB1-TITLE(C4-WIN-COL).
     ADD 1 TO C4-WIN-COL.
     GO TO B110-TITLE-FROM-SRC.
 B110-TFS-EXIT.
     EXIT.

* R0 > 0 -- ROW R0 ITSELF (1-BASED) IS THE WINDOW'S HEADER ROW.
 B110-TITLE-FROM-ROW.
     IF C4-WIN-COL > C4-COL
         GO TO B110-TFR-EXIT
     END-IF.
     COMPUTE C4-SRC-COL = CF-DIR-SUB-C0(CF-DX) + C4-WIN-COL.
     MOVE SRC-CELL(CF-DIR-SUB-R0(CF-DX) C4-SRC-COL)
                                    TO SB1-TITLE(C4-WIN-COL).
     ADD 1 TO C4-WIN-COL.
     GO TO B110-TITLE-FROM-ROW.
 B110-TFR-EXIT.
     EXIT.

* B115 IS B110'S INNER CELL-COPY LOOP FOR ONE DATA ROW -- SPLIT OUT
* SO B110-ROW-LOOP CAN PERFORM IT ONCE PER NON-BLANK ROW.
 B115-COPY-ROW-LOOP.
     IF C4-WIN-COL > C4-COL
         GO TO B115-EXIT
     END-IF.
     COMPUTE C4-SRC-COL = CF-DIR-SUB-C0(CF-DX) + C4-WIN-COL.
     MOVE SRC-CELL(C4-ROW C4-SRC-COL)
                                    TO SB1-CELL(C4-WIN-ROW C4-WIN-COL).
     ADD 1 TO C4-WIN-COL.
     GO TO B115-COPY-ROW-LOOP.
 B115-EXIT.
     EXIT.

* B111-B113 REPEAT B110'S LOGIC VERBATIM AGAINST THE SB2/SB3/SB4
* STORAGE AREAS -- ONE SLOT PER SUBTBL DIRECTIVE, TL-SUB-NUM PICKS
* THE SLOT.  KEEP ALL FOUR IN STEP IF THE EXTRACTION RULE CHANGES.
 B111-COPY-WINDOW-2.
     INITIALIZE SB2-TABLE-AREA.
     MOVE C4-COL TO SB2-COL-COUNT.
     MOVE 1 TO C4-WIN-COL.
     IF CF-DIR-SUB-R0(CF-DX) = 0
         PERFORM B111-TITLE-FROM-SRC THRU B111-TFS-EXIT
     ELSE
         PERFORM B111-TITLE-FROM-ROW THRU B111-TFR-EXIT
     END-IF.
     MOVE 0 TO C4-BLANK-STREAK.
     MOVE 0 TO C4-WIN-ROW.
     COMPUTE C4-ROW = CF-DIR-SUB-R0(CF-DX) + 1.
* SAME AS B110-ROW-LOOP, FOR THE SB2 WINDOW.
 B111-ROW-LOOP.
     IF C4-ROW >= CF-DIR-SUB-R1(CF-DX)
         GO TO B111-DONE
     END-IF.
     PERFORM H100-TEST-ROW-BLANK THRU H100-EXIT.
     IF ROW-IS-BLANK
         ADD 1 TO C4-BLANK-STREAK
         IF C4-BLANK-STREAK >= 2
             GO TO B111-DONE
         END-IF
     ELSE
         MOVE 0 TO C4-BLANK-STREAK
         ADD 1 TO C4-WIN-ROW
         MOVE 1 TO C4-WIN-COL
         PERFORM B116-COPY-ROW-LOOP THRU B116-EXIT
     END-IF.
     ADD 1 TO C4-ROW.
     GO TO B111-ROW-LOOP.
 B111-DONE.
     MOVE C4-WIN-ROW TO SB2-ROW-COUNT.
 B111-EXIT.
     EXIT.

* R0 = 0 -- THE WINDOW HAS NO HEADER ROW OF ITS OWN; SUBTABLE
* TITLES COME FROM THE SOURCE SHEET'S OWN COLUMN TITLES.
 B111-TITLE-FROM-SRC.
     IF C4-WIN-COL > C4-COL
         GO TO B111-TFS-EXIT
     END-IF.
     COMPUTE C4-SRC-COL = CF-DIR-SUB-C0(CF-DX) + C4-WIN-COL.
     MOVE SRC-TITLE(C4-SRC-COL) TO SB2-TITLE(C4-WIN-COL).
     ADD 1 TO C4-WIN-COL.
     GO TO B111-TITLE-FROM-SRC.
 B111-TFS-EXIT.
     EXIT.

* R0 > 0 -- ROW R0 ITSELF (1-BASED) IS THE WINDOW'S HEADER ROW.
 B111-TITLE-FROM-ROW.
     IF C4-WIN-COL > C4-COL
         GO TO B111-TFR-EXIT
     END-IF.
     COMPUTE C4-SRC-COL = CF-DIR-SUB-C0(CF-DX) + C4-WIN-COL.
     MOVE SRC-CELL(CF-DIR-SUB-R0(CF-DX) C4-SRC-COL)
                                    TO SB2-TITLE(C4-WIN-COL).
     ADD 1 TO C4-WIN-COL.
     GO TO B111-TITLE-FROM-ROW.
 B111-TFR-EXIT.
     EXIT.

* B116 -- SAME ROLE AS B115, FOR THE SB2 WINDOW.
 B116-COPY-ROW-LOOP.
     IF C4-WIN-COL > C4-COL
         GO TO B116-EXIT
     END-IF.
     COMPUTE C4-SRC-COL = CF-DIR-SUB-C0(CF-DX) + C4-WIN-COL.
     MOVE SRC-CELL(C4-ROW C4-SRC-COL)
                                    TO SB2-CELL(C4-WIN-ROW C4-WIN-COL).
     ADD 1 TO C4-WIN-COL.
     GO TO B116-COPY-ROW-LOOP.
 B116-EXIT.
     EXIT.

 B112-COPY-WINDOW-3.
     INITIALIZE SB3-TABLE-AREA.
     MOVE C4-COL TO SB3-COL-COUNT.
     MOVE 1 TO C4-WIN-COL.
     IF CF-DIR-SUB-R0(CF-DX) = 0
         PERFORM B112-TITLE-FROM-SRC THRU B112-TFS-EXIT
     ELSE
         PERFORM B112-TITLE-FROM-ROW THRU B112-TFR-EXIT
     END-IF.
     MOVE 0 TO C4-BLANK-STREAK.
     MOVE 0 TO C4-WIN-ROW.
     COMPUTE C4-ROW = CF-DIR-SUB-R0(CF-DX) + 1.
* SAME AS B110-ROW-LOOP, FOR THE SB3 WINDOW.
 B112-ROW-LOOP.
     IF C4-ROW >= CF-DIR-SUB-R1(CF-DX)
         GO TO B112-DONE
     END-IF.
     PERFORM H100-TEST-ROW-BLANK THRU H100-EXIT.
     IF ROW-IS-BLANK
         ADD 1 TO C4-BLANK-STREAK
         IF C4-BLANK-STREAK >= 2
             GO TO B112-DONE
         END-IF
     ELSE
         MOVE 0 TO C4-BLANK-STREAK
         ADD 1 TO C4-WIN-ROW
         MOVE 1 TO C4-WIN-COL
         PERFORM B117-COPY-ROW-LOOP THRU B117-EXIT
     END-IF.
     ADD 1 TO C4-ROW.
     GO TO B112-ROW-LOOP.
 B112-DONE.
     MOVE C4-WIN-ROW TO SB3-ROW-COUNT.
 B112-EXIT.
     EXIT.

* R0 = 0 -- THE WINDOW HAS NO HEADER ROW OF ITS OWN; SUBTABLE
* TITLES COME FROM THE SOURCE SHEET'S OWN COLUMN TITLES.
 B112-TITLE-FROM-SRC.
     IF C4-WIN-COL > C4-COL
         GO TO B112-TFS-EXIT
     END-IF.
     COMPUTE C4-SRC-COL = CF-DIR-SUB-C0(CF-DX) + C4-WIN-COL.
     MOVE SRC-TITLE(C4-SRC-COL) TO SB3-TITLE(C4-WIN-COL).
     ADD 1 TO C4-WIN-COL.
     GO TO B112-TITLE-FROM-SRC.
 B112-TFS-EXIT.
     EXIT.

* R0 > 0 -- ROW R0 ITSELF (1-BASED) IS THE WINDOW'S HEADER ROW.
 B112-TITLE-FROM-ROW.
     IF C4-WIN-COL > C4-COL
         GO TO B112-TFR-EXIT
     END-IF.
     COMPUTE C4-SRC-COL = CF-DIR-SUB-C0(CF-DX) + C4-WIN-COL.
     MOVE SRC-CELL(CF-DIR-SUB-R0(CF-DX) C4-SRC-COL)
                                    TO SB3-TITLE(C4-WIN-COL).
     ADD 1 TO C4-WIN-COL.
     GO TO B112-TITLE-FROM-ROW.
 B112-TFR-EXIT.
     EXIT.

* B117 -- SAME ROLE AS B115, FOR THE SB3 WINDOW.
 B117-COPY-ROW-LOOP.
     IF C4-WIN-COL > C4-COL
         GO TO B117-EXIT
     END-IF.
     COMPUTE C4-SRC-COL = CF-DIR-SUB-C0(CF-DX) + C4-WIN-COL.
     MOVE SRC-CELL(C4-ROW C4-SRC-COL)
                                    TO SB3-CELL(C4-WIN-ROW C4-WIN-COL).
     ADD 1 TO C4-WIN-COL.
     GO TO B117-COPY-ROW-LOOP.
 B117-EXIT.
     EXIT.

 B113-COPY-WINDOW-4.
     INITIALIZE SB4-TABLE-AREA.
     MOVE C4-COL TO SB4-COL-COUNT.
     MOVE 1 TO C4-WIN-COL.
     IF CF-DIR-SUB-R0(CF-DX) = 0
         PERFORM B113-TITLE-FROM-SRC THRU B113-TFS-EXIT
     ELSE
         PERFORM B113-TITLE-FROM-ROW THRU B113-TFR-EXIT
     END-IF.
     MOVE 0 TO C4-BLANK-STREAK.
     MOVE 0 TO C4-WIN-ROW.
     COMPUTE C4-ROW = CF-DIR-SUB-R0(CF-DX) + 1.
* SAME AS B110-ROW-LOOP, FOR THE SB4 WINDOW.
 B113-ROW-LOOP.
     IF C4-ROW >= CF-DIR-SUB-R1(CF-DX)
         GO TO B113-DONE
     END-IF.
     PERFORM H100-TEST-ROW-BLANK THRU H100-EXIT.
     IF ROW-IS-BLANK
         ADD 1 TO C4-BLANK-STREAK
         IF C4-BLANK-STREAK >= 2
             GO TO B113-DONE
         END-IF
     ELSE
         MOVE 0 TO C4-BLANK-STREAK
         ADD 1 TO C4-WIN-ROW
         MOVE 1 TO C4-WIN-COL
         PERFORM B118-COPY-ROW-LOOP THRU B118-EXIT
     END-IF.
     ADD 1 TO C4-ROW.
     GO TO B113-ROW-LOOP.
 B113-DONE.
     MOVE C4-WIN-ROW TO SB4-ROW-COUNT.
 B113-EXIT.
     EXIT.

* R0 = 0 -- THE WINDOW HAS NO HEADER ROW OF ITS OWN; SUBTABLE
* TITLES COME FROM THE SOURCE SHEET'S OWN COLUMN TITLES.
 B113-TITLE-FROM-SRC.
     IF C4-WIN-COL > C4-COL
         GO TO B113-TFS-EXIT
     END-IF.
     COMPUTE C4-SRC-COL = CF-DIR-SUB-C0(CF-DX) + C4-WIN-COL.
     MOVE SRC-TITLE(C4-SRC-COL) TO SB4-TITLE(C4-WIN-COL).
     ADD 1 TO C4-WIN-COL.
     GO TO B113-TITLE-FROM-SRC.
 B113-TFS-EXIT.
     EXIT.

* R0 > 0 -- ROW R0 ITSELF (1-BASED) IS THE WINDOW'S HEADER ROW.
 B113-TITLE-FROM-ROW.
     IF C4-WIN-COL > C4-COL
         GO TO B113-TFR-EXIT
     END-IF.
     COMPUTE C4-SRC-COL = CF-DIR-SUB-C0(CF-DX) + C4-WIN-COL.
     MOVE SRC-CELL(CF-DIR-SUB-R0(CF-DX) C4-SRC-COL)
                                    TO SB4-TITLE(C4-WIN-COL).
     ADD 1 TO C4-WIN-COL.
     GO TO B113-TITLE-FROM-ROW.
 B113-TFR-EXIT.
     EXIT.

* B118 -- SAME ROLE AS B115, FOR THE SB4 WINDOW.
 B118-COPY-ROW-LOOP.
     IF C4-WIN-COL > C4-COL
         GO TO B118-EXIT
     END-IF.
     COMPUTE C4-SRC-COL = CF-DIR-SUB-C0(CF-DX) + C4-WIN-COL.
     MOVE SRC-CELL(C4-ROW C4-SRC-COL)
                                    TO SB4-CELL(C4-WIN-ROW C4-WIN-COL).
     ADD 1 TO C4-WIN-COL.
     GO TO B118-COPY-ROW-LOOP.
 B118-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* B150 -- EXACT-TITLE COLUMN LOOKUP.  TL-SEARCH-TABLE SELECTS
*         WHICH TABLE ('S'=SOURCE, '1'-'4'=SUBTABLE, 'O'=OUTPUT).
*         RETURNS TL-FOUND-INDEX, TL-RC-OK/TL-RC-NOT-FOUND.
*-----------------------------------------------------------------*
 B150-FIND-COLUMN.
     SET TL-RC-NOT-FOUND TO TRUE.
     MOVE 0 TO TL-FOUND-INDEX.
     MOVE 1 TO C4-COL.
     EVALUATE TL-SEARCH-TABLE
         WHEN 'S'  PERFORM B151-SCAN-SRC THRU B151-EXIT
         WHEN '1'  PERFORM B152-SCAN-SB1 THRU B152-EXIT
         WHEN '2'  PERFORM B153-SCAN-SB2 THRU B153-EXIT
         WHEN '3'  PERFORM B154-SCAN-SB3 THRU B154-EXIT
         WHEN '4'  PERFORM B155-SCAN-SB4 THRU B155-EXIT
     END-EVALUATE.
 B150-EXIT.
     EXIT.

* EXACT-MATCH SCAN OF THE SOURCE TABLE'S TITLE ROW.
 B151-SCAN-SRC.
     IF C4-COL > SRC-COL-COUNT
         GO TO B151-EXIT
     END-IF.
     IF SRC-TITLE(C4-COL) = TL-SEARCH-TITLE
         MOVE C4-COL TO TL-FOUND-INDEX
         SET TL-RC-OK TO TRUE
     END-IF.
     ADD 1 TO C4-COL.
     GO TO B151-SCAN-SRC.
 B151-EXIT.
     EXIT.

* EXACT-MATCH SCAN OF THE SB1 WINDOW'S TITLE ROW.
 B152-SCAN-SB1.
     IF C4-COL > SB1-COL-COUNT
         GO TO B152-EXIT
     END-IF.
     IF SB1-TITLE(C4-COL) = TL-SEARCH-TITLE
         MOVE C4-COL TO TL-FOUND-INDEX
         SET TL-RC-OK TO TRUE
     END-IF.
     ADD 1 TO C4-COL.
     GO TO B152-SCAN-SB1.
 B152-EXIT.
     EXIT.

* EXACT-MATCH SCAN OF THE SB2 WINDOW'S TITLE ROW.
 B153-SCAN-SB2.
     IF C4-COL > SB2-COL-COUNT
         GO TO B153-EXIT
     END-IF.
     IF SB2-TITLE(C4-COL) = TL-SEARCH-TITLE
         MOVE C4-COL TO TL-FOUND-INDEX
         SET TL-RC-OK TO TRUE
     END-IF.
     ADD 1 TO C4-COL.
     GO TO B153-SCAN-SB2.
 B153-EXIT.
     EXIT.

* EXACT-MATCH SCAN OF THE SB3 WINDOW'S TITLE ROW.
 B154-SCAN-SB3.
     IF C4-COL > SB3-COL-COUNT
         GO TO B154-EXIT
     END-IF.
     IF SB3-TITLE(C4-COL) = TL-SEARCH-TITLE
         MOVE C4-COL TO TL-FOUND-INDEX
         SET TL-RC-OK TO TRUE
     END-IF.
     ADD 1 TO C4-COL.
     GO TO B154-SCAN-SB3.
 B154-EXIT.
     EXIT.

* EXACT-MATCH SCAN OF THE SB4 WINDOW'S TITLE ROW.
 B155-SCAN-SB4.
     IF C4-COL > SB4-COL-COUNT
         GO TO B155-EXIT
     END-IF.
     IF SB4-TITLE(C4-COL) = TL-SEARCH-TITLE
         MOVE C4-COL TO TL-FOUND-INDEX
         SET TL-RC-OK TO TRUE
     END-IF.
     ADD 1 TO C4-COL.
     GO TO B155-SCAN-SB4.
 B155-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* B160 -- LOOSE COLUMN LOOKUP.  A REQUESTED TITLE MATCHES A STORED
*         TITLE WHEN, AFTER STRIPPING ALL BLANKS FROM BOTH, THEY
*         ARE EQUAL, OR WHEN THE STRIPPED REQUESTED TITLE IS A
*         LEADING SUBSTRING OF THE STRIPPED STORED TITLE.  FIRST
*         MATCH IN COLUMN ORDER WINS.  TL-SEARCH-TABLE PICKS WHICH
*         TABLE'S TITLES ARE SCANNED -- 'S' FOR THE SOURCE TABLE,
*         '1' THRU '4' FOR SUBTBL WINDOWS SB1-SB4 -- SAME SET OF
*         TABLES B150-FIND-COLUMN DISPATCHES ON ABOVE.       SR4498
*-----------------------------------------------------------------*
 B160-FIND-COLUMN-LOOSE.
     SET TL-RC-NOT-FOUND TO TRUE.
     MOVE 0 TO TL-FOUND-INDEX.
     PERFORM H200-STRIP-BLANKS THRU H200-EXIT.
     EVALUATE TL-SEARCH-TABLE
         WHEN 'S'  PERFORM B161-SCAN-SRC-LOOSE THRU B161-EXIT
         WHEN '1'  PERFORM B162-SCAN-SB1-LOOSE THRU B162-EXIT
         WHEN '2'  PERFORM B163-SCAN-SB2-LOOSE THRU B163-EXIT
         WHEN '3'  PERFORM B164-SCAN-SB3-LOOSE THRU B164-EXIT
         WHEN '4'  PERFORM B165-SCAN-SB4-LOOSE THRU B165-EXIT
     END-EVALUATE.
 B160-EXIT.
     EXIT.

 B161-SCAN-SRC-LOOSE.
     MOVE 1 TO C4-COL.
* LOOSE-MATCH SCAN OF THE SOURCE TITLE ROW.
 B161-SCAN-LOOP.
     IF C4-COL > SRC-COL-COUNT OR TL-RC-OK
         GO TO B161-EXIT
     END-IF.
     MOVE SRC-TITLE(C4-COL) TO W-STRIPPED-2.
     PERFORM H210-STRIP-2 THRU H210-EXIT.
     IF W-STRIPPED-1 = W-STRIPPED-2
         MOVE C4-COL TO TL-FOUND-INDEX
         SET TL-RC-OK TO TRUE
     ELSE
         PERFORM H220-TEST-PREFIX THRU H220-EXIT
         IF W-PREFIX-LEN > 0
             MOVE C4-COL TO TL-FOUND-INDEX
             SET TL-RC-OK TO TRUE
         END-IF
     END-IF.
     ADD 1 TO C4-COL.
     GO TO B161-SCAN-LOOP.
 B161-EXIT.
     EXIT.

 B162-SCAN-SB1-LOOSE.
     MOVE 1 TO C4-COL.
* LOOSE-MATCH SCAN OF THE SB1 TITLE ROW.
 B162-SCAN-LOOP.
     IF C4-COL > SB1-COL-COUNT OR TL-RC-OK
         GO TO B162-EXIT
     END-IF.
     MOVE SB1-TITLE(C4-COL) TO W-STRIPPED-2.
     PERFORM H210-STRIP-2 THRU H210-EXIT.
     IF W-STRIPPED-1 = W-STRIPPED-2
         MOVE C4-COL TO TL-FOUND-INDEX
         SET TL-RC-OK TO TRUE
     ELSE
         PERFORM H220-TEST-PREFIX THRU H220-EXIT
         IF W-PREFIX-LEN > 0
             MOVE C4-COL TO TL-FOUND-INDEX
             SET TL-RC-OK TO TRUE
         END-IF
     END-IF.
     ADD 1 TO C4-COL.
     GO TO B162-SCAN-LOOP.
 B162-EXIT.
     EXIT.

 B163-SCAN-SB2-LOOSE.
     MOVE 1 TO C4-COL.
* LOOSE-MATCH SCAN OF THE SB2 TITLE ROW.
 B163-SCAN-LOOP.
     IF C4-COL > SB2-COL-COUNT OR TL-RC-OK
         GO TO B163-EXIT
     END-IF.
     MOVE SB2-TITLE(C4-COL) TO W-STRIPPED-2.
     PERFORM H210-STRIP-2 THRU H210-EXIT.
     IF W-STRIPPED-1 = W-STRIPPED-2
         MOVE C4-COL TO TL-FOUND-INDEX
         SET TL-RC-OK TO TRUE
     ELSE
         PERFORM H220-TEST-PREFIX THRU H220-EXIT
         IF W-PREFIX-LEN > 0
             MOVE C4-COL TO TL-FOUND-INDEX
             SET TL-RC-OK TO TRUE
         END-IF
     END-IF.
     ADD 1 TO C4-COL.
     GO TO B163-SCAN-LOOP.
 B163-EXIT.
     EXIT.

 B164-SCAN-SB3-LOOSE.
     MOVE 1 TO C4-COL.
* LOOSE-MATCH SCAN OF THE SB3 TITLE ROW.
 B164-SCAN-LOOP.
     IF C4-COL > SB3-COL-COUNT OR TL-RC-OK
         GO TO B164-EXIT
     END-IF.
     MOVE SB3-TITLE(C4-COL) TO W-STRIPPED-2.
     PERFORM H210-STRIP-2 THRU H210-EXIT.
     IF W-STRIPPED-1 = W-STRIPPED-2
         MOVE C4-COL TO TL-FOUND-INDEX
         SET TL-RC-OK TO TRUE
     ELSE
         PERFORM H220-TEST-PREFIX THRU H220-EXIT
         IF W-PREFIX-LEN > 0
             MOVE C4-COL TO TL-FOUND-INDEX
             SET TL-RC-OK TO TRUE
         END-IF
     END-IF.
     ADD 1 TO C4-COL.
     GO TO B164-SCAN-LOOP.
 B164-EXIT.
     EXIT.

 B165-SCAN-SB4-LOOSE.
     MOVE 1 TO C4-COL.
* LOOSE-MATCH SCAN OF THE SB4 TITLE ROW.
 B165-SCAN-LOOP.
     IF C4-COL > SB4-COL-COUNT OR TL-RC-OK
         GO TO B165-EXIT
     END-IF.
     MOVE SB4-TITLE(C4-COL) TO W-STRIPPED-2.
     PERFORM H210-STRIP-2 THRU H210-EXIT.
     IF W-STRIPPED-1 = W-STRIPPED-2
         MOVE C4-COL TO TL-FOUND-INDEX
         SET TL-RC-OK TO TRUE
     ELSE
         PERFORM H220-TEST-PREFIX THRU H220-EXIT
         IF W-PREFIX-LEN > 0
             MOVE C4-COL TO TL-FOUND-INDEX
             SET TL-RC-OK TO TRUE
         END-IF
     END-IF.
     ADD 1 TO C4-COL.
     GO TO B165-SCAN-LOOP.
 B165-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* H200/H210 -- REMOVE EVERY BLANK CHARACTER FROM A 20-BYTE TITLE,
*         LEFT-JUSTIFYING WHAT REMAINS.  W-STRIPPED-1 HOLDS THE
*         REQUESTED TITLE (TL-SEARCH-TITLE), STRIPPED ONCE.
*-----------------------------------------------------------------*
 H200-STRIP-BLANKS.
     MOVE SPACES TO W-STRIPPED-1.
     MOVE 0 TO C4-WIN-COL.
     MOVE 1 TO C4-WIN-ROW.
* COPY TL-SEARCH-TITLE CHARACTER BY CHARACTER, SKIPPING BLANKS.
 H200-SCAN-LOOP.
     IF C4-WIN-ROW > 20
         GO TO H200-EXIT
     END-IF.
     IF TL-SEARCH-TITLE(C4-WIN-ROW:1) NOT = SPACE
         ADD 1 TO C4-WIN-COL
         MOVE TL-SEARCH-TITLE(C4-WIN-ROW:1) TO W-STRIPPED-1(C4-WIN-COL:1)
     END-IF.
     ADD 1 TO C4-WIN-ROW.
     GO TO H200-SCAN-LOOP.
 H200-EXIT.
     EXIT.

 H210-STRIP-2.
     MOVE W-STRIPPED-2 TO W-SCRATCH-20.
     MOVE SPACES TO W-STRIPPED-2.
     MOVE 0 TO C4-WIN-COL.
     MOVE 1 TO C4-WIN-ROW.
* SAME BLANK-STRIP LOGIC AS H200, APPLIED TO W-STRIPPED-2.
 H210-SCAN-LOOP.
     IF C4-WIN-ROW > 20
         GO TO H210-EXIT
     END-IF.
     IF W-SCRATCH-20(C4-WIN-ROW:1) NOT = SPACE
         ADD 1 TO C4-WIN-COL
         MOVE W-SCRATCH-20(C4-WIN-ROW:1) TO W-STRIPPED-2(C4-WIN-COL:1)
     END-IF.
     ADD 1 TO C4-WIN-ROW.
     GO TO H210-SCAN-LOOP.
 H210-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* H220 -- IS STRIPPED-1 A LEADING SUBSTRING OF STRIPPED-2?
*         RETURNS ITS LENGTH IN W-PREFIX-LEN (ZERO IF NOT, OR IF
*         STRIPPED-1 IS ITSELF BLANK).
*-----------------------------------------------------------------*
 H220-TEST-PREFIX.
     MOVE 0 TO W-PREFIX-LEN.
     IF W-STRIPPED-1 = SPACES
         GO TO H220-EXIT
     END-IF.
     MOVE 20 TO C4-WIN-COL.
* WALK BOTH STRIPPED TITLES TOGETHER; STOP AT THE FIRST MISMATCH
* OR WHEN THE REQUESTED TITLE RUNS OUT.
 H220-SCAN-LOOP.
     IF C4-WIN-COL < 1
         GO TO H220-TEST
     END-IF.
     IF W-STRIPPED-1(C4-WIN-COL:1) NOT = SPACE
         MOVE C4-WIN-COL TO W-PREFIX-LEN
         GO TO H220-TEST
     END-IF.
     SUBTRACT 1 FROM C4-WIN-COL.
     GO TO H220-SCAN-LOOP.
 H220-TEST.
     IF W-STRIPPED-1(1:W-PREFIX-LEN) NOT = W-STRIPPED-2(1:W-PREFIX-LEN)
         MOVE 0 TO W-PREFIX-LEN
     END-IF.
 H220-EXIT.
     EXIT.
