000100*****************************************************************
000110* CNTREC0C  --  MIGLIB COPY MEMBER
000120* RUN SUMMARY COUNTERS.  ACCUMULATED ACROSS MIGDRV0O AND ITS
000130* CALLED MODULES; PRINTED ON RUNRPT BY TBLWRT0M.
000140*-----------------------------------------------------------------*
000150* VERS.   | DATE       | BY  | COMMENT                            *
000160*---------|------------|-----|------------------------------------*
000170* A.00.00 | 04/02/86   | RJH | ORIGINAL CODING                    *
000180*-----------------------------------------------------------------*
000190 01  RS-RUN-COUNTERS.
000200     05  RS-ROWS-READ           PIC S9(9) COMP.
000210     05  RS-ROWS-DELETED        PIC S9(9) COMP.
000220     05  RS-COLS-BUILT          PIC S9(9) COMP.
000230     05  RS-COLS-SUSPENDED      PIC S9(9) COMP.
000240     05  RS-COLS-RELEASED       PIC S9(9) COMP.
000250     05  RS-ROWS-WRITTEN        PIC S9(9) COMP.
000260     05  RS-CELLS-MAPPED        PIC S9(9) COMP.
000270     05  RS-CELLS-DATEFIXED     PIC S9(9) COMP.
000280     05  FILLER                 PIC X(8).
