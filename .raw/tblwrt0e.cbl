 IDENTIFICATION DIVISION.
 PROGRAM-ID.    TBLWRT0M.
 AUTHOR.        L K MERRIWEATHER.
 INSTALLATION.  CENTRAL DATA SERVICES.
 DATE-WRITTEN.  02/03/89.
 DATE-COMPILED.
 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
*****************************************************************
* TBLWRT0M -- OUTPUT TABLE WRITER AND RUN SUMMARY REPORT
*=================================================================*
* SHORT DESC. :: WRITES OUTDATA (TITLE ROW, THEN ONE ROW PER
*                OUTPUT ROW).  A GENERATED COLUMN (FILL/INDEX/
*                EMPTY) HAS NO STORED CELLS -- ITS VALUE IS
*                PRODUCED HERE, ROW BY ROW, FROM OUT-GEN-ACTION
*                AND OUT-GEN-VALUE.  ALSO WRITES RUNRPT, THE RUN
*                SUMMARY (OR, ON A DEPENDENCY ERROR, THE
*                DEPENDENCY-ERROR BLOCK IN PLACE OF THE EXPORT).
* CALLED BY   :: MIGDRV0O
* CALLS       :: (NONE)
*=================================================================*
* CHANGE LOG
*-----------------------------------------------------------------*
* VERS.   | DATE       | BY  | COMMENT                            *
*---------|------------|-----|------------------------------------*
* A.00.00 | 02/03/89   | LKM | ORIGINAL CODING -- EXPORT + TOTALS  *
* A.01.00 | 06/22/93   | PVN | DEPENDENCY-ERROR REPORT BLOCK       *
* A.02.00 | 09/30/98   | DWK | Y2K -- RUN DATE PRINTS 4-DIGIT CCYY *
* B.00.00 | 2003-05-14 | TAS | GENERATED-COLUMN VALUES NOW BUILT   *
*         |            |     | HERE AT WRITE TIME, NOT BY COLBLD0M*
*         |            |     | (SR-1140 -- SEE ALSO COLBLD0M)     *
* B.01.00 | 2003-11-03 | TAS | DEP-ERROR DETAIL LINE NOW PRINTS    *
*         |            |     | THE STRANDED DIRECTIVE'S OWN TABLE *
*         |            |     | AND TITLE, NOT THE AWAITED KEY IT  *
*         |            |     | WAS BUILT FROM -- BOTH ENDS SHOW   *
*         |            |     | NOW (SR-2231, SEE B310)            *
*-----------------------------------------------------------------*
*****************************************************************

* C01 GIVES US A NAMED FORM-FEED CHANNEL FOR THE RUNRPT TITLE LINE;
* WE DO NOT NEED CLASS OR UPSI SWITCHES IN THIS MODULE.
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT OUTDATA-FILE  ASSIGN TO OUTDATA
         FILE STATUS IS FILE-STATUS.
     SELECT RUNRPT-FILE   ASSIGN TO RUNRPT
         FILE STATUS IS FILE-STATUS.

 DATA DIVISION.
 FILE SECTION.
* OUTDATA IS THE FINISHED TABLE -- 8 CELLS OF 20 BYTES, SAME SHAPE
* AS THE SOURCE AND SUBTABLE SHEETS READ BY TBLLOD0M.
 FD  OUTDATA-FILE
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 164 CHARACTERS.
 01  OUTDATA-REC.
     05  OD-CELL              PIC X(20) OCCURS 8 TIMES.
     05  OD-FILLER            PIC X(4).
 01  OUTDATA-LINE REDEFINES OUTDATA-REC
                          PIC X(164).

* RUNRPT CARRIES EITHER THE NORMAL RUN SUMMARY OR THE
* DEPENDENCY-ERROR BLOCK, NEVER BOTH IN THE SAME RUN.
 FD  RUNRPT-FILE
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 132 CHARACTERS.
 01  RUNRPT-REC               PIC X(132).

 WORKING-STORAGE SECTION.
 77  W-TRACE-SW               PIC X(1) VALUE 'N'.
 77  W-EDIT-CTR               PIC S9(4) COMP VALUE 0.

 01  COMP-FIELDS.
     05  C4-ROW               PIC S9(4) COMP.
     05  C4-COL               PIC S9(4) COMP.
     05  C9-IDX-VALUE         PIC S9(9) COMP.
     05  C4-SX                PIC S9(4) COMP.
     05  C4-TX                PIC S9(4) COMP.
     05  FILLER               PIC X(8).

 01  KONSTANT-FIELDS.
     05  K-MODUL              PIC X(8) VALUE 'TBLWRT0M'.
     05  FILLER               PIC X(8).

 01  SCHALTER.
     05  FILE-STATUS          PIC X(2).
         88  FILE-OK                  VALUE '00'.
     05  FILLER               PIC X(6).

 01  DISPLAY-FIELDS.
     05  D-RUN-DATE           PIC 9(6).
     05  D-RUN-DATE-R REDEFINES D-RUN-DATE.
         10  D-RUN-YY         PIC 9(2).
         10  D-RUN-MM         PIC 9(2).
         10  D-RUN-DD         PIC 9(2).
     05  FILLER               PIC X(8).

 01  WORK-FIELDS.
     05  W-CELL-OUT           PIC X(20).
     05  W-IDX-EDIT           PIC ZZZZZZZZ9.
     05  W-DETAIL-LINE        PIC X(132).
     05  W-DETAIL-LINE-R REDEFINES W-DETAIL-LINE.
         10  W-DETAIL-PREFIX  PIC X(40).
         10  W-DETAIL-SUFFIX  PIC X(92).
     05  W-ACTION-TEXT        PIC X(8).
     05  W-FLAG-TEXT          PIC X(10).
     05  W-COUNT-EDIT         PIC ZZZZ9.
     05  W-SLOT-EDIT          PIC ZZ9.
     05  W-TOTAL-EDIT         PIC ZZZZZZZZ9.
     05  FILLER               PIC X(8).

* TW-CONTROL IS THE SAME SHAPE MIGDRV0M PASSES TO EVERY WORKER --
* TW-FUNCTION PICKS THE SERVICE, TW-RUN-DATE STAMPS THE REPORT
* HEADING, TW-RETURN-CODE CARRIES 16 BACK ON A DEPENDENCY ERROR.
 LINKAGE SECTION.
 01  TW-CONTROL.
     05  TW-FUNCTION          PIC X(8).
         88  TW-EXPORT                VALUE 'EXPORT  '.
         88  TW-DEP-ERROR             VALUE 'DEPERROR'.
     05  TW-RUN-DATE          PIC 9(6).
     05  TW-RETURN-CODE       PIC 9(2).
     05  TW-FILLER            PIC X(8).

* OUT-TABLE-AREA (:TBL: = OUT) IS THE FINISHED TABLE IN MEMORY;
* CF-DIRECTIVE-TABLE AND SU-WAITLIST ARE READ ONLY FOR THE RUN
* SUMMARY AND DEPENDENCY-ERROR LINES, NEVER WRITTEN HERE.
     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==OUT==.
     COPY CNFREC0C OF "=MIGLIB".
     COPY SUSREC0C OF "=MIGLIB".
     COPY CNTREC0C OF "=MIGLIB".

 PROCEDURE DIVISION USING TW-CONTROL OUT-TABLE-AREA
                           CF-DIRECTIVE-TABLE SU-WAITLIST
                           RS-RUN-COUNTERS.
* DISPATCH ON TW-FUNCTION -- EXPORT WRITES OUTDATA THEN THE NORMAL
* RUN SUMMARY; DEPERROR SKIPS OUTDATA ENTIRELY AND WRITES ONLY THE
* STRANDED-DIRECTIVE BLOCK, RETURNING 16 SO MIGDRV0M STOPS THE RUN.
 A100-MAIN-CONTROL.
     MOVE 0 TO TW-RETURN-CODE.
     EVALUATE TRUE
         WHEN TW-EXPORT
             PERFORM B000-EXPORT-OUTDATA THRU B000-EXIT
             PERFORM B200-WRITE-RUN-SUMMARY THRU B200-EXIT
         WHEN TW-DEP-ERROR
             MOVE 16 TO TW-RETURN-CODE
             PERFORM B300-WRITE-DEPENDENCY-RPT THRU B300-EXIT
     END-EVALUATE.
 A100-EXIT.
     GOBACK.

*-----------------------------------------------------------------*
* B000 -- WRITE OUTDATA.  TITLE ROW FIRST, THEN ONE ROW PER OUTPUT
*         ROW UP TO OUT-ROW-COUNT (THE HIGH-WATER MARK LEFT BY THE
*         STORED, COPY-BUILT COLUMNS -- GENERATED COLUMNS TAKE
*         THEIR EXTENT FROM IT, THEY DO NOT SET IT).
*-----------------------------------------------------------------*
 B000-EXPORT-OUTDATA.
     OPEN OUTPUT OUTDATA-FILE.
     MOVE SPACES TO OUTDATA-REC.
     MOVE 1 TO C4-COL.
* SCAN THE TITLE ROW LEFT TO RIGHT, ONE COLUMN PER CELL.
 B000-TITLE-LOOP.
     IF C4-COL > OUT-COL-COUNT
         GO TO B000-TITLE-DONE
     END-IF.
     MOVE OUT-TITLE(C4-COL) TO OD-CELL(C4-COL).
     ADD 1 TO C4-COL.
     GO TO B000-TITLE-LOOP.
 B000-TITLE-DONE.
     WRITE OUTDATA-REC.

     MOVE 1 TO C4-ROW.
* ONE OUTPUT ROW PER PASS, UP THROUGH OUT-ROW-COUNT.
 B000-ROW-LOOP.
     IF C4-ROW > OUT-ROW-COUNT
         GO TO B000-ROW-DONE
     END-IF.
     MOVE SPACES TO OUTDATA-REC.
     MOVE 1 TO C4-COL.
* WITHIN THE ROW, BUILD EACH CELL LEFT TO RIGHT.
 B000-COL-LOOP.
     IF C4-COL > OUT-COL-COUNT
         GO TO B000-COL-DONE
     END-IF.
     PERFORM B100-BUILD-CELL THRU B100-EXIT.
     MOVE W-CELL-OUT TO OD-CELL(C4-COL).
     ADD 1 TO C4-COL.
     GO TO B000-COL-LOOP.
 B000-COL-DONE.
     WRITE OUTDATA-REC.
     ADD 1 TO RS-ROWS-WRITTEN.
     ADD 1 TO C4-ROW.
     GO TO B000-ROW-LOOP.
 B000-ROW-DONE.
     CLOSE OUTDATA-FILE.
 B000-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* B100 -- PRODUCE THE VALUE OF OUTPUT CELL (C4-ROW, C4-COL) INTO
*         W-CELL-OUT.  A STORED (COPY-BUILT) COLUMN'S CELL IS
*         ALREADY IN OUT-CELL.  A FILL COLUMN REPEATS ITS
*         GEN-VALUE EVERY ROW.  AN INDEX COLUMN ADDS THE ROW
*         OFFSET TO ITS START VALUE.  AN EMPTY COLUMN IS BLANK.
*-----------------------------------------------------------------*
 B100-BUILD-CELL.
     EVALUATE TRUE
         WHEN OUT-GEN-NONE(C4-COL)
             MOVE OUT-CELL(C4-ROW C4-COL) TO W-CELL-OUT
         WHEN OUT-GEN-FILL(C4-COL)
             MOVE OUT-GEN-VALUE(C4-COL) TO W-CELL-OUT
         WHEN OUT-GEN-INDEX(C4-COL)
             PERFORM U200-FORMAT-INDEX THRU U200-EXIT
         WHEN OUT-GEN-EMPTY(C4-COL)
             MOVE SPACES TO W-CELL-OUT
     END-EVALUATE.
 B100-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* U200 -- INDEX VALUE FOR (C4-ROW, C4-COL) = START + (ROW - 1),
*         RENDERED AS AN UNSIGNED INTEGER WITH NO LEADING ZEROS,
*         LEFT-JUSTIFIED.  THE STORED START VALUE OCCUPIES THE
*         FIRST 9 CHARACTERS OF OUT-GEN-VALUE (SEE COLBLD0M B300).
*-----------------------------------------------------------------*
 U200-FORMAT-INDEX.
     MOVE OUT-GEN-VALUE(C4-COL)(1:9) TO C9-IDX-VALUE.
     COMPUTE C9-IDX-VALUE = C9-IDX-VALUE + C4-ROW - 1.
     MOVE C9-IDX-VALUE TO W-IDX-EDIT.
     MOVE SPACES TO W-CELL-OUT.
     MOVE 0 TO C4-TX.
     MOVE 1 TO C4-SX.
* COPY ONLY THE NON-BLANK DIGITS OF THE EDITED FIELD, LEFT TO
* RIGHT, SO THE RESULT CARRIES NO LEADING SPACES.
 U200-STRIP-LOOP.
     IF C4-SX > 9
         GO TO U200-EXIT
     END-IF.
     IF W-IDX-EDIT(C4-SX:1) NOT = SPACE
         ADD 1 TO C4-TX
         MOVE W-IDX-EDIT(C4-SX:1) TO W-CELL-OUT(C4-TX:1)
     END-IF.
     ADD 1 TO C4-SX.
     GO TO U200-STRIP-LOOP.
 U200-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* B200 -- RUNRPT NORMAL RUN.  TITLE LINE, ONE DETAIL LINE PER
*         DIRECTIVE THAT REACHED BUILT OR RELEASED, THEN THE
*         TOTALS BLOCK.
*-----------------------------------------------------------------*
 B200-WRITE-RUN-SUMMARY.
     OPEN OUTPUT RUNRPT-FILE.
     MOVE TW-RUN-DATE TO D-RUN-DATE.
     MOVE SPACES TO W-DETAIL-LINE.
     STRING 'DATA MIGRATION RUN SUMMARY' DELIMITED BY SIZE
            '   RUN DATE ' DELIMITED BY SIZE
            D-RUN-MM DELIMITED BY SIZE
            '/' DELIMITED BY SIZE
            D-RUN-DD DELIMITED BY SIZE
            '/' DELIMITED BY SIZE
            D-RUN-YY DELIMITED BY SIZE
         INTO W-DETAIL-LINE.
     MOVE W-DETAIL-LINE TO RUNRPT-REC.
     WRITE RUNRPT-REC AFTER ADVANCING TOP-OF-FORM.
     MOVE SPACES TO RUNRPT-REC.
     WRITE RUNRPT-REC.

     SET CF-DX TO 1.
* ONE PASS PER DIRECTIVE SLOT; SUSPENDED-AND-NEVER-RELEASED
* SLOTS ARE SKIPPED HERE (THEY APPEAR ONLY ON THE DEP-ERROR RUN).
 B200-DETAIL-LOOP.
     IF CF-DX > CF-DIR-COUNT
         GO TO B200-DETAIL-DONE
     END-IF.
     IF CF-DIR-BUILT(CF-DX) OR CF-DIR-RELEASED(CF-DX)
         PERFORM B210-WRITE-ONE-DETAIL THRU B210-EXIT
     END-IF.
     SET CF-DX UP BY 1.
     GO TO B200-DETAIL-LOOP.
 B200-DETAIL-DONE.
     MOVE SPACES TO RUNRPT-REC.
     WRITE RUNRPT-REC.
     PERFORM B220-WRITE-TOTALS THRU B220-EXIT.
     CLOSE RUNRPT-FILE.
 B200-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* B210 -- ONE DETAIL LINE: SLOT, TITLE, ACTION, ROW COUNT, AND
*         WHETHER THE DIRECTIVE WAS RELEASED FROM SUSPENSION.
*-----------------------------------------------------------------*
 B210-WRITE-ONE-DETAIL.
     MOVE CF-DIR-ACTION(CF-DX) TO W-ACTION-TEXT.
     MOVE OUT-ROW-COUNT TO W-COUNT-EDIT.
     MOVE CF-DIR-SLOT(CF-DX) TO W-SLOT-EDIT.
     MOVE 'BUILT     ' TO W-FLAG-TEXT.
     IF CF-DIR-RELEASED(CF-DX)
         MOVE 'RELEASED  ' TO W-FLAG-TEXT
     END-IF.
     MOVE SPACES TO W-DETAIL-LINE.
     STRING 'COLUMN ' DELIMITED BY SIZE
            W-SLOT-EDIT DELIMITED BY SIZE
            ' ' DELIMITED BY SIZE
            CF-DIR-TITLE(CF-DX) DELIMITED BY SIZE
            ' ACTION ' DELIMITED BY SIZE
            W-ACTION-TEXT DELIMITED BY SIZE
            ' ' DELIMITED BY SIZE
            W-FLAG-TEXT DELIMITED BY SIZE
            'ROWS ' DELIMITED BY SIZE
            W-COUNT-EDIT DELIMITED BY SIZE
         INTO W-DETAIL-LINE.
     MOVE W-DETAIL-LINE TO RUNRPT-REC.
     WRITE RUNRPT-REC.
 B210-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* B220 -- THE EIGHT RUN COUNTERS, ONE PER LINE.  RS-RUN-COUNTERS
*         IS ACCUMULATED ACROSS ALL THREE WORKER MODULES (TBLLOD0M,
*         COLBLD0M, TBLWRT0M) BY MIGDRV0M -- THIS IS THE ONLY PLACE
*         THE WHOLE-RUN TOTALS ARE PRINTED.  B221-B228 EACH WRITE
*         ONE LABELLED LINE; THEY ARE KEPT SEPARATE, NOT LOOPED,
*         SO EACH LABEL CAN BE WORDED FOR ITS OWN COUNTER.
*-----------------------------------------------------------------*
 B220-WRITE-TOTALS.
     MOVE RS-ROWS-READ TO W-TOTAL-EDIT.
     PERFORM B221-ONE-TOTAL-LINE THRU B221-EXIT.
     MOVE RS-ROWS-DELETED TO W-TOTAL-EDIT.
     PERFORM B222-LINE-2 THRU B222-EXIT.
     MOVE RS-COLS-BUILT TO W-TOTAL-EDIT.
     PERFORM B223-LINE-3 THRU B223-EXIT.
     MOVE RS-COLS-SUSPENDED TO W-TOTAL-EDIT.
     PERFORM B224-LINE-4 THRU B224-EXIT.
     MOVE RS-COLS-RELEASED TO W-TOTAL-EDIT.
     PERFORM B225-LINE-5 THRU B225-EXIT.
     MOVE RS-ROWS-WRITTEN TO W-TOTAL-EDIT.
     PERFORM B226-LINE-6 THRU B226-EXIT.
     MOVE RS-CELLS-MAPPED TO W-TOTAL-EDIT.
     PERFORM B227-LINE-7 THRU B227-EXIT.
     MOVE RS-CELLS-DATEFIXED TO W-TOTAL-EDIT.
     PERFORM B228-LINE-8 THRU B228-EXIT.
 B220-EXIT.
     EXIT.

 B221-ONE-TOTAL-LINE.
     MOVE SPACES TO RUNRPT-REC.
     STRING 'ROWS READ................ ' DELIMITED BY SIZE
            W-TOTAL-EDIT DELIMITED BY SIZE INTO RUNRPT-REC.
     WRITE RUNRPT-REC.
 B221-EXIT.
     EXIT.

 B222-LINE-2.
     MOVE SPACES TO RUNRPT-REC.
     STRING 'ROWS DELETED.............. ' DELIMITED BY SIZE
            W-TOTAL-EDIT DELIMITED BY SIZE INTO RUNRPT-REC.
     WRITE RUNRPT-REC.
 B222-EXIT.
     EXIT.

 B223-LINE-3.
     MOVE SPACES TO RUNRPT-REC.
     STRING 'COLUMNS BUILT.............. ' DELIMITED BY SIZE
            W-TOTAL-EDIT DELIMITED BY SIZE INTO RUNRPT-REC.
     WRITE RUNRPT-REC.
 B223-EXIT.
     EXIT.

 B224-LINE-4.
     MOVE SPACES TO RUNRPT-REC.
     STRING 'COLUMNS SUSPENDED.......... ' DELIMITED BY SIZE
            W-TOTAL-EDIT DELIMITED BY SIZE INTO RUNRPT-REC.
     WRITE RUNRPT-REC.
 B224-EXIT.
     EXIT.

 B225-LINE-5.
     MOVE SPACES TO RUNRPT-REC.
     STRING 'COLUMNS RELEASED............ ' DELIMITED BY SIZE
            W-TOTAL-EDIT DELIMITED BY SIZE INTO RUNRPT-REC.
     WRITE RUNRPT-REC.
 B225-EXIT.
     EXIT.

 B226-LINE-6.
     MOVE SPACES TO RUNRPT-REC.
     STRING 'ROWS WRITTEN................ ' DELIMITED BY SIZE
            W-TOTAL-EDIT DELIMITED BY SIZE INTO RUNRPT-REC.
     WRITE RUNRPT-REC.
 B226-EXIT.
     EXIT.

 B227-LINE-7.
     MOVE SPACES TO RUNRPT-REC.
     STRING 'CELLS MAPPED................ ' DELIMITED BY SIZE
            W-TOTAL-EDIT DELIMITED BY SIZE INTO RUNRPT-REC.
     WRITE RUNRPT-REC.
 B227-EXIT.
     EXIT.

 B228-LINE-8.
     MOVE SPACES TO RUNRPT-REC.
     STRING 'CELLS DATEFIXED.............. ' DELIMITED BY SIZE
            W-TOTAL-EDIT DELIMITED BY SIZE INTO RUNRPT-REC.
     WRITE RUNRPT-REC.
 B228-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* B300 -- DEPENDENCY-ERROR RUN.  OUTDATA IS NOT WRITTEN.  ONE LINE
*         PER STILL-WAITING WAITLIST ENTRY, NAMING THE TABLE,
*         COLUMN AND SLOT THAT NEVER FOUND ITS AWAITED COLUMN.
*-----------------------------------------------------------------*
 B300-WRITE-DEPENDENCY-RPT.
     OPEN OUTPUT RUNRPT-FILE.
     MOVE SPACES TO RUNRPT-REC.
     MOVE 'DATA MIGRATION RUN SUMMARY -- DEPENDENCY ERROR'
         TO RUNRPT-REC.
     WRITE RUNRPT-REC AFTER ADVANCING TOP-OF-FORM.
     MOVE SPACES TO RUNRPT-REC.
     WRITE RUNRPT-REC.
     MOVE 'DEPENDENCY ERROR' TO RUNRPT-REC.
     WRITE RUNRPT-REC.

     MOVE 1 TO C4-SX.
* WALK THE WAITLIST; ANY ENTRY STILL FLAGGED WAITING NEVER SAW
* ITS AWAITED COLUMN BUILT BEFORE THE RUN GAVE UP.
 B300-SCAN-LOOP.
     IF C4-SX > SU-ENTRY-COUNT
         GO TO B300-SCAN-DONE
     END-IF.
     IF SU-IS-WAITING(C4-SX)
         PERFORM B310-ONE-DEP-LINE THRU B310-EXIT
     END-IF.
     ADD 1 TO C4-SX.
     GO TO B300-SCAN-LOOP.
 B300-SCAN-DONE.
     CLOSE RUNRPT-FILE.
 B300-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* B310 -- ONE STRANDED-ENTRY DETAIL LINE.  SU-DIR-INDEX POINTS
*         BACK INTO CF-DIRECTIVE-TABLE FOR THE STRANDED DIRECTIVE'S
*         OWN SOURCE TABLE AND OUTPUT COLUMN TITLE; SU-AWAIT-TABLE
*         AND SU-AWAIT-TITLE NAME THE (TABLE, TITLE) IT NEVER SAW
*         BUILT.  BOTH ENDS PRINT, NOT JUST THE STRANDED SIDE --
*         SR-2231, PRIOR VERSION NEVER NAMED THE AWAITED COLUMN.
*-----------------------------------------------------------------*
 B310-ONE-DEP-LINE.
     MOVE SU-SLOT(C4-SX) TO W-SLOT-EDIT.
     MOVE SPACES TO W-DETAIL-LINE.
     STRING CF-DIR-SRC-TABLE(SU-DIR-INDEX(C4-SX))  DELIMITED BY SPACE
            ' '                                    DELIMITED BY SIZE
            CF-DIR-TITLE(SU-DIR-INDEX(C4-SX))      DELIMITED BY SIZE
            ' SLOT '                               DELIMITED BY SIZE
            W-SLOT-EDIT                            DELIMITED BY SIZE
            ' -> '                                 DELIMITED BY SIZE
            SU-AWAIT-TABLE(C4-SX)                  DELIMITED BY SPACE
            ' '                                    DELIMITED BY SIZE
            SU-AWAIT-TITLE(C4-SX)                  DELIMITED BY SIZE
         INTO W-DETAIL-LINE.
     MOVE W-DETAIL-LINE TO RUNRPT-REC.
     WRITE RUNRPT-REC.
 B310-EXIT.
     EXIT.
