*****************************************************************
* ARGREC0C  --  MIGLIB COPY MEMBER
* IN-MEMORY ARGUMENT TABLE BUILT FROM THE ARGS FILE (ARGREC, A
* PLAIN 20-BYTE AR-VALUE RECORD READ DIRECTLY BY MIGDRV0M -- NO
* SEPARATE 01-LEVEL IS CARRIED HERE FOR IT).  RECORD ORDER =
* ARGUMENT NUMBER, COUNTING FROM ZERO, SUBSTITUTED FOR '_argNN'
* DIRECTIVE VALUES.
*-----------------------------------------------------------------*
* VERS.   | DATE       | BY  | COMMENT                            *
*---------|------------|-----|------------------------------------*
* A.00.00 | 03/17/86   | RJH | ORIGINAL CODING                    *
* A.01.00 | 2004-11-15 | TAS | DROPPED THE DEAD AR-ARG-RECORD      *
*         |            |     | 01-LEVEL -- IT WAS NEVER READ INTO *
*         |            |     | (MIGDRV0M READS ARGREC STRAIGHT    *
*         |            |     | INTO ITS OWN FD) AND WAS PADDED TO *
*         |            |     | 24 BYTES, 4 OVER THE TRUE RECORD   *
*         |            |     | SIZE (SR-2703)                     *
*-----------------------------------------------------------------*
* IN-MEMORY ARGUMENT TABLE.  AR-ARG SUBSCRIPT 1 = ARGUMENT '_arg0'.
*-----------------------------------------------------------------*
 01  AR-ARG-TABLE.
     05  AR-ARG-COUNT           PIC S9(4) COMP.
     05  AR-ARG                 PIC X(20) OCCURS 50 TIMES
                                 INDEXED BY AR-AX.
     05  FILLER                 PIC X(8).
