000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    COLBLD0M.
000120 AUTHOR.        R J HENSLEY.
000130 INSTALLATION.  CENTRAL DATA SERVICES.
000140 DATE-WRITTEN.  03/20/86.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000170*****************************************************************
000180* COLBLD0M -- COLUMN MIGRATION ENGINE
000190*=================================================================*
000200* SHORT DESC. :: BUILDS ONE OUTPUT COLUMN FROM ONE CONFIG
000210*                DIRECTIVE (COPY/FILL/INDEX/EMPTY), RESOLVING THE
000220*                SOURCE REFERENCE FOR COPY (PRIMARY SOURCE, A
000230*                SUBTBL WINDOW, OR THE OUTPUT TABLE ITSELF),
000240*                SUBSTITUTING RUN ARGUMENTS, AND REJECTING A
000250*                DUPLICATE OUTPUT TITLE.  A COPY WHOSE SOURCE IS
000260*                AN UNBUILT OUTPUT COLUMN (_This.) IS REPORTED
000270*                BACK TO THE CALLER AS SUSPENDED, NOT BUILT.
000280*                FILL/INDEX/EMPTY COLUMNS ARE NOT MATERIALIZED
000290*                HERE -- THEY ARE RECORDED IN THE GEN-TBL AND
000300*                PRODUCED AT WRITE TIME BY TBLWRT0M.
000310* CALLED BY   :: MIGDRV0O
000320* CALLS       :: TBLLOD0M  VALMAP0M
000330*=================================================================*
000340* CHANGE LOG
000350*-----------------------------------------------------------------*
000360* VERS.   | DATE       | BY  | COMMENT                            *
000370*---------|------------|-----|------------------------------------*
000380* A.00.00 | 03/20/86   | RJH | ORIGINAL CODING                    *
000390* A.01.00 | 08/19/87   | RJH | ADDED FILL AND INDEX ACTIONS       *
000400* A.02.00 | 02/03/89   | LKM | SUBTBL SOURCE REFERENCES (REQ2214) *
000410* B.00.00 | 06/22/93   | PVN | SUSPEND RETURN, SEE MIGDRV0O       *
000420* B.01.00 | 2003-05-14 | TAS | DUPLICATE-TITLE ABORT PATH (SR-1140)*
000430* B.02.00 | 2004-07-08 | TAS | B600 ONLY MATCHED A 2-DIGIT _argNN  *
000440*         |            |     | REFERENCE -- WIDENED TO ANY DIGIT   *
000450*         |            |     | RUN, USING THE FORMERLY-UNUSED      *
000460*         |            |     | W-RAW-SUFFIX FIELD (NOW W-RAW-DIGITS*
000470*         |            |     | ) AS THE SCAN AREA (SR-2688)         *
000480* B.03.00 | 2004-11-15 | TAS | _This. COPY OF A FILL/INDEX/EMPTY   *
000490*         |            |     | COLUMN CAME BACK BLANK -- OUT-CELL  *
000500*         |            |     | IS NEVER POPULATED FOR A GENERATED  *
000510*         |            |     | COLUMN.  B110 NOW SPLITS INTO       *
000520*         |            |     | B111 (STORED) AND B112/B113         *
000530*         |            |     | (DERIVE THE VALUE, SOURCE ROW COUNT *
000540*         |            |     | STANDS IN FOR THE EXTENT) (SR-2701) *
000550* B.04.00 | 2004-11-15 | TAS | B600'S DIGIT SCAN NOW USES THE      *
000560*         |            |     | DIGIT-CHARS CLASS TEST INSTEAD OF   *
000570*         |            |     | NUMERIC -- SPECIAL-NAMES ALREADY    *
000580*         |            |     | DECLARED IT, NOTHING TESTED IT      *
000590*         |            |     | (SR-2703)                           *
000600*-----------------------------------------------------------------*
000610*****************************************************************
000620
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SPECIAL-NAMES.
000660     CLASS DIGIT-CHARS IS "0123456789".
000670
000680 DATA DIVISION.
000690 WORKING-STORAGE SECTION.
000700 77  W-TRACE-SW               PIC X(1) VALUE 'N'.
000710 77  W-EDIT-CTR               PIC S9(4) COMP VALUE 0.
000720
000730 01  COMP-FIELDS.
000740     05  C4-ROW               PIC S9(4) COMP.
000750     05  C4-ROW-EXTENT        PIC S9(4) COMP.
000760     05  C9-IDX-START         PIC S9(9) COMP.
000770     05  C9-IDX-VALUE         PIC S9(9) COMP.
000780     05  C4-MX                PIC S9(4) COMP.
000790     05  C4-DIGIT-LEN         PIC S9(4) COMP.
000800     05  C4-TX                PIC S9(4) COMP.
000810     05  C4-SX                PIC S9(4) COMP.
000820     05  FILLER               PIC X(4).
000830
000840 01  KONSTANT-FIELDS.
000850     05  K-MODUL              PIC X(8) VALUE 'COLBLD0M'.
000860     05  K-SOURCE-NAME        PIC X(20) VALUE 'Source'.
000870     05  FILLER               PIC X(8).
000880
000890 01  SCHALTER.
000900     05  ARG-FOUND-SW         PIC X(1).
000910         88  ARG-WAS-SUBSTITUTED     VALUE 'Y'.
000920     05  FILLER               PIC X(7).
000930
000940 01  WORK-FIELDS.
000950     05  W-RAW-VALUE          PIC X(20).
000960     05  W-RAW-VALUE-R REDEFINES W-RAW-VALUE.
000970         10  W-RAW-PREFIX     PIC X(4).
000980         10  W-RAW-DIGITS     PIC X(16).
000990     05  W-SUB-DIGIT          PIC X(1).
001000     05  W-SUB-NUM            PIC 9(1).
001010     05  W-FOUND-COL          PIC S9(4) COMP.
001020     05  W-IDX-EDIT           PIC ZZZZZZZZ9.
001030     05  FILLER               PIC X(6).
001040
001050 01  TL-CONTROL.
001060     05  TL-FUNCTION          PIC X(9).
001070         88  TL-LOAD-SOURCE           VALUE 'LOAD-SRC '.
001080         88  TL-EXTRACT-SUBTBL        VALUE 'XTRACTSUB'.
001090         88  TL-FIND-COLUMN           VALUE 'FINDCOL  '.
001100         88  TL-FIND-LOOSE            VALUE 'FINDLOOSE'.
001110     05  TL-RETURN-CODE       PIC 9(2).
001120         88  TL-RC-OK                 VALUE 0.
001130         88  TL-RC-NOT-FOUND          VALUE 4.
001140         88  TL-RC-ERROR              VALUE 8.
001150     05  TL-SUB-NUM           PIC 9(1).
001160     05  TL-DIR-INDEX         PIC S9(4) COMP.
001170     05  TL-SEARCH-TABLE      PIC X(1).
001180     05  TL-SEARCH-TITLE      PIC X(20).
001190     05  TL-SEARCH-TITLE-R REDEFINES TL-SEARCH-TITLE.
001200         10  TL-SEARCH-TITLE-LFT PIC X(10).
001210         10  TL-SEARCH-TITLE-RGT PIC X(10).
001220     05  TL-FOUND-INDEX       PIC S9(4) COMP.
001230     05  TL-FILLER            PIC X(10).
001240
001250 01  VM-CONTROL.
001260     05  VM-FUNCTION          PIC X(8).
001270         88  VM-MAP                   VALUE 'MAP     '.
001280         88  VM-DATEFIX               VALUE 'DATEFIX '.
001290     05  VM-MAPPING-NAME      PIC X(20).
001300     05  VM-CELL-IN           PIC X(20).
001310     05  VM-CELL-IN-R REDEFINES VM-CELL-IN.
001320         10  VM-CELL-IN-LFT   PIC X(10).
001330         10  VM-CELL-IN-RGT   PIC X(10).
001340     05  VM-CELL-OUT          PIC X(20).
001350     05  VM-RETURN-CODE       PIC 9(2).
001360     05  VM-FILLER            PIC X(8).
001370
001380 LINKAGE SECTION.
001390 01  CL-CONTROL.
001400     05  CL-DIR-INDEX         PIC S9(4) COMP.
001410     05  CL-RETURN-CODE       PIC 9(2).
001420         88  CL-RC-BUILT              VALUE 0.
001430         88  CL-RC-SUSPEND            VALUE 4.
001440         88  CL-RC-FATAL              VALUE 8.
001450     05  CL-AWAIT-TABLE       PIC X(20).
001460     05  CL-AWAIT-TITLE       PIC X(20).
001470     05  CL-ERROR-MSG         PIC X(60).
001480     05  CL-FILLER            PIC X(8).
001490
001500     COPY CNFREC0C OF "=MIGLIB".
001510     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==SRC==.
001520     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==SB1==.
001530     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==SB2==.
001540     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==SB3==.
001550     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==SB4==.
001560     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==OUT==.
001570     COPY ARGREC0C OF "=MIGLIB".
001580     COPY MAPREC0C OF "=MIGLIB".
001590     COPY CNTREC0C OF "=MIGLIB".
001600
001610 PROCEDURE DIVISION USING CL-CONTROL CF-DIRECTIVE-TABLE
001620                           SRC-TABLE-AREA
001630                           SB1-TABLE-AREA SB2-TABLE-AREA
001640                           SB3-TABLE-AREA SB4-TABLE-AREA
001650                           OUT-TABLE-AREA AR-ARG-TABLE
001660                           MP-MAPPING-TABLE RS-RUN-COUNTERS.
001670 A100-MAIN-CONTROL.
001680     SET CF-DX TO CL-DIR-INDEX.
001690     SET CL-RC-BUILT TO TRUE.
001700     MOVE SPACES TO CL-AWAIT-TABLE CL-AWAIT-TITLE CL-ERROR-MSG.
001710
001720     PERFORM B700-CHECK-DUPLICATE-TITLE THRU B700-EXIT.
001730     IF CL-RC-FATAL
001740         GO TO A100-EXIT
001750     END-IF.
001760
001770     EVALUATE TRUE
001780         WHEN CF-DIR-IS-COPY(CF-DX)
001790             PERFORM B100-PROCESS-COPY THRU B100-EXIT
001800         WHEN CF-DIR-IS-FILL(CF-DX)
001810             PERFORM B200-PROCESS-FILL THRU B200-EXIT
001820         WHEN CF-DIR-IS-INDEX(CF-DX)
001830             PERFORM B300-PROCESS-INDEX THRU B300-EXIT
001840         WHEN CF-DIR-IS-EMPTY(CF-DX)
001850             PERFORM B400-PROCESS-EMPTY THRU B400-EXIT
001860         WHEN OTHER
001870             SET CL-RC-FATAL TO TRUE
001880             MOVE 'UNKNOWN DIRECTIVE ACTION' TO CL-ERROR-MSG
001890     END-EVALUATE.
001900 A100-EXIT.
001910     GOBACK.
001920
001930*-----------------------------------------------------------------*
001940* B700 -- A DIRECTIVE'S SLOT IS RESERVED, AND ITS TITLE CHECKED
001950*         AND REGISTERED, ONLY THE FIRST TIME IT IS ATTEMPTED (A
001960*         RE-ATTEMPT AFTER SUSPEND ALREADY HOLDS ITS SLOT).
001970*-----------------------------------------------------------------*
001980 B700-CHECK-DUPLICATE-TITLE.
001990     IF CF-DIR-SLOT(CF-DX) NOT = 0
002000         GO TO B700-EXIT
002010     END-IF.
002020     MOVE 1 TO W-FOUND-COL.
002030* WALK EVERY TITLE ALREADY IN THE OUTPUT TABLE LOOKING FOR A
002040* COLLISION BEFORE RESERVING A NEW SLOT.
002050 B700-SCAN-LOOP.
002060     IF W-FOUND-COL > OUT-COL-COUNT
002070         GO TO B700-SCAN-DONE
002080     END-IF.
002090     IF OUT-TITLE(W-FOUND-COL) = CF-DIR-TITLE(CF-DX)
002100         SET CL-RC-FATAL TO TRUE
002110         MOVE 'TITLE ALREADY EXISTS' TO CL-ERROR-MSG
002120         GO TO B700-EXIT
002130     END-IF.
002140     ADD 1 TO W-FOUND-COL.
002150     GO TO B700-SCAN-LOOP.
002160 B700-SCAN-DONE.
002170     ADD 1 TO OUT-COL-COUNT.
002180     MOVE OUT-COL-COUNT TO CF-DIR-SLOT(CF-DX).
002190     MOVE CF-DIR-TITLE(CF-DX) TO OUT-TITLE(OUT-COL-COUNT).
002200 B700-EXIT.
002210     EXIT.
002220
002230*-----------------------------------------------------------------*
002240* B100 -- COPY.  RESOLVE CF-DIR-SRC-TABLE, THEN COPY THAT
002250*         COLUMN'S CELLS INTO THE RESERVED SLOT, APPLYING THE
002260*         MAPPING OR DATEFIX TRANSFORM WHEN CF-DIR-MAPPING IS SET.
002270*-----------------------------------------------------------------*
002280 B100-PROCESS-COPY.
002290     IF CF-DIR-SRC-TABLE(CF-DX)(1:6) = '_This.'
002300         PERFORM B110-COPY-FROM-OUTPUT THRU B110-EXIT
002310     ELSE
002320     IF CF-DIR-SRC-TABLE(CF-DX)(1:4) = '_Sub'
002330         PERFORM B120-COPY-FROM-SUBTABLE THRU B120-EXIT
002340     ELSE
002350         PERFORM B130-COPY-FROM-SOURCE THRU B130-EXIT
002360     END-IF END-IF.
002370 B100-EXIT.
002380     EXIT.
002390
002400*-----------------------------------------------------------------*
002410* B110 -- _This. REFERENCE.  CF-DIR-SRC-COL NAMES A COLUMN THAT
002420*         MUST ALREADY EXIST (BUILT, NOT MERELY RESERVED) IN THE
002430*         OUTPUT TABLE.  IF IT IS NOT YET THERE, SUSPEND.  A
002440*         GENERATED (FILL/INDEX/EMPTY) TARGET COLUMN HAS NO
002450*         STORED OUT-CELL ROWS OF ITS OWN -- ITS VALUES ARE
002460*         DERIVED HERE THE SAME WAY TBLWRT0M DERIVES THEM AT
002470*         EXPORT TIME, RATHER THAN READ FROM THE UNPOPULATED
002480*         CELL AREA.                                        SR-2701
002490*-----------------------------------------------------------------*
002500 B110-COPY-FROM-OUTPUT.
002510     MOVE 0 TO W-FOUND-COL.
002520     MOVE 1 TO C4-ROW.
002530* WALK EVERY DIRECTIVE LOOKING FOR THE ONE THAT OWNS THE
002540* AWAITED TITLE AND HAS ALREADY BUILT ITS SLOT.
002550 B110-SCAN-LOOP.
002560     IF C4-ROW > CF-DIR-COUNT
002570         GO TO B110-SCAN-DONE
002580     END-IF.
002590     IF CF-DIR-TITLE(C4-ROW) = CF-DIR-SRC-COL(CF-DX)
002600         IF CF-DIR-SLOT(C4-ROW) NOT = CF-DIR-SLOT(CF-DX)
002610             IF CF-DIR-BUILT(C4-ROW) OR CF-DIR-RELEASED(C4-ROW)
002620                 MOVE CF-DIR-SLOT(C4-ROW) TO W-FOUND-COL
002630             END-IF
002640         END-IF
002650     END-IF.
002660     ADD 1 TO C4-ROW.
002670     GO TO B110-SCAN-LOOP.
002680 B110-SCAN-DONE.
002690     IF W-FOUND-COL = 0
002700         SET CL-RC-SUSPEND TO TRUE
002710         MOVE '_This.' TO CL-AWAIT-TABLE
002720         MOVE CF-DIR-SRC-COL(CF-DX) TO CL-AWAIT-TITLE
002730         GO TO B110-EXIT
002740     END-IF.
002750     IF OUT-GEN-NONE(W-FOUND-COL)
002760         PERFORM B111-COPY-STORED-ROWS THRU B111-EXIT
002770     ELSE
002780         PERFORM B112-COPY-GENERATED-ROWS THRU B112-EXIT
002790     END-IF.
002800 B110-EXIT.
002810     EXIT.
002820
002830* THE FOUND COLUMN IS AN ORDINARY COPY-BUILT COLUMN -- ITS ROWS
002840* ARE ALREADY SITTING IN OUT-CELL, UP THROUGH OUT-ROW-COUNT.
002850 B111-COPY-STORED-ROWS.
002860     MOVE OUT-ROW-COUNT TO C4-ROW-EXTENT.
002870     MOVE 1 TO C4-ROW.
002880 B111-COPY-LOOP.
002890     IF C4-ROW > C4-ROW-EXTENT
002900         GO TO B111-EXIT
002910     END-IF.
002920     MOVE OUT-CELL(C4-ROW W-FOUND-COL) TO W-RAW-VALUE.
002930     PERFORM B190-STORE-CELL THRU B190-EXIT.
002940     ADD 1 TO C4-ROW.
002950     GO TO B111-COPY-LOOP.
002960 B111-EXIT.
002970     EXIT.
002980
002990* THE FOUND COLUMN IS A FILL/INDEX/EMPTY VIRTUAL COLUMN -- IT
003000* NEVER SET OUT-ROW-COUNT, SO THE MIGRATION'S PRIMARY SOURCE
003010* ROW COUNT (ALWAYS LOADED BEFORE ANY DIRECTIVE RUNS) STANDS
003020* IN FOR ITS EXTENT, AND EACH ROW'S VALUE IS DERIVED RATHER
003030* THAN FETCHED.
003040 B112-COPY-GENERATED-ROWS.
003050     MOVE SRC-ROW-COUNT TO C4-ROW-EXTENT.
003060     MOVE 1 TO C4-ROW.
003070 B112-COPY-LOOP.
003080     IF C4-ROW > C4-ROW-EXTENT
003090         GO TO B112-EXIT
003100     END-IF.
003110     EVALUATE TRUE
003120         WHEN OUT-GEN-FILL(W-FOUND-COL)
003130             MOVE OUT-GEN-VALUE(W-FOUND-COL) TO W-RAW-VALUE
003140         WHEN OUT-GEN-INDEX(W-FOUND-COL)
003150             PERFORM B113-FORMAT-INDEX-CELL THRU B113-EXIT
003160         WHEN OUT-GEN-EMPTY(W-FOUND-COL)
003170             MOVE SPACES TO W-RAW-VALUE
003180     END-EVALUATE.
003190     PERFORM B190-STORE-CELL THRU B190-EXIT.
003200     ADD 1 TO C4-ROW.
003210     GO TO B112-COPY-LOOP.
003220 B112-EXIT.
003230     EXIT.
003240
003250* INDEX CELL VALUE = START + (ROW - 1), RENDERED WITH NO LEADING
003260* ZEROS OR SPACES.  MIRRORS TBLWRT0M'S U200-FORMAT-INDEX.
003270 B113-FORMAT-INDEX-CELL.
003280     MOVE OUT-GEN-VALUE(W-FOUND-COL)(1:9) TO C9-IDX-VALUE.
003290     COMPUTE C9-IDX-VALUE = C9-IDX-VALUE + C4-ROW - 1.
003300     MOVE C9-IDX-VALUE TO W-IDX-EDIT.
003310     MOVE SPACES TO W-RAW-VALUE.
003320     MOVE 0 TO C4-TX.
003330     MOVE 1 TO C4-SX.
003340 B113-STRIP-LOOP.
003350     IF C4-SX > 9
003360         GO TO B113-EXIT
003370     END-IF.
003380     IF W-IDX-EDIT(C4-SX:1) NOT = SPACE
003390         ADD 1 TO C4-TX
003400         MOVE W-IDX-EDIT(C4-SX:1) TO W-RAW-VALUE(C4-TX:1)
003410     END-IF.
003420     ADD 1 TO C4-SX.
003430     GO TO B113-STRIP-LOOP.
003440 B113-EXIT.
003450     EXIT.
003460
003470*-----------------------------------------------------------------*
003480* B120 -- _SubN REFERENCE.  THE SUBTBL NUMBER IS THE DIGIT AFTER
003490*         '_Sub'; THE COLUMN IS FOUND BY LOOSE TITLE MATCH.
003500*-----------------------------------------------------------------*
003510 B120-COPY-FROM-SUBTABLE.
003520     MOVE CF-DIR-SRC-TABLE(CF-DX)(5:1) TO W-SUB-DIGIT.
003530     MOVE W-SUB-DIGIT TO W-SUB-NUM.
003540     ADD 1 TO W-SUB-NUM GIVING TL-SUB-NUM.
003550     SET TL-FIND-LOOSE TO TRUE.
003560     MOVE CF-DIR-SRC-COL(CF-DX) TO TL-SEARCH-TITLE.
003570     EVALUATE TL-SUB-NUM
003580         WHEN 1  MOVE '1' TO TL-SEARCH-TABLE
003590         WHEN 2  MOVE '2' TO TL-SEARCH-TABLE
003600         WHEN 3  MOVE '3' TO TL-SEARCH-TABLE
003610         WHEN 4  MOVE '4' TO TL-SEARCH-TABLE
003620         WHEN OTHER
003630             SET CL-RC-FATAL TO TRUE
003640             MOVE 'INVALID SUBTABLE REFERENCE' TO CL-ERROR-MSG
003650             GO TO B120-EXIT
003660     END-EVALUATE.
003670     CALL 'TBLLOD0M' USING TL-CONTROL SRC-TABLE-AREA
003680                            SB1-TABLE-AREA SB2-TABLE-AREA
003690                            SB3-TABLE-AREA SB4-TABLE-AREA
003700                            CF-DIRECTIVE-TABLE RS-RUN-COUNTERS.
003710     IF NOT TL-RC-OK
003720         SET CL-RC-FATAL TO TRUE
003730         MOVE 'SUBTABLE COLUMN NOT FOUND' TO CL-ERROR-MSG
003740         GO TO B120-EXIT
003750     END-IF.
003760     EVALUATE TL-SUB-NUM
003770         WHEN 1
003780             MOVE SB1-ROW-COUNT TO C4-ROW-EXTENT
003790             MOVE 1 TO C4-ROW
003800             PERFORM B121-COPY-SB1-LOOP THRU B121-EXIT
003810         WHEN 2
003820             MOVE SB2-ROW-COUNT TO C4-ROW-EXTENT
003830             MOVE 1 TO C4-ROW
003840             PERFORM B122-COPY-SB2-LOOP THRU B122-EXIT
003850         WHEN 3
003860             MOVE SB3-ROW-COUNT TO C4-ROW-EXTENT
003870             MOVE 1 TO C4-ROW
003880             PERFORM B123-COPY-SB3-LOOP THRU B123-EXIT
003890         WHEN 4
003900             MOVE SB4-ROW-COUNT TO C4-ROW-EXTENT
003910             MOVE 1 TO C4-ROW
003920             PERFORM B124-COPY-SB4-LOOP THRU B124-EXIT
003930     END-EVALUATE.
003940 B120-EXIT.
003950     EXIT.
003960
003970*-----------------------------------------------------------------*
003980* B121-B124 -- ONE COPY LOOP PER SUBTABLE SLOT.  KEPT AS SEPARATE
003990*         PARAGRAPHS SINCE THE SLOTS ARE FOUR DISTINCT 01-LEVEL
004000*         AREAS, NOT AN OCCURS TABLE.
004010*-----------------------------------------------------------------*
004020 B121-COPY-SB1-LOOP.
004030     IF C4-ROW > C4-ROW-EXTENT
004040         GO TO B121-EXIT
004050     END-IF.
004060     MOVE SB1-CELL(C4-ROW TL-FOUND-INDEX) TO W-RAW-VALUE.
004070     PERFORM B190-STORE-CELL THRU B190-EXIT.
004080     ADD 1 TO C4-ROW.
004090     GO TO B121-COPY-SB1-LOOP.
004100 B121-EXIT.
004110     EXIT.
004120
004130 B122-COPY-SB2-LOOP.
004140     IF C4-ROW > C4-ROW-EXTENT
004150         GO TO B122-EXIT
004160     END-IF.
004170     MOVE SB2-CELL(C4-ROW TL-FOUND-INDEX) TO W-RAW-VALUE.
004180     PERFORM B190-STORE-CELL THRU B190-EXIT.
004190     ADD 1 TO C4-ROW.
004200     GO TO B122-COPY-SB2-LOOP.
004210 B122-EXIT.
004220     EXIT.
004230
004240 B123-COPY-SB3-LOOP.
004250     IF C4-ROW > C4-ROW-EXTENT
004260         GO TO B123-EXIT
004270     END-IF.
004280     MOVE SB3-CELL(C4-ROW TL-FOUND-INDEX) TO W-RAW-VALUE.
004290     PERFORM B190-STORE-CELL THRU B190-EXIT.
004300     ADD 1 TO C4-ROW.
004310     GO TO B123-COPY-SB3-LOOP.
004320 B123-EXIT.
004330     EXIT.
004340
004350 B124-COPY-SB4-LOOP.
004360     IF C4-ROW > C4-ROW-EXTENT
004370         GO TO B124-EXIT
004380     END-IF.
004390     MOVE SB4-CELL(C4-ROW TL-FOUND-INDEX) TO W-RAW-VALUE.
004400     PERFORM B190-STORE-CELL THRU B190-EXIT.
004410     ADD 1 TO C4-ROW.
004420     GO TO B124-COPY-SB4-LOOP.
004430 B124-EXIT.
004440     EXIT.
004450
004460*-----------------------------------------------------------------*
004470* B130 -- ORDINARY SOURCE-TABLE REFERENCE.  THIS SHOP RUNS ONE
004480*         PRIMARY SOURCE PER MIGRATION, ALWAYS NAMED K-SOURCE-NAME.
004490*-----------------------------------------------------------------*
004500 B130-COPY-FROM-SOURCE.
004510     IF CF-DIR-SRC-TABLE(CF-DX) NOT = K-SOURCE-NAME
004520         SET CL-RC-FATAL TO TRUE
004530         MOVE 'UNKNOWN SOURCE TABLE' TO CL-ERROR-MSG
004540         GO TO B130-EXIT
004550     END-IF.
004560     SET TL-FIND-COLUMN TO TRUE.
004570     MOVE 'S' TO TL-SEARCH-TABLE.
004580     MOVE CF-DIR-SRC-COL(CF-DX) TO TL-SEARCH-TITLE.
004590     CALL 'TBLLOD0M' USING TL-CONTROL SRC-TABLE-AREA
004600                            SB1-TABLE-AREA SB2-TABLE-AREA
004610                            SB3-TABLE-AREA SB4-TABLE-AREA
004620                            CF-DIRECTIVE-TABLE RS-RUN-COUNTERS.
004630     IF NOT TL-RC-OK
004640         SET CL-RC-FATAL TO TRUE
004650         MOVE 'SOURCE COLUMN NOT FOUND' TO CL-ERROR-MSG
004660         GO TO B130-EXIT
004670     END-IF.
004680     MOVE SRC-ROW-COUNT TO C4-ROW-EXTENT.
004690     MOVE 1 TO C4-ROW.
004700* ROW BY ROW, DOWN THROUGH THE SOURCE SHEET'S ROW COUNT.
004710 B130-COPY-LOOP.
004720     IF C4-ROW > C4-ROW-EXTENT
004730         GO TO B130-EXIT
004740     END-IF.
004750     MOVE SRC-CELL(C4-ROW TL-FOUND-INDEX) TO W-RAW-VALUE.
004760     PERFORM B190-STORE-CELL THRU B190-EXIT.
004770     ADD 1 TO C4-ROW.
004780     GO TO B130-COPY-LOOP.
004790 B130-EXIT.
004800     EXIT.
004810
004820*-----------------------------------------------------------------*
004830* B190 -- STORE ONE COPIED CELL INTO THE RESERVED OUTPUT SLOT AT
004840*         ROW C4-ROW, APPLYING THE DIRECTIVE'S MAPPING OR DATEFIX
004850*         TRANSFORM WHEN THE CELL IS NOT NULL.  RAISES THE
004860*         OUTPUT TABLE'S HIGH-WATER ROW COUNT AS NEEDED.
004870*-----------------------------------------------------------------*
004880 B190-STORE-CELL.
004890     IF CF-DIR-MAPPING(CF-DX) NOT = SPACES
004900         IF W-RAW-VALUE NOT = SPACES
004910             MOVE W-RAW-VALUE TO VM-CELL-IN
004920             IF CF-DIR-MAPPING(CF-DX) = 'DATEFIX'
004930                 SET VM-DATEFIX TO TRUE
004940             ELSE
004950                 SET VM-MAP TO TRUE
004960                 MOVE CF-DIR-MAPPING(CF-DX) TO VM-MAPPING-NAME
004970             END-IF
004980             CALL 'VALMAP0M' USING VM-CONTROL MP-MAPPING-TABLE
004990                                    RS-RUN-COUNTERS
005000             MOVE VM-CELL-OUT TO W-RAW-VALUE
005010         END-IF
005020     END-IF.
005030     MOVE W-RAW-VALUE TO OUT-CELL(C4-ROW CF-DIR-SLOT(CF-DX)).
005040     IF C4-ROW > OUT-ROW-COUNT
005050         MOVE C4-ROW TO OUT-ROW-COUNT
005060     END-IF.
005070 B190-EXIT.
005080     EXIT.
005090
005100*-----------------------------------------------------------------*
005110* B200 -- FILL.  NOT MATERIALIZED HERE; RECORDED IN GEN-TBL AND
005120*         PRODUCED FOR EVERY ROW AT EXPORT TIME.
005130*-----------------------------------------------------------------*
005140 B200-PROCESS-FILL.
005150     MOVE CF-DIR-FILL-VAL(CF-DX) TO W-RAW-VALUE.
005160     PERFORM B600-SUBSTITUTE-ARGS THRU B600-EXIT.
005170     SET OUT-GEN-FILL(CF-DIR-SLOT(CF-DX)) TO TRUE.
005180     MOVE W-RAW-VALUE TO OUT-GEN-VALUE(CF-DIR-SLOT(CF-DX)).
005190 B200-EXIT.
005200     EXIT.
005210
005220*-----------------------------------------------------------------*
005230* B300 -- INDEX.  RESOLVE THE START VALUE (LITERAL CF-IDX-START,
005240*         OR, WHEN THAT IS ZERO, CF-FILL-VAL AFTER ARG
005250*         SUBSTITUTION) AND RECORD IT IN GEN-TBL AS TEXT; THE
005260*         PER-ROW SEQUENCE NUMBER IS COMPUTED AT EXPORT TIME.
005270*-----------------------------------------------------------------*
005280 B300-PROCESS-INDEX.
005290     IF CF-DIR-IDX-START(CF-DX) NOT = 0
005300         MOVE CF-DIR-IDX-START(CF-DX) TO C9-IDX-START
005310     ELSE
005320         MOVE CF-DIR-FILL-VAL(CF-DX) TO W-RAW-VALUE
005330         PERFORM B600-SUBSTITUTE-ARGS THRU B600-EXIT
005340         MOVE W-RAW-VALUE TO C9-IDX-START
005350     END-IF.
005360     SET OUT-GEN-INDEX(CF-DIR-SLOT(CF-DX)) TO TRUE.
005370     MOVE C9-IDX-START TO OUT-GEN-VALUE(CF-DIR-SLOT(CF-DX)).
005380 B300-EXIT.
005390     EXIT.
005400
005410*-----------------------------------------------------------------*
005420* B400 -- EMPTY.  NOT MATERIALIZED; NULL AT EVERY ROW AT EXPORT.
005430*-----------------------------------------------------------------*
005440 B400-PROCESS-EMPTY.
005450     SET OUT-GEN-EMPTY(CF-DIR-SLOT(CF-DX)) TO TRUE.
005460     MOVE SPACES TO OUT-GEN-VALUE(CF-DIR-SLOT(CF-DX)).
005470 B400-EXIT.
005480     EXIT.
005490
005500*-----------------------------------------------------------------*
005510* B600 -- IF W-RAW-VALUE MATCHES '_arg' FOLLOWED BY AT LEAST ONE
005520*         DIGIT, REPLACE IT WITH ARGUMENT NUMBER <DIGITS> (0-BASED)
005530*         FROM THE ARGUMENT TABLE.  ANY OTHER VALUE IS LITERAL.
005540*         THE DIGIT RUN IS NOT A FIXED WIDTH -- '_arg5' AND '_arg17'
005550*         ARE BOTH LEGAL -- SO W-RAW-DIGITS IS SCANNED LEFT TO RIGHT
005560*         TO FIND HOW MANY DIGIT POSITIONS ARE ACTUALLY PRESENT.
005570*-----------------------------------------------------------------*
005580 B600-SUBSTITUTE-ARGS.
005590     IF W-RAW-PREFIX NOT = '_arg'
005600         GO TO B600-EXIT
005610     END-IF.
005620     IF W-RAW-DIGITS(1:1) IS NOT DIGIT-CHARS
005630         GO TO B600-EXIT
005640     END-IF.
005650     MOVE 1 TO C4-MX.
005660 B600-DIGIT-LOOP.
005670     IF C4-MX > 16
005680         GO TO B600-DIGIT-DONE
005690     END-IF.
005700     IF W-RAW-DIGITS(C4-MX:1) IS NOT DIGIT-CHARS
005710         GO TO B600-DIGIT-DONE
005720     END-IF.
005730     ADD 1 TO C4-MX.
005740     GO TO B600-DIGIT-LOOP.
005750 B600-DIGIT-DONE.
005760     COMPUTE C4-DIGIT-LEN = C4-MX - 1.
005770     MOVE 0 TO W-FOUND-COL.
005780     MOVE W-RAW-DIGITS(1:C4-DIGIT-LEN) TO W-FOUND-COL.
005790     SET AR-AX TO W-FOUND-COL.
005800     SET AR-AX UP BY 1.
005810     IF W-FOUND-COL + 1 > AR-ARG-COUNT
005820         GO TO B600-EXIT
005830     END-IF.
005840     MOVE AR-ARG(AR-AX) TO W-RAW-VALUE.
005850 B600-EXIT.
005860     EXIT.
