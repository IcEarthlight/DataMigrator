*****************************************************************
* SUSREC0C  --  MIGLIB COPY MEMBER
* DEPENDENCY-SUSPENSION WAITLIST.  A DIRECTIVE WHOSE '_This.'
* SOURCE COLUMN HAS NOT YET BEEN BUILT IS PARKED HERE, KEYED BY
* THE (TABLE, TITLE) IT AWAITS, ALONG WITH THE ORDINAL SLOT IT
* RESERVED IN THE OUTPUT TABLE.  SEE SUSWLT0M.
*-----------------------------------------------------------------*
* VERS.   | DATE       | BY  | COMMENT                            *
*---------|------------|-----|------------------------------------*
* A.00.00 | 04/02/86   | RJH | ORIGINAL CODING                    *
* A.01.00 | 07/30/93   | PVN | RAISED MAX WAITLIST ENTRIES 8 TO 16 *
*-----------------------------------------------------------------*
 01  SU-WAITLIST.
     05  SU-ENTRY-COUNT         PIC S9(4) COMP.
     05  SU-ENTRY               OCCURS 16 TIMES
                                 INDEXED BY SU-EX.
         10  SU-DIR-INDEX       PIC S9(4) COMP.
         10  SU-SLOT            PIC S9(4) COMP.
         10  SU-AWAIT-TABLE     PIC X(20).
         10  SU-AWAIT-TITLE     PIC X(20).
         10  SU-RELEASED        PIC X(1).
             88  SU-IS-RELEASED         VALUE 'Y'.
             88  SU-IS-WAITING          VALUE 'N'.
         10  FILLER             PIC X(3).
