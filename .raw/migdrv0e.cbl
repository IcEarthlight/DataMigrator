 IDENTIFICATION DIVISION.
 PROGRAM-ID.    MIGDRV0O.
 AUTHOR.        R J HENSLEY.
 INSTALLATION.  CENTRAL DATA SERVICES.
 DATE-WRITTEN.  03/14/86.
 DATE-COMPILED.
 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
*****************************************************************
* MIGDRV0O -- CONTROL DRIVER, DATA MIGRATION (ETL) RUN
*=================================================================*
* SHORT DESC. :: READS THE MIGRATION CONFIG, SOURCE TABLE, VALUE
*                MAPS AND RUN ARGUMENTS, DRIVES THE COLUMN-BY-
*                COLUMN BUILD OF THE OUTPUT TABLE (CALLING THE
*                SUBORDINATE MODULES BELOW), AND CALLS TBLWRT0M
*                TO EXPORT OUTDATA AND PRINT RUNRPT.
* JOB STEP    :: MIGDRV0
* CALLS       :: TBLLOD0M  COLBLD0M  SUSWLT0M  TBLWRT0M
*=================================================================*
* CHANGE LOG (UPDATE VERSION AND DATE WHEN K-PROG-START IS CHANGED)
*-----------------------------------------------------------------*
* VERS.   | DATE       | BY  | COMMENT                            *
*---------|------------|-----|------------------------------------*
* A.00.00 | 03/14/86   | RJH | ORIGINAL CODING                    *
* A.01.00 | 08/19/87   | RJH | ADDED FILL AND INDEX ACTIONS       *
* A.02.00 | 02/03/89   | LKM | SUBTBL WINDOW EXTRACTION (REQ2214) *
* A.03.00 | 09/02/91   | LKM | RAISED ROW LIMIT, SEE DTAREC0C     *
* B.00.00 | 06/22/93   | PVN | DEPENDENCY WAITLIST REWRITE-CALLS  *
*         |            |     | OUT TO NEW SUSWLT0M MODULE (SR-885)*
* B.01.00 | 02/11/95   | PVN | MAPPING TABLE SIZE, SEE MAPREC0C   *
* B.02.00 | 1998-11-03 | DWK | YEAR-2000 - CENTURY WINDOW ON ALL *CR4471
*         |            |     | DATEFIX ARITHMETIC, SEE VALMAP0M *CR4471
* B.03.00 | 2003-05-14 | TAS | DUPLICATE-TITLE ABORT PATH ADDED  *SR-1140
*         |            |     | (WAS SILENTLY OVERWRITING COLUMN) *SR-1140
*-----------------------------------------------------------------*
*****************************************************************

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     UPSI-0 ON STATUS IS SHOW-VERSION
     CLASS ARGKEYWD IS "_"
                        "0123456789"
                        "abcdefghijklmnopqrstuvwxyz"
                        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT CONFIG-FILE   ASSIGN TO CONFIG
         FILE STATUS IS FILE-STATUS.
     SELECT MAPPING-FILE  ASSIGN TO MAPPING
         FILE STATUS IS FILE-STATUS.
     SELECT ARGS-FILE     ASSIGN TO ARGS
         FILE STATUS IS FILE-STATUS.

 DATA DIVISION.
 FILE SECTION.
 FD  CONFIG-FILE
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 160 CHARACTERS.
 01  CONFIG-REC              PIC X(160).

 FD  MAPPING-FILE
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 60 CHARACTERS.
 01  MAPPING-REC             PIC X(60).

 FD  ARGS-FILE
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 20 CHARACTERS.
 01  ARGS-REC                PIC X(20).

 WORKING-STORAGE SECTION.
 77  W-TRACE-SW               PIC X(1) VALUE 'N'.
 77  W-EDIT-CTR               PIC S9(4) COMP VALUE 0.
*-----------------------------------------------------------------*
* COMP-FELDER -- PREFIX Cn, N = DIGIT COUNT
*-----------------------------------------------------------------*
 01  COMP-FIELDS.
     05  C4-SUB               PIC S9(4) COMP.
     05  C4-SLOT              PIC S9(4) COMP.
     05  C4-SUBTBL-COUNT      PIC S9(4) COMP VALUE ZERO.
     05  C4-PASS-RELEASES     PIC S9(4) COMP.
     05  FILLER               PIC X(8).

*-----------------------------------------------------------------*
* DISPLAY-FELDER -- PREFIX D
*-----------------------------------------------------------------*
 01  DISPLAY-FIELDS.
     05  D-RUN-DATE           PIC 9(6).
     05  D-RUN-DATE-R REDEFINES D-RUN-DATE.
         10  D-RUN-YY         PIC 9(2).
         10  D-RUN-MM         PIC 9(2).
         10  D-RUN-DD         PIC 9(2).
     05  FILLER               PIC X(8).

*-----------------------------------------------------------------*
* KONSTANTE-FELDER -- PREFIX K
*-----------------------------------------------------------------*
 01  KONSTANT-FIELDS.
     05  K-MODUL              PIC X(8) VALUE 'MIGDRV0O'.
     05  K-MAX-SUBTBL         PIC 9(1) VALUE 4.
     05  FILLER               PIC X(7).

*-----------------------------------------------------------------*
* SCHALTER -- STATUS SWITCHES
*-----------------------------------------------------------------*
 01  SCHALTER.
     05  FILE-STATUS          PIC X(2).
         88  FILE-OK                  VALUE '00'.
         88  FILE-EOF                 VALUE '10'.
         88  FILE-NOK                 VALUE '01' THRU '09'
                                             '11' THRU '99'.
     05  PRG-STATUS           PIC X(1) VALUE 'N'.
         88  PRG-OK                   VALUE 'N'.
         88  PRG-ABEND                VALUE 'A'.
         88  PRG-DEPENDENCY-ERROR     VALUE 'D'.
     05  CONFIG-EOF-SW        PIC X(1) VALUE 'N'.
         88  CONFIG-EOF               VALUE 'Y'.
     05  MAPPING-EOF-SW       PIC X(1) VALUE 'N'.
         88  MAPPING-EOF              VALUE 'Y'.
     05  ARGS-EOF-SW          PIC X(1) VALUE 'N'.
         88  ARGS-EOF                 VALUE 'Y'.
     05  MORE-RELEASES-SW     PIC X(1) VALUE 'N'.
         88  MORE-RELEASES            VALUE 'Y'.
     05  FILLER               PIC X(2).

*-----------------------------------------------------------------*
* WORK-FELDER
*-----------------------------------------------------------------*
 01  WORK-FIELDS.
     05  W-MSG-LINE           PIC X(80).
     05  W-MSG-LINE-R REDEFINES W-MSG-LINE.
         10  W-MSG-PREFIX     PIC X(20).
         10  W-MSG-SUFFIX     PIC X(60).
     05  W-DIR-INDEX          PIC S9(4) COMP.
     05  FILLER               PIC X(8).

*-----------------------------------------------------------------*
* MODULE LINKAGE CONTROL AREAS -- ONE PER CALLED MODULE
*-----------------------------------------------------------------*
 01  TL-CONTROL.
     05  TL-FUNCTION          PIC X(9).
         88  TL-LOAD-SOURCE           VALUE 'LOAD-SRC '.
         88  TL-EXTRACT-SUBTBL        VALUE 'XTRACTSUB'.
         88  TL-FIND-COLUMN           VALUE 'FINDCOL  '.
         88  TL-FIND-LOOSE            VALUE 'FINDLOOSE'.
     05  TL-RETURN-CODE       PIC 9(2).
         88  TL-RC-OK                 VALUE 0.
         88  TL-RC-NOT-FOUND          VALUE 4.
         88  TL-RC-ERROR              VALUE 8.
     05  TL-SUB-NUM           PIC 9(1).
     05  TL-DIR-INDEX         PIC S9(4) COMP.
     05  TL-SEARCH-TABLE      PIC X(1).
     05  TL-SEARCH-TITLE      PIC X(20).
     05  TL-FOUND-INDEX       PIC S9(4) COMP.
     05  TL-FILLER            PIC X(10).

 01  CL-CONTROL.
     05  CL-DIR-INDEX         PIC S9(4) COMP.
     05  CL-RETURN-CODE       PIC 9(2).
         88  CL-RC-BUILT              VALUE 0.
         88  CL-RC-SUSPEND            VALUE 4.
         88  CL-RC-FATAL              VALUE 8.
     05  CL-AWAIT-TABLE       PIC X(20).
     05  CL-AWAIT-TABLE-R REDEFINES CL-AWAIT-TABLE.
         10  CL-AWAIT-TABLE-LFT PIC X(10).
         10  CL-AWAIT-TABLE-RGT PIC X(10).
     05  CL-AWAIT-TITLE       PIC X(20).
     05  CL-ERROR-MSG         PIC X(60).
     05  CL-FILLER            PIC X(8).

 01  SW-CONTROL.
     05  SW-FUNCTION          PIC X(8).
         88  SW-ADD-ENTRY             VALUE 'ADD     '.
         88  SW-RELEASE-CHECK         VALUE 'RELCHECK'.
         88  SW-FINAL-CHECK           VALUE 'FINALCHK'.
     05  SW-DIR-INDEX         PIC S9(4) COMP.
     05  SW-SLOT              PIC S9(4) COMP.
     05  SW-AWAIT-TABLE       PIC X(20).
     05  SW-AWAIT-TITLE       PIC X(20).
     05  SW-SATISFIED-TABLE   PIC X(20).
     05  SW-SATISFIED-TITLE   PIC X(20).
     05  SW-RELEASED-INDEX    PIC S9(4) COMP.
     05  SW-RETURN-CODE       PIC 9(2).
         88  SW-RC-OK                 VALUE 0.
         88  SW-RC-NONE-LEFT          VALUE 4.
         88  SW-RC-STILL-WAITING      VALUE 8.
     05  SW-FILLER            PIC X(8).

 01  TW-CONTROL.
     05  TW-FUNCTION          PIC X(8).
         88  TW-EXPORT                VALUE 'EXPORT  '.
         88  TW-DEP-ERROR             VALUE 'DEPERROR'.
     05  TW-RUN-DATE          PIC 9(6).
     05  TW-RETURN-CODE       PIC 9(2).
     05  TW-FILLER            PIC X(8).

*-----------------------------------------------------------------*
* SHARED DATA AREAS -- ONE COPY PER TABLE HELD IN STORAGE
*-----------------------------------------------------------------*
     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==SRC==.
     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==OUT==.
     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==SB1==.
     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==SB2==.
     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==SB3==.
     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==SB4==.
     COPY CNFREC0C OF "=MIGLIB".
     COPY MAPREC0C OF "=MIGLIB".
     COPY ARGREC0C OF "=MIGLIB".
     COPY SUSREC0C OF "=MIGLIB".
     COPY CNTREC0C OF "=MIGLIB".

 PROCEDURE DIVISION.
*-----------------------------------------------------------------*
* CONTROL SECTION
*-----------------------------------------------------------------*
 A100-MAIN-CONTROL.
     IF SHOW-VERSION
         DISPLAY K-MODUL ' VERSION B.03.00'
         STOP RUN
     END-IF.

     PERFORM B000-INITIALIZE THRU B000-EXIT.
     IF PRG-ABEND
         GO TO A100-EXIT
     END-IF.

     PERFORM B015-LOAD-SUBTABLES THRU B015-EXIT.
     IF PRG-ABEND
         GO TO A100-EXIT
     END-IF.

     PERFORM B100-PROCESS-DIRECTIVES THRU B100-EXIT
         VARYING W-DIR-INDEX FROM 1 BY 1
         UNTIL W-DIR-INDEX > CF-DIR-COUNT
            OR PRG-ABEND.
     IF PRG-ABEND
         GO TO A100-EXIT
     END-IF.

     PERFORM B300-FINAL-DEPENDENCY-CHECK THRU B300-EXIT.
     IF PRG-DEPENDENCY-ERROR
         GO TO A100-EXIT
     END-IF.

     PERFORM B400-EXPORT-AND-REPORT THRU B400-EXIT.

 A100-EXIT.
     PERFORM B090-FINISH THRU B090-EXIT.
     IF PRG-OK
         STOP RUN
     END-IF.
     IF PRG-DEPENDENCY-ERROR
         MOVE 16 TO RETURN-CODE
     ELSE
         MOVE 12 TO RETURN-CODE
     END-IF.
     STOP RUN.

*-----------------------------------------------------------------*
* B000 -- OPEN FILES, LOAD ARGS, LOAD MAPPING, LOAD SOURCE, LOAD
*         THE CONFIG DIRECTIVE TABLE (SUBTBL DIRECTIVES ARE READ
*         HERE TOO BUT NOT PROCESSED UNTIL B015).
*-----------------------------------------------------------------*
 B000-INITIALIZE.
     INITIALIZE RS-RUN-COUNTERS
                CF-DIRECTIVE-TABLE
                AR-ARG-TABLE
                MP-MAPPING-TABLE
                SU-WAITLIST.
     MOVE ZERO TO OUT-COL-COUNT OUT-ROW-COUNT.
     ACCEPT D-RUN-DATE FROM DATE.

     OPEN INPUT ARGS-FILE.
     PERFORM C010-READ-ARGS THRU C010-EXIT
         UNTIL ARGS-EOF.
     CLOSE ARGS-FILE.

     OPEN INPUT MAPPING-FILE.
     PERFORM C020-READ-MAPPING THRU C020-EXIT
         UNTIL MAPPING-EOF.
     CLOSE MAPPING-FILE.

     OPEN INPUT CONFIG-FILE.
     PERFORM C030-READ-CONFIG THRU C030-EXIT
         UNTIL CONFIG-EOF.
     CLOSE CONFIG-FILE.

     MOVE 'LOAD-SRC ' TO TL-FUNCTION.
     CALL 'TBLLOD0M' USING TL-CONTROL SRC-TABLE-AREA
                            SB1-TABLE-AREA SB2-TABLE-AREA
                            SB3-TABLE-AREA SB4-TABLE-AREA
                            CF-DIRECTIVE-TABLE RS-RUN-COUNTERS.
     IF TL-RC-ERROR
         SET PRG-ABEND TO TRUE
     END-IF.
 B000-EXIT.
     EXIT.

* ONE ARGS-FILE LINE PER CALL, APPENDED TO AR-ARG-TABLE.  ARGS
* SUPPLY THE FILL/INDEX START VALUES A _Fill. OR _Index. DIRECTIVE
* NAMES BY POSITION -- SEE COLBLD0M.
 C010-READ-ARGS.
     READ ARGS-FILE
         AT END SET ARGS-EOF TO TRUE
         NOT AT END
             SET AR-AX TO AR-ARG-COUNT
             SET AR-AX UP BY 1
             SET AR-ARG-COUNT TO AR-AX
             MOVE ARGS-REC TO AR-ARG(AR-AX)
     END-READ.
 C010-EXIT.
     EXIT.

* ONE MAPPING-FILE LINE PER CALL, SPLIT INTO ITS NAME/FROM/TO
* TRIPLE AND APPENDED TO MP-MAPPING-TABLE FOR _Map. LOOKUPS.
 C020-READ-MAPPING.
     READ MAPPING-FILE
         AT END SET MAPPING-EOF TO TRUE
         NOT AT END
             SET MP-PX TO MP-PAIR-COUNT
             SET MP-PX UP BY 1
             SET MP-PAIR-COUNT TO MP-PX
             MOVE MAPPING-REC(1:20)  TO MP-PAIR-NAME(MP-PX)
             MOVE MAPPING-REC(21:20) TO MP-PAIR-FROM(MP-PX)
             MOVE MAPPING-REC(41:20) TO MP-PAIR-TO(MP-PX)
     END-READ.
 C020-EXIT.
     EXIT.

* ONE CONFIG-FILE LINE PER CALL, APPENDED TO CF-DIRECTIVE-TABLE AND
* MARKED PENDING WITH SLOT ZERO -- COLBLD0M ASSIGNS THE REAL SLOT
* WHEN THE DIRECTIVE FIRST BUILDS.
 C030-READ-CONFIG.
     READ CONFIG-FILE
         AT END SET CONFIG-EOF TO TRUE
         NOT AT END
             SET CF-DX TO CF-DIR-COUNT
             SET CF-DX UP BY 1
             SET CF-DIR-COUNT TO CF-DX
             MOVE CONFIG-REC TO CF-DIR-REC(CF-DX)
             SET CF-DIR-PENDING(CF-DX) TO TRUE
             MOVE ZERO TO CF-DIR-SLOT(CF-DX)
     END-READ.
 C030-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* B015 -- PROCESS SUBTBL DIRECTIVES.  THESE MUST PRECEDE ALL
*         COLUMN DIRECTIVES; EACH BECOMES _Sub0, _Sub1, ... IN
*         DIRECTIVE ORDER.
*-----------------------------------------------------------------*
 B015-LOAD-SUBTABLES.
     MOVE 1 TO W-DIR-INDEX.
 B015-LOOP.
     IF W-DIR-INDEX > CF-DIR-COUNT
         GO TO B015-EXIT
     END-IF.
     SET CF-DX TO W-DIR-INDEX.
     IF NOT CF-DIR-IS-SUBTBL(CF-DX)
         GO TO B015-EXIT
     END-IF.
     ADD 1 TO C4-SUBTBL-COUNT.
     IF C4-SUBTBL-COUNT > K-MAX-SUBTBL
         DISPLAY K-MODUL ' - TOO MANY SUBTBL DIRECTIVES (SHOP LIMIT 4)'
         SET PRG-ABEND TO TRUE
         GO TO B015-EXIT
     END-IF.
     MOVE 'XTRACTSUB' TO TL-FUNCTION.
     MOVE C4-SUBTBL-COUNT TO TL-SUB-NUM.
     MOVE W-DIR-INDEX TO TL-DIR-INDEX.
     CALL 'TBLLOD0M' USING TL-CONTROL SRC-TABLE-AREA
                            SB1-TABLE-AREA SB2-TABLE-AREA
                            SB3-TABLE-AREA SB4-TABLE-AREA
                            CF-DIRECTIVE-TABLE RS-RUN-COUNTERS.
     IF TL-RC-ERROR
         SET PRG-ABEND TO TRUE
         GO TO B015-EXIT
     END-IF.
     MOVE 'B' TO CF-DIR-STATUS(CF-DX).
     ADD 1 TO W-DIR-INDEX.
     GO TO B015-LOOP.
 B015-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* B100 -- PROCESS ONE COLUMN DIRECTIVE (DRIVEN BY THE VARYING
*         PERFORM IN A100).  SUBTBL DIRECTIVES ARE SKIPPED HERE
*         SINCE THEY WERE ALREADY CONSUMED IN B015.
*-----------------------------------------------------------------*
 B100-PROCESS-DIRECTIVES.
     SET CF-DX TO W-DIR-INDEX.
     IF CF-DIR-IS-SUBTBL(CF-DX)
         GO TO B100-EXIT
     END-IF.

     MOVE W-DIR-INDEX TO CL-DIR-INDEX.
     CALL 'COLBLD0M' USING CL-CONTROL CF-DIRECTIVE-TABLE
                            SRC-TABLE-AREA
                            SB1-TABLE-AREA SB2-TABLE-AREA
                            SB3-TABLE-AREA SB4-TABLE-AREA
                            OUT-TABLE-AREA AR-ARG-TABLE
                            MP-MAPPING-TABLE RS-RUN-COUNTERS.

     EVALUATE TRUE
         WHEN CL-RC-BUILT
             MOVE 'B' TO CF-DIR-STATUS(CF-DX)
             ADD 1 TO RS-COLS-BUILT
             PERFORM B120-RELEASE-SCAN THRU B120-EXIT
         WHEN CL-RC-SUSPEND
             SET SW-ADD-ENTRY TO TRUE
             MOVE W-DIR-INDEX TO SW-DIR-INDEX
             MOVE CF-DIR-SLOT(CF-DX) TO SW-SLOT
             MOVE CL-AWAIT-TABLE TO SW-AWAIT-TABLE
             MOVE CL-AWAIT-TITLE TO SW-AWAIT-TITLE
             CALL 'SUSWLT0M' USING SW-CONTROL SU-WAITLIST
                                    RS-RUN-COUNTERS
             MOVE 'S' TO CF-DIR-STATUS(CF-DX)
             ADD 1 TO RS-COLS-SUSPENDED
         WHEN CL-RC-FATAL
             DISPLAY K-MODUL ' - ' CL-ERROR-MSG
             SET PRG-ABEND TO TRUE
     END-EVALUATE.
 B100-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* B120 -- AFTER A SUCCESSFUL BUILD, RELEASE ANY WAITLIST ENTRIES
*         THAT WERE AWAITING THIS (_This., TITLE) KEY.  RELEASING
*         ONE ENTRY MAY ITSELF SATISFY OTHERS, SO THE SCAN REPEATS
*         UNTIL A PASS RELEASES NOTHING.
*-----------------------------------------------------------------*
 B120-RELEASE-SCAN.
     MOVE '_This.' TO SW-SATISFIED-TABLE.
     MOVE CF-DIR-TITLE(CF-DX) TO SW-SATISFIED-TITLE.
* EACH PASS ASKS SUSWLT0M FOR ONE ENTRY WAITING ON THE JUST-SATISFIED
* KEY; IF ITS REBUILD SUCCEEDS THE PASS REPEATS AGAINST THE NEWLY
* BUILT TITLE, SO A CHAIN OF DEPENDENCIES UNWINDS IN ONE CALL HERE.
 B120-PASS.
     SET SW-RELEASE-CHECK TO TRUE
     CALL 'SUSWLT0M' USING SW-CONTROL SU-WAITLIST RS-RUN-COUNTERS.
     IF SW-RC-NONE-LEFT
         GO TO B120-EXIT
     END-IF.

     MOVE SW-DIR-INDEX TO CL-DIR-INDEX.
     CALL 'COLBLD0M' USING CL-CONTROL CF-DIRECTIVE-TABLE
                            SRC-TABLE-AREA
                            SB1-TABLE-AREA SB2-TABLE-AREA
                            SB3-TABLE-AREA SB4-TABLE-AREA
                            OUT-TABLE-AREA AR-ARG-TABLE
                            MP-MAPPING-TABLE RS-RUN-COUNTERS.
     IF NOT CL-RC-BUILT
         DISPLAY K-MODUL ' - RELEASED DIRECTIVE FAILED TO REBUILD'
         SET PRG-ABEND TO TRUE
         GO TO B120-EXIT
     END-IF.
     SET CF-DX TO SW-DIR-INDEX.
     MOVE 'R' TO CF-DIR-STATUS(CF-DX).
     ADD 1 TO RS-COLS-RELEASED.
     MOVE CF-DIR-TITLE(CF-DX) TO SW-SATISFIED-TITLE.
     GO TO B120-PASS.
 B120-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* B300 -- ANY WAITLIST ENTRY STILL UNRELEASED AFTER THE LAST
*         DIRECTIVE IS A FATAL DEPENDENCY ERROR.
*-----------------------------------------------------------------*
 B300-FINAL-DEPENDENCY-CHECK.
     SET SW-FINAL-CHECK TO TRUE
     CALL 'SUSWLT0M' USING SW-CONTROL SU-WAITLIST RS-RUN-COUNTERS.
     IF SW-RC-STILL-WAITING
         SET PRG-DEPENDENCY-ERROR TO TRUE
         SET TW-DEP-ERROR TO TRUE
         MOVE D-RUN-DATE TO TW-RUN-DATE
         CALL 'TBLWRT0M' USING TW-CONTROL OUT-TABLE-AREA
                                CF-DIRECTIVE-TABLE SU-WAITLIST
                                RS-RUN-COUNTERS
     END-IF.
 B300-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* B400 -- EXPORT OUTDATA AND WRITE THE NORMAL RUN SUMMARY.
*-----------------------------------------------------------------*
 B400-EXPORT-AND-REPORT.
     SET TW-EXPORT TO TRUE
     MOVE D-RUN-DATE TO TW-RUN-DATE
     CALL 'TBLWRT0M' USING TW-CONTROL OUT-TABLE-AREA
                            CF-DIRECTIVE-TABLE SU-WAITLIST
                            RS-RUN-COUNTERS.
 B400-EXIT.
     EXIT.

*-----------------------------------------------------------------*
* B090 -- END OF RUN MESSAGE.
*-----------------------------------------------------------------*
 B090-FINISH.
     IF PRG-DEPENDENCY-ERROR
         DISPLAY ' '
         DISPLAY K-MODUL ' - RUN ABORTED - DEPENDENCY ERROR'
         DISPLAY ' '
     ELSE
         IF PRG-ABEND
             DISPLAY ' '
             DISPLAY K-MODUL ' - RUN ABORTED'
             DISPLAY ' '
         ELSE
             DISPLAY ' '
             DISPLAY K-MODUL ' - RUN COMPLETE'
             DISPLAY ' '
         END-IF
     END-IF.
 B090-EXIT.
     EXIT.
