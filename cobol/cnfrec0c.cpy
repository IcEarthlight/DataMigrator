000100*****************************************************************
000110* CNFREC0C  --  MIGLIB COPY MEMBER
000120* MIGRATION DIRECTIVE RECORD (CONFREC) AND THE IN-MEMORY DIRECTIVE
000130* TABLE BUILT FROM THE CONFIG FILE.  ONE RECORD PER OUTPUT COLUMN,
000140* IN OUTPUT ORDER; SUBTBL DIRECTIVES MUST PRECEDE ALL COLUMN
000150* DIRECTIVES (ENFORCED BY THE DRIVER, SEE MIGDRV0O).
000160*-----------------------------------------------------------------*
000170* VERS.   | DATE       | BY  | COMMENT                            *
000180*---------|------------|-----|------------------------------------*
000190* A.00.00 | 03/17/86   | RJH | ORIGINAL CODING                    *
000200* A.01.00 | 06/22/93   | PVN | ADDED SUBTBL WINDOW FIELDS (REQ3305)*
000210*-----------------------------------------------------------------*
000220 01  CF-CONFIG-RECORD.
000230     05  CF-ACTION              PIC X(8).
000240         88  CF-IS-COPY                 VALUE 'COPY'.
000250         88  CF-IS-FILL                 VALUE 'FILL'.
000260         88  CF-IS-INDEX                VALUE 'INDEX'.
000270         88  CF-IS-EMPTY                VALUE 'EMPTY'.
000280         88  CF-IS-SUBTBL               VALUE 'SUBTBL'.
000290     05  CF-TITLE               PIC X(20).
000300     05  CF-COMMENT             PIC X(20).
000310     05  CF-SRC-TABLE           PIC X(20).
000320     05  CF-SRC-COL             PIC X(20).
000330     05  CF-MAPPING             PIC X(20).
000340     05  CF-FILL-VAL            PIC X(20).
000350     05  CF-IDX-START           PIC 9(4).
000360     05  CF-SUB-R0              PIC 9(3).
000370     05  CF-SUB-C0              PIC 9(3).
000380     05  CF-SUB-R1              PIC 9(3).
000390     05  CF-SUB-C1              PIC 9(3).
000400     05  CF-FILLER              PIC X(16).
000410*-----------------------------------------------------------------*
000420* IN-MEMORY DIRECTIVE TABLE -- ONE ENTRY PER CONFIG RECORD READ,
000430* PLUS RUN-TIME STATUS (BUILT / SUSPENDED / RELEASED) AND THE
000440* RESERVED ORDINAL SLOT IN THE OUTPUT TABLE.
000450*-----------------------------------------------------------------*
000460 01  CF-DIRECTIVE-TABLE.
000470     05  CF-DIR-COUNT           PIC S9(4) COMP.
000480     05  CF-DIR-ENTRY           OCCURS 16 TIMES
000490                                 INDEXED BY CF-DX.
000500         10  CF-DIR-REC         PIC X(160).
000510         10  CF-DIR-REC-R REDEFINES CF-DIR-REC.
000520             15  CF-DIR-ACTION      PIC X(8).
000530                 88  CF-DIR-IS-COPY         VALUE 'COPY'.
000540                 88  CF-DIR-IS-FILL         VALUE 'FILL'.
000550                 88  CF-DIR-IS-INDEX        VALUE 'INDEX'.
000560                 88  CF-DIR-IS-EMPTY        VALUE 'EMPTY'.
000570                 88  CF-DIR-IS-SUBTBL       VALUE 'SUBTBL'.
000580             15  CF-DIR-TITLE       PIC X(20).
000590             15  CF-DIR-COMMENT     PIC X(20).
000600             15  CF-DIR-SRC-TABLE   PIC X(20).
000610             15  CF-DIR-SRC-COL     PIC X(20).
000620             15  CF-DIR-MAPPING     PIC X(20).
000630             15  CF-DIR-FILL-VAL    PIC X(20).
000640             15  CF-DIR-IDX-START   PIC 9(4).
000650             15  CF-DIR-SUB-R0      PIC 9(3).
000660             15  CF-DIR-SUB-C0      PIC 9(3).
000670             15  CF-DIR-SUB-R1      PIC 9(3).
000680             15  CF-DIR-SUB-C1      PIC 9(3).
000690             15  CF-DIR-FILLER      PIC X(16).
000700         10  CF-DIR-SLOT        PIC S9(4) COMP.
000710         10  CF-DIR-STATUS      PIC X(1).
000720             88  CF-DIR-PENDING         VALUE 'P'.
000730             88  CF-DIR-BUILT           VALUE 'B'.
000740             88  CF-DIR-SUSPENDED       VALUE 'S'.
000750             88  CF-DIR-RELEASED        VALUE 'R'.
