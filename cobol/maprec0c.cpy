000100*****************************************************************
000110* MAPREC0C  --  MIGLIB COPY MEMBER
000120* IN-MEMORY MAPPING TABLE BUILT FROM THE MAPPING FILE (MAPREC, A
000130* 60-BYTE MP-NAME/MP-FROM/MP-TO RECORD READ DIRECTLY BY MIGDRV0M
000140* -- NO SEPARATE 01-LEVEL IS CARRIED HERE FOR IT).  ENTRIES
000150* SHARING MP-NAME FORM ONE NAMED MAPPING; '_OTHER' IS THE DEFAULT
000160* ENTRY, '_ORIGIN' ON THE TO-SIDE MEANS KEEP THE ORIGINAL VALUE.
000170*-----------------------------------------------------------------*
000180* VERS.   | DATE       | BY  | COMMENT                            *
000190*---------|------------|-----|------------------------------------*
000200* A.00.00 | 03/17/86   | RJH | ORIGINAL CODING                    *
000210* A.01.00 | 02/11/95   | PVN | RAISED MAX PAIRS 100 TO 200 (SR-919)*
000220* A.02.00 | 2004-11-15 | TAS | DROPPED THE DEAD MP-MAPPING-RECORD  *
000230*         |            |     | 01-LEVEL -- IT WAS NEVER READ INTO *
000240*         |            |     | (MIGDRV0M READS MAPREC STRAIGHT    *
000250*         |            |     | INTO ITS OWN FD) AND WAS PADDED TO *
000260*         |            |     | 64 BYTES, 4 OVER THE TRUE RECORD   *
000270*         |            |     | SIZE (SR-2703)                     *
000280*-----------------------------------------------------------------*
000290 01  MP-MAPPING-TABLE.
000300     05  MP-PAIR-COUNT          PIC S9(4) COMP.
000310     05  MP-PAIR                OCCURS 200 TIMES
000320                                 INDEXED BY MP-PX.
000330         10  MP-PAIR-NAME       PIC X(20).
000340         10  MP-PAIR-FROM       PIC X(20).
000350         10  MP-PAIR-TO         PIC X(20).
000360         10  MP-PAIR-TO-R REDEFINES MP-PAIR-TO.
000370             15  MP-PAIR-TO-FLAG PIC X(8).
000380                 88  MP-PAIR-IS-ORIGIN   VALUE '_Origin '.
000390             15  FILLER          PIC X(12).
