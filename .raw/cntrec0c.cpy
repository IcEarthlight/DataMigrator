*****************************************************************
* CNTREC0C  --  MIGLIB COPY MEMBER
* RUN SUMMARY COUNTERS.  ACCUMULATED ACROSS MIGDRV0O AND ITS
* CALLED MODULES; PRINTED ON RUNRPT BY TBLWRT0M.
*-----------------------------------------------------------------*
* VERS.   | DATE       | BY  | COMMENT                            *
*---------|------------|-----|------------------------------------*
* A.00.00 | 04/02/86   | RJH | ORIGINAL CODING                    *
*-----------------------------------------------------------------*
 01  RS-RUN-COUNTERS.
     05  RS-ROWS-READ           PIC S9(9) COMP.
     05  RS-ROWS-DELETED        PIC S9(9) COMP.
     05  RS-COLS-BUILT          PIC S9(9) COMP.
     05  RS-COLS-SUSPENDED      PIC S9(9) COMP.
     05  RS-COLS-RELEASED       PIC S9(9) COMP.
     05  RS-ROWS-WRITTEN        PIC S9(9) COMP.
     05  RS-CELLS-MAPPED        PIC S9(9) COMP.
     05  RS-CELLS-DATEFIXED     PIC S9(9) COMP.
     05  FILLER                 PIC X(8).
