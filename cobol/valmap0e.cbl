000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    VALMAP0M.
000120 AUTHOR.        P V NAKAMURA.
000130 INSTALLATION.  CENTRAL DATA SERVICES.
000140 DATE-WRITTEN.  06/22/93.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000170*****************************************************************
000180* VALMAP0M -- CELL VALUE MAPPING AND DATE-SERIAL CONVERSION
000190*=================================================================*
000200* SHORT DESC. :: TWO SERVICES CALLED PER CELL FROM COLBLD0M --
000210*                (1) MAP: LOOK UP ONE INCOMING CELL VALUE AGAINST
000220*                THE NAMED MAPPING'S PAIR LIST, EXACT MATCH FIRST,
000230*                THEN THE MAPPING'S "_Other" CATCH-ALL, ELSE PASS
000240*                THE VALUE THROUGH UNCHANGED; A PAIR TARGET OF
000250*                "_Origin" ALSO MEANS PASS THROUGH.
000260*                (2) DATEFIX: THE INCOMING CELL IS EITHER A DAY
000270*                SERIAL NUMBER COUNTED FROM 1900-01-01 (SERIAL 1),
000280*                WHICH IS CONVERTED TO AN 8-DIGIT CCYYMMDD STRING,
000290*                OR IT IS ALREADY A CCYY-MM-DD OR CCYYMMDD DATE
000300*                STRING, WHICH IS REFORMATTED TO THE SAME 8-DIGIT
000310*                CCYYMMDD SHAPE.  NO PUNCTUATION IS EVER OUTPUT.
000320* CALLED BY   :: COLBLD0M
000330* CALLS       :: (NONE)
000340*=================================================================*
000350* CHANGE LOG
000360*-----------------------------------------------------------------*
000370* VERS.   | DATE       | BY  | COMMENT                            *
000380*---------|------------|-----|------------------------------------*
000390* A.00.00 | 06/22/93   | PVN | ORIGINAL CODING -- VALUE MAP ONLY   *
000400* A.01.00 | 11/14/94   | PVN | ADDED DATEFIX SERIAL-DATE ARITHMETIC*
000410* A.02.00 | 09/30/98   | DWK | Y2K -- 4-DIGIT CENTURY THROUGHOUT.  *
000420*         |            |     | SERIAL BASE STAYS 1900-01-01, THE   *
000430*         |            |     | ARITHMETIC WAS ALREADY CCYY-SAFE.   *
000440* B.00.00 | 03/11/02   | TAS | ACCEPT CCYYMMDD PASSTHROUGH (SR-988)*
000450* B.01.00 | 05/14/03   | TAS | DROPPED '-' PUNCTUATION FROM DATEFIX*
000460*         |            |     | OUTPUT -- DOWNSTREAM LOAD JOB WANTS *
000470*         |            |     | PLAIN 8-DIGIT CCYYMMDD (SR-1204)    *
000480* B.02.00 | 02/19/04   | TAS | SOURCE SHEET HAD SERIALS WITH A     *
000490*         |            |     | FRACTIONAL DAY (TIME-OF-DAY) TACKED *
000500*         |            |     | ON -- B300 NOW TRUNCATES AT THE     *
000510*         |            |     | DECIMAL POINT BEFORE CONVERTING     *
000520*         |            |     | (SR-2617)                           *
000530* B.03.00 | 2004-11-15 | TAS | B200/B300'S NUMERIC TESTS NOW USE   *
000540*         |            |     | THE DIGIT-CHARS CLASS TEST --       *
000550*         |            |     | SPECIAL-NAMES ALREADY DECLARED IT,  *
000560*         |            |     | NOTHING TESTED IT (SR-2703)         *
000570*-----------------------------------------------------------------*
000580*****************************************************************
000590
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SPECIAL-NAMES.
000630     CLASS DIGIT-CHARS IS "0123456789".
000640
000650 DATA DIVISION.
000660 WORKING-STORAGE SECTION.
000670 77  W-TRACE-SW               PIC X(1) VALUE 'N'.
000680 77  W-EDIT-CTR               PIC S9(4) COMP VALUE 0.
000690
000700 01  COMP-FIELDS.
000710     05  C9-DAYS-LEFT         PIC S9(9) COMP.
000720     05  C9-YEAR              PIC S9(9) COMP.
000730     05  C9-YEAR-LEN          PIC S9(9) COMP.
000740     05  C9-MONTH             PIC S9(9) COMP.
000750     05  C9-DAY               PIC S9(9) COMP.
000760     05  C4-DAYS-IN-MONTH     PIC S9(4) COMP.
000770     05  C4-MX                PIC S9(4) COMP.
000780     05  C9-SCRATCH           PIC S9(9) COMP.
000790     05  C4-DOT-POS           PIC S9(4) COMP.
000800     05  FILLER               PIC X(4).
000810
000820 01  KONSTANT-FIELDS.
000830     05  K-MODUL              PIC X(8) VALUE 'VALMAP0M'.
000840     05  K-OTHER-KEYWD        PIC X(8) VALUE '_Other'.
000850     05  FILLER               PIC X(8).
000860
000870 01  SCHALTER.
000880     05  LEAP-YEAR-SW         PIC X(1).
000890         88  IS-LEAP-YEAR             VALUE 'Y'.
000900         88  NOT-LEAP-YEAR            VALUE 'N'.
000910     05  FILLER               PIC X(7).
000920
000930 01  WORK-FIELDS.
000940     05  W-MONTH-DAYS-TBL.
000950         10  FILLER           PIC 9(2) VALUE 31.
000960         10  FILLER           PIC 9(2) VALUE 28.
000970         10  FILLER           PIC 9(2) VALUE 31.
000980         10  FILLER           PIC 9(2) VALUE 30.
000990         10  FILLER           PIC 9(2) VALUE 31.
001000         10  FILLER           PIC 9(2) VALUE 30.
001010         10  FILLER           PIC 9(2) VALUE 31.
001020         10  FILLER           PIC 9(2) VALUE 31.
001030         10  FILLER           PIC 9(2) VALUE 30.
001040         10  FILLER           PIC 9(2) VALUE 31.
001050         10  FILLER           PIC 9(2) VALUE 30.
001060         10  FILLER           PIC 9(2) VALUE 31.
001070     05  W-MONTH-DAYS REDEFINES W-MONTH-DAYS-TBL
001080                              PIC 9(2) OCCURS 12 TIMES.
001090     05  W-DATE-OUT           PIC 9(8).
001100     05  W-DATE-OUT-R REDEFINES W-DATE-OUT.
001110         10  W-OUT-CCYY       PIC 9(4).
001120         10  W-OUT-MM         PIC 9(2).
001130         10  W-OUT-DD         PIC 9(2).
001140     05  W-CCYYMMDD           PIC 9(8).
001150     05  W-CCYYMMDD-R REDEFINES W-CCYYMMDD.
001160         10  W-IN-CCYY        PIC 9(4).
001170         10  W-IN-MM          PIC 9(2).
001180         10  W-IN-DD          PIC 9(2).
001190     05  FILLER               PIC X(4).
001200
001210 LINKAGE SECTION.
001220 01  VM-CONTROL.
001230     05  VM-FUNCTION          PIC X(8).
001240         88  VM-MAP                   VALUE 'MAP     '.
001250         88  VM-DATEFIX               VALUE 'DATEFIX '.
001260     05  VM-MAPPING-NAME      PIC X(20).
001270     05  VM-CELL-IN           PIC X(20).
001280     05  VM-CELL-OUT          PIC X(20).
001290     05  VM-RETURN-CODE       PIC 9(2).
001300     05  VM-FILLER            PIC X(8).
001310
001320     COPY MAPREC0C OF "=MIGLIB".
001330     COPY CNTREC0C OF "=MIGLIB".
001340
001350 PROCEDURE DIVISION USING VM-CONTROL MP-MAPPING-TABLE RS-RUN-COUNTERS.
001360 A100-MAIN-CONTROL.
001370     MOVE 0 TO VM-RETURN-CODE.
001380     EVALUATE TRUE
001390         WHEN VM-MAP
001400             PERFORM B100-APPLY-MAPPING THRU B100-EXIT
001410             ADD 1 TO RS-CELLS-MAPPED
001420         WHEN VM-DATEFIX
001430             PERFORM B200-DATEFIX THRU B200-EXIT
001440             ADD 1 TO RS-CELLS-DATEFIXED
001450     END-EVALUATE.
001460 A100-EXIT.
001470     GOBACK.
001480
001490*-----------------------------------------------------------------*
001500* B100 -- APPLY ONE NAMED MAPPING TO VM-CELL-IN.  A PAIR WHOSE
001510*         MP-PAIR-FROM EXACTLY MATCHES WINS FIRST; IF NONE MATCH,
001520*         THE MAPPING'S "_Other" PAIR (IF PRESENT) WINS INSTEAD;
001530*         IF NEITHER, THE VALUE PASSES THROUGH UNCHANGED.  A
001540*         TARGET OF "_Origin" ALSO MEANS PASS THROUGH.
001550*-----------------------------------------------------------------*
001560 B100-APPLY-MAPPING.
001570     MOVE VM-CELL-IN TO VM-CELL-OUT.
001580     MOVE 0 TO C4-MX.
001590     SET MP-PX TO 1.
001600* FIRST PASS: LOOK FOR A PAIR WHOSE FROM-VALUE MATCHES THE CELL
001610* EXACTLY.
001620 B100-EXACT-LOOP.
001630     IF MP-PX > MP-PAIR-COUNT
001640         GO TO B100-OTHER-INIT
001650     END-IF.
001660     IF MP-PAIR-NAME(MP-PX) = VM-MAPPING-NAME
001670         IF MP-PAIR-FROM(MP-PX) = VM-CELL-IN
001680             PERFORM B110-RETURN-PAIR THRU B110-EXIT
001690             GO TO B100-EXIT
001700         END-IF
001710     END-IF.
001720     SET MP-PX UP BY 1.
001730     GO TO B100-EXACT-LOOP.
001740 B100-OTHER-INIT.
001750     SET MP-PX TO 1.
001760* SECOND PASS: NO EXACT MATCH -- LOOK FOR THE MAPPING'S _Other
001770* CATCH-ALL ENTRY INSTEAD.
001780 B100-OTHER-LOOP.
001790     IF MP-PX > MP-PAIR-COUNT
001800         GO TO B100-EXIT
001810     END-IF.
001820     IF MP-PAIR-NAME(MP-PX) = VM-MAPPING-NAME
001830         IF MP-PAIR-FROM(MP-PX) = K-OTHER-KEYWD
001840             PERFORM B110-RETURN-PAIR THRU B110-EXIT
001850             GO TO B100-EXIT
001860         END-IF
001870     END-IF.
001880     SET MP-PX UP BY 1.
001890     GO TO B100-OTHER-LOOP.
001900 B100-EXIT.
001910     EXIT.
001920
001930*-----------------------------------------------------------------*
001940* B110 -- MOVE THE MATCHED PAIR'S TARGET TO VM-CELL-OUT, UNLESS
001950*         THE TARGET IS THE "_Origin" SENTINEL, WHICH MEANS LEAVE
001960*         THE ORIGINAL CELL VALUE UNTOUCHED.
001970*-----------------------------------------------------------------*
001980 B110-RETURN-PAIR.
001990     IF NOT MP-PAIR-IS-ORIGIN(MP-PX)
002000         MOVE MP-PAIR-TO(MP-PX) TO VM-CELL-OUT
002010     END-IF.
002020 B110-EXIT.
002030     EXIT.
002040
002050*-----------------------------------------------------------------*
002060* B200 -- DATEFIX.  IF VM-CELL-IN IS ALL DIGITS AND 8 CHARACTERS
002070*         OR FEWER, TREAT IT AS A DAY-SERIAL NUMBER (SERIAL 1 =
002080*         1900-01-01) AND CONVERT.  IF IT MATCHES THE CCYY-MM-DD
002090*         OR CCYYMMDD SHAPE, JUST REFORMAT IT.  OTHERWISE PASS IT
002100*         THROUGH UNCHANGED.
002110*-----------------------------------------------------------------*
002120 B200-DATEFIX.
002130     MOVE VM-CELL-IN TO VM-CELL-OUT.
002140     IF VM-CELL-IN(5:1) = '-' AND VM-CELL-IN(8:1) = '-'
002150         MOVE VM-CELL-IN(1:4) TO W-IN-CCYY
002160         MOVE VM-CELL-IN(6:2) TO W-IN-MM
002170         MOVE VM-CELL-IN(9:2) TO W-IN-DD
002180         PERFORM B210-FORMAT-OUT THRU B210-EXIT
002190         GO TO B200-EXIT
002200     END-IF.
002210     IF VM-CELL-IN(1:8) IS DIGIT-CHARS AND VM-CELL-IN(9:12) = SPACES
002220         MOVE VM-CELL-IN(1:8) TO W-CCYYMMDD
002230         PERFORM B210-FORMAT-OUT THRU B210-EXIT
002240         GO TO B200-EXIT
002250     END-IF.
002260     PERFORM B300-SERIAL-TO-DATE THRU B300-EXIT.
002270 B200-EXIT.
002280     EXIT.
002290
002300*-----------------------------------------------------------------*
002310* B210 -- BUILD W-DATE-OUT FROM W-IN-CCYY/MM/DD AND MOVE IT TO
002320*         VM-CELL-OUT.
002330*-----------------------------------------------------------------*
002340 B210-FORMAT-OUT.
002350     MOVE W-IN-CCYY TO W-OUT-CCYY.
002360     MOVE W-IN-MM   TO W-OUT-MM.
002370     MOVE W-IN-DD   TO W-OUT-DD.
002380     MOVE W-DATE-OUT TO VM-CELL-OUT.
002390 B210-EXIT.
002400     EXIT.
002410
002420*-----------------------------------------------------------------*
002430* B300 -- CONVERT A DAY SERIAL (1 = 1900-01-01) TO CCYY-MM-DD BY
002440*         REPEATED SUBTRACTION OF WHOLE YEARS, THEN WHOLE MONTHS,
002450*         LEAVING THE REMAINDER AS THE DAY OF THE MONTH.  THE
002460*         SERIAL OCCUPIES THE LEFT END OF THE FIELD, TRAILING
002470*         SPACE-FILLED, SO ITS LENGTH IS FOUND FIRST.  A FRACTIONAL
002480*         DAY (DECIMAL POINT AND TRAILING DIGITS) IS TRUNCATED
002490*         BEFORE THE WHOLE-DAY ARITHMETIC BELOW.            SR-2617
002500*-----------------------------------------------------------------*
002510 B300-SERIAL-TO-DATE.
002520     MOVE 0 TO C9-SCRATCH.
002530     MOVE 20 TO C4-MX.
002540* SCAN RIGHT TO LEFT FOR THE LAST NON-BLANK CHARACTER; THAT
002550* POSITION IS THE SERIAL NUMBER'S LENGTH.
002560 B300-LEN-LOOP.
002570     IF C4-MX < 1
002580         GO TO B300-LEN-DONE
002590     END-IF.
002600     IF VM-CELL-IN(C4-MX:1) NOT = SPACE
002610         MOVE C4-MX TO C9-SCRATCH
002620         GO TO B300-LEN-DONE
002630     END-IF.
002640     SUBTRACT 1 FROM C4-MX.
002650     GO TO B300-LEN-LOOP.
002660 B300-LEN-DONE.
002670     IF C9-SCRATCH = 0
002680         GO TO B300-EXIT
002690     END-IF.
002700* FRACTIONAL DAYS ARE TRUNCATED -- IF A DECIMAL POINT APPEARS IN THE
002710* SCANNED SERIAL, SHORTEN THE LENGTH TO THE WHOLE-DAY DIGITS LEFT OF
002720* THE POINT BEFORE THE DIGIT-CHARS CLASS TEST BELOW.
002730     MOVE 1 TO C4-DOT-POS.
002740 B300-DOT-LOOP.
002750     IF C4-DOT-POS > C9-SCRATCH
002760         GO TO B300-DOT-DONE
002770     END-IF.
002780     IF VM-CELL-IN(C4-DOT-POS:1) = '.'
002790         COMPUTE C9-SCRATCH = C4-DOT-POS - 1
002800         GO TO B300-DOT-DONE
002810     END-IF.
002820     ADD 1 TO C4-DOT-POS.
002830     GO TO B300-DOT-LOOP.
002840 B300-DOT-DONE.
002850     IF C9-SCRATCH = 0
002860         GO TO B300-EXIT
002870     END-IF.
002880     IF VM-CELL-IN(1:C9-SCRATCH) IS NOT DIGIT-CHARS
002890         GO TO B300-EXIT
002900     END-IF.
002910     MOVE VM-CELL-IN(1:C9-SCRATCH) TO C9-DAYS-LEFT.
002920     SUBTRACT 1 FROM C9-DAYS-LEFT.
002930     MOVE 1900 TO C9-YEAR.
002940 B300-YEAR-LOOP.
002950     PERFORM B310-SET-LEAP-SW THRU B310-EXIT.
002960     MOVE 365 TO C9-YEAR-LEN.
002970     IF IS-LEAP-YEAR
002980         MOVE 366 TO C9-YEAR-LEN
002990     END-IF.
003000     IF C9-DAYS-LEFT < C9-YEAR-LEN
003010         GO TO B300-YEAR-DONE
003020     END-IF.
003030     SUBTRACT C9-YEAR-LEN FROM C9-DAYS-LEFT.
003040     ADD 1 TO C9-YEAR.
003050     GO TO B300-YEAR-LOOP.
003060 B300-YEAR-DONE.
003070     MOVE 1 TO C9-MONTH.
003080 B300-MONTH-LOOP.
003090     MOVE W-MONTH-DAYS(C9-MONTH) TO C4-DAYS-IN-MONTH.
003100     IF C9-MONTH = 2 AND IS-LEAP-YEAR
003110         ADD 1 TO C4-DAYS-IN-MONTH
003120     END-IF.
003130     IF C9-DAYS-LEFT < C4-DAYS-IN-MONTH
003140         GO TO B300-MONTH-DONE
003150     END-IF.
003160     SUBTRACT C4-DAYS-IN-MONTH FROM C9-DAYS-LEFT.
003170     ADD 1 TO C9-MONTH.
003180     GO TO B300-MONTH-LOOP.
003190 B300-MONTH-DONE.
003200     MOVE C9-YEAR TO W-OUT-CCYY.
003210     MOVE C9-MONTH TO W-OUT-MM.
003220     ADD 1 TO C9-DAYS-LEFT GIVING C9-DAY.
003230     MOVE C9-DAY TO W-OUT-DD.
003240     MOVE W-DATE-OUT TO VM-CELL-OUT.
003250 B300-EXIT.
003260     EXIT.
003270
003280*-----------------------------------------------------------------*
003290* B310 -- LEAP-YEAR TEST FOR C9-YEAR (TRUE GREGORIAN RULE).
003300*-----------------------------------------------------------------*
003310 B310-SET-LEAP-SW.
003320     SET NOT-LEAP-YEAR TO TRUE.
003330     DIVIDE C9-YEAR BY 4 GIVING C9-SCRATCH REMAINDER C4-MX.
003340     IF C4-MX NOT = 0
003350         GO TO B310-EXIT
003360     END-IF.
003370     DIVIDE C9-YEAR BY 100 GIVING C9-SCRATCH REMAINDER C4-MX.
003380     IF C4-MX NOT = 0
003390         SET IS-LEAP-YEAR TO TRUE
003400         GO TO B310-EXIT
003410     END-IF.
003420     DIVIDE C9-YEAR BY 400 GIVING C9-SCRATCH REMAINDER C4-MX.
003430     IF C4-MX = 0
003440         SET IS-LEAP-YEAR TO TRUE
003450     END-IF.
003460 B310-EXIT.
003470     EXIT.
