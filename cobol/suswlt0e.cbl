000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    SUSWLT0M.
000120 AUTHOR.        J R DALESSANDRO.
000130 INSTALLATION.  CENTRAL DATA SERVICES.
000140 DATE-WRITTEN.  05/11/88.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000170*****************************************************************
000180* SUSWLT0M -- SUSPENDED-DIRECTIVE WAITLIST
000190*=================================================================*
000200* SHORT DESC. :: HOLDS ONE ENTRY PER DIRECTIVE THAT SUSPENDED
000210*                AWAITING A "_This." COLUMN NOT YET BUILT.  A
000220*                DIRECTIVE THAT BUILDS SATISFIES ANY WAITLIST
000230*                ENTRY AWAITING ITS TABLE/TITLE; SATISFIED ENTRIES
000240*                ARE RETURNED TO THE CALLER ONE PER CALL SO
000250*                MIGDRV0O CAN RE-DRIVE COLBLD0M FOR EACH.  AT RUN
000260*                END ANY ENTRY STILL WAITING IS A DEPENDENCY ERROR.
000270* CALLED BY   :: MIGDRV0O
000280* CALLS       :: (NONE)
000290*=================================================================*
000300* CHANGE LOG
000310*-----------------------------------------------------------------*
000320* VERS.   | DATE       | BY  | COMMENT                            *
000330*---------|------------|-----|------------------------------------*
000340* A.00.00 | 05/11/88   | JRD | ORIGINAL CODING                    *
000350* A.01.00 | 02/03/89   | LKM | RELEASE-CHECK RETURNS ONE PER CALL  *
000360*         |            |     | SO DRIVER CAN CHAIN RELEASES (2214) *
000370* B.00.00 | 07/09/97   | PVN | FINAL-CHECK / DEPENDENCY ERROR PATH *
000380*-----------------------------------------------------------------*
000390*****************************************************************
000400
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     CLASS BLANK-CHARS IS " ".
000450
000460 DATA DIVISION.
000470 WORKING-STORAGE SECTION.
000480 77  W-TRACE-SW               PIC X(1) VALUE 'N'.
000490 77  W-EDIT-CTR               PIC S9(4) COMP VALUE 0.
000500
000510 01  COMP-FIELDS.
000520     05  C4-EX                PIC S9(4) COMP.
000530     05  C4-FOUND-EX          PIC S9(4) COMP.
000540     05  FILLER               PIC X(8).
000550
000560 01  KONSTANT-FIELDS.
000570     05  K-MODUL              PIC X(8) VALUE 'SUSWLT0M'.
000580     05  FILLER               PIC X(8).
000590
000600 LINKAGE SECTION.
000610 01  SW-CONTROL.
000620     05  SW-FUNCTION          PIC X(8).
000630         88  SW-ADD-ENTRY             VALUE 'ADD     '.
000640         88  SW-RELEASE-CHECK         VALUE 'RELCHECK'.
000650         88  SW-FINAL-CHECK           VALUE 'FINALCHK'.
000660     05  SW-DIR-INDEX         PIC S9(4) COMP.
000670     05  SW-SLOT              PIC S9(4) COMP.
000680     05  SW-AWAIT-TABLE       PIC X(20).
000690     05  SW-AWAIT-TABLE-R REDEFINES SW-AWAIT-TABLE.
000700         10  SW-AWAIT-TABLE-LFT PIC X(10).
000710         10  SW-AWAIT-TABLE-RGT PIC X(10).
000720     05  SW-AWAIT-TITLE       PIC X(20).
000730     05  SW-AWAIT-TITLE-R REDEFINES SW-AWAIT-TITLE.
000740         10  SW-AWAIT-TITLE-LFT PIC X(10).
000750         10  SW-AWAIT-TITLE-RGT PIC X(10).
000760     05  SW-SATISFIED-TABLE   PIC X(20).
000770     05  SW-SATISFIED-TABLE-R REDEFINES SW-SATISFIED-TABLE.
000780         10  SW-SATISFIED-TABLE-LFT PIC X(10).
000790         10  SW-SATISFIED-TABLE-RGT PIC X(10).
000800     05  SW-SATISFIED-TITLE   PIC X(20).
000810     05  SW-RELEASED-INDEX    PIC S9(4) COMP.
000820     05  SW-RETURN-CODE       PIC 9(2).
000830         88  SW-RC-OK                 VALUE 0.
000840         88  SW-RC-NONE-LEFT          VALUE 4.
000850         88  SW-RC-STILL-WAITING      VALUE 8.
000860     05  SW-FILLER            PIC X(8).
000870
000880     COPY SUSREC0C OF "=MIGLIB".
000890     COPY CNTREC0C OF "=MIGLIB".
000900
000910 PROCEDURE DIVISION USING SW-CONTROL SU-WAITLIST RS-RUN-COUNTERS.
000920 A100-MAIN-CONTROL.
000930     EVALUATE TRUE
000940         WHEN SW-ADD-ENTRY
000950             PERFORM B100-ADD-ENTRY THRU B100-EXIT
000960         WHEN SW-RELEASE-CHECK
000970             PERFORM B200-RELEASE-CHECK THRU B200-EXIT
000980         WHEN SW-FINAL-CHECK
000990             PERFORM B300-FINAL-CHECK THRU B300-EXIT
001000     END-EVALUATE.
001010 A100-EXIT.
001020     GOBACK.
001030
001040*-----------------------------------------------------------------*
001050* B100 -- ADD ONE WAITLIST ENTRY.  THE CALLER HAS ALREADY RESERVED
001060*         THE DIRECTIVE'S OUTPUT SLOT; WE ONLY RECORD THE AWAITED
001070*         KEY SO A LATER BUILD CAN FIND AND RELEASE IT.
001080*-----------------------------------------------------------------*
001090 B100-ADD-ENTRY.
001100     SET SW-RC-OK TO TRUE.
001110     IF SU-ENTRY-COUNT NOT < 16
001120         SET SW-RC-STILL-WAITING TO TRUE
001130         GO TO B100-EXIT
001140     END-IF.
001150     ADD 1 TO SU-ENTRY-COUNT.
001160     MOVE SW-DIR-INDEX       TO SU-DIR-INDEX(SU-ENTRY-COUNT).
001170     MOVE SW-SLOT            TO SU-SLOT(SU-ENTRY-COUNT).
001180     MOVE SW-AWAIT-TABLE     TO SU-AWAIT-TABLE(SU-ENTRY-COUNT).
001190     MOVE SW-AWAIT-TITLE     TO SU-AWAIT-TITLE(SU-ENTRY-COUNT).
001200     MOVE 'N'                TO SU-RELEASED(SU-ENTRY-COUNT).
001210 B100-EXIT.
001220     EXIT.
001230
001240*-----------------------------------------------------------------*
001250* B200 -- A DIRECTIVE JUST BUILT SUCCESSFULLY.  CF-DIR-TITLE OF
001260*         THAT DIRECTIVE IS PASSED IN AS SW-SATISFIED-TABLE/TITLE
001270*         ('_This.' / THE TITLE JUST BUILT).  RETURN THE FIRST
001280*         STILL-WAITING ENTRY THAT MATCHES, IN SW-DIR-INDEX, ONE
001290*         PER CALL; THE DRIVER LOOPS ON THIS UNTIL SW-RC-NONE-LEFT.
001300*-----------------------------------------------------------------*
001310 B200-RELEASE-CHECK.
001320     SET SW-RC-NONE-LEFT TO TRUE.
001330     MOVE 0 TO C4-FOUND-EX.
001340     MOVE 1 TO C4-EX.
001350 B200-SCAN-LOOP.
001360     IF C4-EX > SU-ENTRY-COUNT
001370         GO TO B200-SCAN-DONE
001380     END-IF.
001390     IF SU-IS-WAITING(C4-EX)
001400         IF SU-AWAIT-TABLE(C4-EX) = SW-SATISFIED-TABLE
001410             IF SU-AWAIT-TITLE(C4-EX) = SW-SATISFIED-TITLE
001420                 MOVE C4-EX TO C4-FOUND-EX
001430             END-IF
001440         END-IF
001450     END-IF.
001460     ADD 1 TO C4-EX.
001470     GO TO B200-SCAN-LOOP.
001480 B200-SCAN-DONE.
001490     IF C4-FOUND-EX = 0
001500         GO TO B200-EXIT
001510     END-IF.
001520     MOVE 'Y' TO SU-RELEASED(C4-FOUND-EX).
001530     MOVE SU-DIR-INDEX(C4-FOUND-EX) TO SW-DIR-INDEX SW-RELEASED-INDEX.
001540     SET SW-RC-OK TO TRUE.
001550 B200-EXIT.
001560     EXIT.
001570
001580*-----------------------------------------------------------------*
001590* B300 -- END OF RUN.  ANY ENTRY STILL WAITING NEVER FOUND ITS
001600*         AWAITED COLUMN -- A DEPENDENCY ERROR.  THE WAITLIST IS
001610*         LEFT UNCHANGED (STILL-WAITING ENTRIES STAY 'N') SO
001620*         TBLWRT0M CAN SCAN SU-WAITLIST ITSELF AND LIST EVERY
001630*         STRANDED ENTRY ON THE REPORT, NOT JUST THE FIRST.
001640*-----------------------------------------------------------------*
001650 B300-FINAL-CHECK.
001660     SET SW-RC-OK TO TRUE.
001670     MOVE 0 TO C4-FOUND-EX.
001680     MOVE 1 TO C4-EX.
001690 B300-SCAN-LOOP.
001700     IF C4-EX > SU-ENTRY-COUNT
001710         GO TO B300-SCAN-DONE
001720     END-IF.
001730     IF SU-IS-WAITING(C4-EX)
001740         IF C4-FOUND-EX = 0
001750             MOVE C4-EX TO C4-FOUND-EX
001760         END-IF
001770     END-IF.
001780     ADD 1 TO C4-EX.
001790     GO TO B300-SCAN-LOOP.
001800 B300-SCAN-DONE.
001810     IF C4-FOUND-EX = 0
001820         GO TO B300-EXIT
001830     END-IF.
001840     SET SW-RC-STILL-WAITING TO TRUE.
001850     MOVE SU-DIR-INDEX(C4-FOUND-EX)   TO SW-DIR-INDEX.
001860     MOVE SU-SLOT(C4-FOUND-EX)        TO SW-SLOT.
001870     MOVE SU-AWAIT-TABLE(C4-FOUND-EX) TO SW-AWAIT-TABLE.
001880     MOVE SU-AWAIT-TITLE(C4-FOUND-EX) TO SW-AWAIT-TITLE.
001890 B300-EXIT.
001900     EXIT.
