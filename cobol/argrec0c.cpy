000100*****************************************************************
000110* ARGREC0C  --  MIGLIB COPY MEMBER
000120* IN-MEMORY ARGUMENT TABLE BUILT FROM THE ARGS FILE (ARGREC, A
000130* PLAIN 20-BYTE AR-VALUE RECORD READ DIRECTLY BY MIGDRV0M -- NO
000140* SEPARATE 01-LEVEL IS CARRIED HERE FOR IT).  RECORD ORDER =
000150* ARGUMENT NUMBER, COUNTING FROM ZERO, SUBSTITUTED FOR '_argNN'
000160* DIRECTIVE VALUES.
000170*-----------------------------------------------------------------*
000180* VERS.   | DATE       | BY  | COMMENT                            *
000190*---------|------------|-----|------------------------------------*
000200* A.00.00 | 03/17/86   | RJH | ORIGINAL CODING                    *
000210* A.01.00 | 2004-11-15 | TAS | DROPPED THE DEAD AR-ARG-RECORD      *
000220*         |            |     | 01-LEVEL -- IT WAS NEVER READ INTO *
000230*         |            |     | (MIGDRV0M READS ARGREC STRAIGHT    *
000240*         |            |     | INTO ITS OWN FD) AND WAS PADDED TO *
000250*         |            |     | 24 BYTES, 4 OVER THE TRUE RECORD   *
000260*         |            |     | SIZE (SR-2703)                     *
000270*-----------------------------------------------------------------*
000280* IN-MEMORY ARGUMENT TABLE.  AR-ARG SUBSCRIPT 1 = ARGUMENT '_arg0'.
000290*-----------------------------------------------------------------*
000300 01  AR-ARG-TABLE.
000310     05  AR-ARG-COUNT           PIC S9(4) COMP.
000320     05  AR-ARG                 PIC X(20) OCCURS 50 TIMES
000330                                 INDEXED BY AR-AX.
000340     05  FILLER                 PIC X(8).
