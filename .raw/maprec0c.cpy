*****************************************************************
* MAPREC0C  --  MIGLIB COPY MEMBER
* IN-MEMORY MAPPING TABLE BUILT FROM THE MAPPING FILE (MAPREC, A
* 60-BYTE MP-NAME/MP-FROM/MP-TO RECORD READ DIRECTLY BY MIGDRV0M
* -- NO SEPARATE 01-LEVEL IS CARRIED HERE FOR IT).  ENTRIES
* SHARING MP-NAME FORM ONE NAMED MAPPING; '_OTHER' IS THE DEFAULT
* ENTRY, '_ORIGIN' ON THE TO-SIDE MEANS KEEP THE ORIGINAL VALUE.
*-----------------------------------------------------------------*
* VERS.   | DATE       | BY  | COMMENT                            *
*---------|------------|-----|------------------------------------*
* A.00.00 | 03/17/86   | RJH | ORIGINAL CODING                    *
* A.01.00 | 02/11/95   | PVN | RAISED MAX PAIRS 100 TO 200 (SR-919)*
* A.02.00 | 2004-11-15 | TAS | DROPPED THE DEAD MP-MAPPING-RECORD  *
*         |            |     | 01-LEVEL -- IT WAS NEVER READ INTO *
*         |            |     | (MIGDRV0M READS MAPREC STRAIGHT    *
*         |            |     | INTO ITS OWN FD) AND WAS PADDED TO *
*         |            |     | 64 BYTES, 4 OVER THE TRUE RECORD   *
*         |            |     | SIZE (SR-2703)                     *
*-----------------------------------------------------------------*
 01  MP-MAPPING-TABLE.
     05  MP-PAIR-COUNT          PIC S9(4) COMP.
     05  MP-PAIR                OCCURS 200 TIMES
                                 INDEXED BY MP-PX.
         10  MP-PAIR-NAME       PIC X(20).
         10  MP-PAIR-FROM       PIC X(20).
         10  MP-PAIR-TO         PIC X(20).
         10  MP-PAIR-TO-R REDEFINES MP-PAIR-TO.
             15  MP-PAIR-TO-FLAG PIC X(8).
                 88  MP-PAIR-IS-ORIGIN   VALUE '_Origin '.
             15  FILLER          PIC X(12).
