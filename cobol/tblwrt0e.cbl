000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    TBLWRT0M.
000120 AUTHOR.        L K MERRIWEATHER.
000130 INSTALLATION.  CENTRAL DATA SERVICES.
000140 DATE-WRITTEN.  02/03/89.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000170*****************************************************************
000180* TBLWRT0M -- OUTPUT TABLE WRITER AND RUN SUMMARY REPORT
000190*=================================================================*
000200* SHORT DESC. :: WRITES OUTDATA (TITLE ROW, THEN ONE ROW PER
000210*                OUTPUT ROW).  A GENERATED COLUMN (FILL/INDEX/
000220*                EMPTY) HAS NO STORED CELLS -- ITS VALUE IS
000230*                PRODUCED HERE, ROW BY ROW, FROM OUT-GEN-ACTION
000240*                AND OUT-GEN-VALUE.  ALSO WRITES RUNRPT, THE RUN
000250*                SUMMARY (OR, ON A DEPENDENCY ERROR, THE
000260*                DEPENDENCY-ERROR BLOCK IN PLACE OF THE EXPORT).
000270* CALLED BY   :: MIGDRV0O
000280* CALLS       :: (NONE)
000290*=================================================================*
000300* CHANGE LOG
000310*-----------------------------------------------------------------*
000320* VERS.   | DATE       | BY  | COMMENT                            *
000330*---------|------------|-----|------------------------------------*
000340* A.00.00 | 02/03/89   | LKM | ORIGINAL CODING -- EXPORT + TOTALS  *
000350* A.01.00 | 06/22/93   | PVN | DEPENDENCY-ERROR REPORT BLOCK       *
000360* A.02.00 | 09/30/98   | DWK | Y2K -- RUN DATE PRINTS 4-DIGIT CCYY *
000370* B.00.00 | 2003-05-14 | TAS | GENERATED-COLUMN VALUES NOW BUILT   *
000380*         |            |     | HERE AT WRITE TIME, NOT BY COLBLD0M*
000390*         |            |     | (SR-1140 -- SEE ALSO COLBLD0M)     *
000400* B.01.00 | 2003-11-03 | TAS | DEP-ERROR DETAIL LINE NOW PRINTS    *
000410*         |            |     | THE STRANDED DIRECTIVE'S OWN TABLE *
000420*         |            |     | AND TITLE, NOT THE AWAITED KEY IT  *
000430*         |            |     | WAS BUILT FROM -- BOTH ENDS SHOW   *
000440*         |            |     | NOW (SR-2231, SEE B310)            *
000450*-----------------------------------------------------------------*
000460*****************************************************************
000470
000480* C01 GIVES US A NAMED FORM-FEED CHANNEL FOR THE RUNRPT TITLE LINE;
000490* WE DO NOT NEED CLASS OR UPSI SWITCHES IN THIS MODULE.
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM.
000540
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     SELECT OUTDATA-FILE  ASSIGN TO OUTDATA
000580         FILE STATUS IS FILE-STATUS.
000590     SELECT RUNRPT-FILE   ASSIGN TO RUNRPT
000600         FILE STATUS IS FILE-STATUS.
000610
000620 DATA DIVISION.
000630 FILE SECTION.
000640* OUTDATA IS THE FINISHED TABLE -- 8 CELLS OF 20 BYTES, SAME SHAPE
000650* AS THE SOURCE AND SUBTABLE SHEETS READ BY TBLLOD0M.
000660 FD  OUTDATA-FILE
000670     LABEL RECORDS ARE STANDARD
000680     RECORD CONTAINS 164 CHARACTERS.
000690 01  OUTDATA-REC.
000700     05  OD-CELL              PIC X(20) OCCURS 8 TIMES.
000710     05  OD-FILLER            PIC X(4).
000720 01  OUTDATA-LINE REDEFINES OUTDATA-REC
000730                          PIC X(164).
000740
000750* RUNRPT CARRIES EITHER THE NORMAL RUN SUMMARY OR THE
000760* DEPENDENCY-ERROR BLOCK, NEVER BOTH IN THE SAME RUN.
000770 FD  RUNRPT-FILE
000780     LABEL RECORDS ARE STANDARD
000790     RECORD CONTAINS 132 CHARACTERS.
000800 01  RUNRPT-REC               PIC X(132).
000810
000820 WORKING-STORAGE SECTION.
000830 77  W-TRACE-SW               PIC X(1) VALUE 'N'.
000840 77  W-EDIT-CTR               PIC S9(4) COMP VALUE 0.
000850
000860 01  COMP-FIELDS.
000870     05  C4-ROW               PIC S9(4) COMP.
000880     05  C4-COL               PIC S9(4) COMP.
000890     05  C9-IDX-VALUE         PIC S9(9) COMP.
000900     05  C4-SX                PIC S9(4) COMP.
000910     05  C4-TX                PIC S9(4) COMP.
000920     05  FILLER               PIC X(8).
000930
000940 01  KONSTANT-FIELDS.
000950     05  K-MODUL              PIC X(8) VALUE 'TBLWRT0M'.
000960     05  FILLER               PIC X(8).
000970
000980 01  SCHALTER.
000990     05  FILE-STATUS          PIC X(2).
001000         88  FILE-OK                  VALUE '00'.
001010     05  FILLER               PIC X(6).
001020
001030 01  DISPLAY-FIELDS.
001040     05  D-RUN-DATE           PIC 9(6).
001050     05  D-RUN-DATE-R REDEFINES D-RUN-DATE.
001060         10  D-RUN-YY         PIC 9(2).
001070         10  D-RUN-MM         PIC 9(2).
001080         10  D-RUN-DD         PIC 9(2).
001090     05  FILLER               PIC X(8).
001100
001110 01  WORK-FIELDS.
001120     05  W-CELL-OUT           PIC X(20).
001130     05  W-IDX-EDIT           PIC ZZZZZZZZ9.
001140     05  W-DETAIL-LINE        PIC X(132).
001150     05  W-DETAIL-LINE-R REDEFINES W-DETAIL-LINE.
001160         10  W-DETAIL-PREFIX  PIC X(40).
001170         10  W-DETAIL-SUFFIX  PIC X(92).
001180     05  W-ACTION-TEXT        PIC X(8).
001190     05  W-FLAG-TEXT          PIC X(10).
001200     05  W-COUNT-EDIT         PIC ZZZZ9.
001210     05  W-SLOT-EDIT          PIC ZZ9.
001220     05  W-TOTAL-EDIT         PIC ZZZZZZZZ9.
001230     05  FILLER               PIC X(8).
001240
001250* TW-CONTROL IS THE SAME SHAPE MIGDRV0M PASSES TO EVERY WORKER --
001260* TW-FUNCTION PICKS THE SERVICE, TW-RUN-DATE STAMPS THE REPORT
001270* HEADING, TW-RETURN-CODE CARRIES 16 BACK ON A DEPENDENCY ERROR.
001280 LINKAGE SECTION.
001290 01  TW-CONTROL.
001300     05  TW-FUNCTION          PIC X(8).
001310         88  TW-EXPORT                VALUE 'EXPORT  '.
001320         88  TW-DEP-ERROR             VALUE 'DEPERROR'.
001330     05  TW-RUN-DATE          PIC 9(6).
001340     05  TW-RETURN-CODE       PIC 9(2).
001350     05  TW-FILLER            PIC X(8).
001360
001370* OUT-TABLE-AREA (:TBL: = OUT) IS THE FINISHED TABLE IN MEMORY;
001380* CF-DIRECTIVE-TABLE AND SU-WAITLIST ARE READ ONLY FOR THE RUN
001390* SUMMARY AND DEPENDENCY-ERROR LINES, NEVER WRITTEN HERE.
001400     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==OUT==.
001410     COPY CNFREC0C OF "=MIGLIB".
001420     COPY SUSREC0C OF "=MIGLIB".
001430     COPY CNTREC0C OF "=MIGLIB".
001440
001450 PROCEDURE DIVISION USING TW-CONTROL OUT-TABLE-AREA
001460                           CF-DIRECTIVE-TABLE SU-WAITLIST
001470                           RS-RUN-COUNTERS.
001480* DISPATCH ON TW-FUNCTION -- EXPORT WRITES OUTDATA THEN THE NORMAL
001490* RUN SUMMARY; DEPERROR SKIPS OUTDATA ENTIRELY AND WRITES ONLY THE
001500* STRANDED-DIRECTIVE BLOCK, RETURNING 16 SO MIGDRV0M STOPS THE RUN.
001510 A100-MAIN-CONTROL.
001520     MOVE 0 TO TW-RETURN-CODE.
001530     EVALUATE TRUE
001540         WHEN TW-EXPORT
001550             PERFORM B000-EXPORT-OUTDATA THRU B000-EXIT
001560             PERFORM B200-WRITE-RUN-SUMMARY THRU B200-EXIT
001570         WHEN TW-DEP-ERROR
001580             MOVE 16 TO TW-RETURN-CODE
001590             PERFORM B300-WRITE-DEPENDENCY-RPT THRU B300-EXIT
001600     END-EVALUATE.
001610 A100-EXIT.
001620     GOBACK.
001630
001640*-----------------------------------------------------------------*
001650* B000 -- WRITE OUTDATA.  TITLE ROW FIRST, THEN ONE ROW PER OUTPUT
001660*         ROW UP TO OUT-ROW-COUNT (THE HIGH-WATER MARK LEFT BY THE
001670*         STORED, COPY-BUILT COLUMNS -- GENERATED COLUMNS TAKE
001680*         THEIR EXTENT FROM IT, THEY DO NOT SET IT).
001690*-----------------------------------------------------------------*
001700 B000-EXPORT-OUTDATA.
001710     OPEN OUTPUT OUTDATA-FILE.
001720     MOVE SPACES TO OUTDATA-REC.
001730     MOVE 1 TO C4-COL.
001740* SCAN THE TITLE ROW LEFT TO RIGHT, ONE COLUMN PER CELL.
001750 B000-TITLE-LOOP.
001760     IF C4-COL > OUT-COL-COUNT
001770         GO TO B000-TITLE-DONE
001780     END-IF.
001790     MOVE OUT-TITLE(C4-COL) TO OD-CELL(C4-COL).
001800     ADD 1 TO C4-COL.
001810     GO TO B000-TITLE-LOOP.
001820 B000-TITLE-DONE.
001830     WRITE OUTDATA-REC.
001840
001850     MOVE 1 TO C4-ROW.
001860* ONE OUTPUT ROW PER PASS, UP THROUGH OUT-ROW-COUNT.
001870 B000-ROW-LOOP.
001880     IF C4-ROW > OUT-ROW-COUNT
001890         GO TO B000-ROW-DONE
001900     END-IF.
001910     MOVE SPACES TO OUTDATA-REC.
001920     MOVE 1 TO C4-COL.
001930* WITHIN THE ROW, BUILD EACH CELL LEFT TO RIGHT.
001940 B000-COL-LOOP.
001950     IF C4-COL > OUT-COL-COUNT
001960         GO TO B000-COL-DONE
001970     END-IF.
001980     PERFORM B100-BUILD-CELL THRU B100-EXIT.
001990     MOVE W-CELL-OUT TO OD-CELL(C4-COL).
002000     ADD 1 TO C4-COL.
002010     GO TO B000-COL-LOOP.
002020 B000-COL-DONE.
002030     WRITE OUTDATA-REC.
002040     ADD 1 TO RS-ROWS-WRITTEN.
002050     ADD 1 TO C4-ROW.
002060     GO TO B000-ROW-LOOP.
002070 B000-ROW-DONE.
002080     CLOSE OUTDATA-FILE.
002090 B000-EXIT.
002100     EXIT.
002110
002120*-----------------------------------------------------------------*
002130* B100 -- PRODUCE THE VALUE OF OUTPUT CELL (C4-ROW, C4-COL) INTO
002140*         W-CELL-OUT.  A STORED (COPY-BUILT) COLUMN'S CELL IS
002150*         ALREADY IN OUT-CELL.  A FILL COLUMN REPEATS ITS
002160*         GEN-VALUE EVERY ROW.  AN INDEX COLUMN ADDS THE ROW
002170*         OFFSET TO ITS START VALUE.  AN EMPTY COLUMN IS BLANK.
002180*-----------------------------------------------------------------*
002190 B100-BUILD-CELL.
002200     EVALUATE TRUE
002210         WHEN OUT-GEN-NONE(C4-COL)
002220             MOVE OUT-CELL(C4-ROW C4-COL) TO W-CELL-OUT
002230         WHEN OUT-GEN-FILL(C4-COL)
002240             MOVE OUT-GEN-VALUE(C4-COL) TO W-CELL-OUT
002250         WHEN OUT-GEN-INDEX(C4-COL)
002260             PERFORM U200-FORMAT-INDEX THRU U200-EXIT
002270         WHEN OUT-GEN-EMPTY(C4-COL)
002280             MOVE SPACES TO W-CELL-OUT
002290     END-EVALUATE.
002300 B100-EXIT.
002310     EXIT.
002320
002330*-----------------------------------------------------------------*
002340* U200 -- INDEX VALUE FOR (C4-ROW, C4-COL) = START + (ROW - 1),
002350*         RENDERED AS AN UNSIGNED INTEGER WITH NO LEADING ZEROS,
002360*         LEFT-JUSTIFIED.  THE STORED START VALUE OCCUPIES THE
002370*         FIRST 9 CHARACTERS OF OUT-GEN-VALUE (SEE COLBLD0M B300).
002380*-----------------------------------------------------------------*
002390 U200-FORMAT-INDEX.
002400     MOVE OUT-GEN-VALUE(C4-COL)(1:9) TO C9-IDX-VALUE.
002410     COMPUTE C9-IDX-VALUE = C9-IDX-VALUE + C4-ROW - 1.
002420     MOVE C9-IDX-VALUE TO W-IDX-EDIT.
002430     MOVE SPACES TO W-CELL-OUT.
002440     MOVE 0 TO C4-TX.
002450     MOVE 1 TO C4-SX.
002460* COPY ONLY THE NON-BLANK DIGITS OF THE EDITED FIELD, LEFT TO
002470* RIGHT, SO THE RESULT CARRIES NO LEADING SPACES.
002480 U200-STRIP-LOOP.
002490     IF C4-SX > 9
002500         GO TO U200-EXIT
002510     END-IF.
002520     IF W-IDX-EDIT(C4-SX:1) NOT = SPACE
002530         ADD 1 TO C4-TX
002540         MOVE W-IDX-EDIT(C4-SX:1) TO W-CELL-OUT(C4-TX:1)
002550     END-IF.
002560     ADD 1 TO C4-SX.
002570     GO TO U200-STRIP-LOOP.
002580 U200-EXIT.
002590     EXIT.
002600
002610*-----------------------------------------------------------------*
002620* B200 -- RUNRPT NORMAL RUN.  TITLE LINE, ONE DETAIL LINE PER
002630*         DIRECTIVE THAT REACHED BUILT OR RELEASED, THEN THE
002640*         TOTALS BLOCK.
002650*-----------------------------------------------------------------*
002660 B200-WRITE-RUN-SUMMARY.
002670     OPEN OUTPUT RUNRPT-FILE.
002680     MOVE TW-RUN-DATE TO D-RUN-DATE.
002690     MOVE SPACES TO W-DETAIL-LINE.
002700     STRING 'DATA MIGRATION RUN SUMMARY' DELIMITED BY SIZE
002710            '   RUN DATE ' DELIMITED BY SIZE
002720            D-RUN-MM DELIMITED BY SIZE
002730            '/' DELIMITED BY SIZE
002740            D-RUN-DD DELIMITED BY SIZE
002750            '/' DELIMITED BY SIZE
002760            D-RUN-YY DELIMITED BY SIZE
002770         INTO W-DETAIL-LINE.
002780     MOVE W-DETAIL-LINE TO RUNRPT-REC.
002790     WRITE RUNRPT-REC AFTER ADVANCING TOP-OF-FORM.
002800     MOVE SPACES TO RUNRPT-REC.
002810     WRITE RUNRPT-REC.
002820
002830     SET CF-DX TO 1.
002840* ONE PASS PER DIRECTIVE SLOT; SUSPENDED-AND-NEVER-RELEASED
002850* SLOTS ARE SKIPPED HERE (THEY APPEAR ONLY ON THE DEP-ERROR RUN).
002860 B200-DETAIL-LOOP.
002870     IF CF-DX > CF-DIR-COUNT
002880         GO TO B200-DETAIL-DONE
002890     END-IF.
002900     IF CF-DIR-BUILT(CF-DX) OR CF-DIR-RELEASED(CF-DX)
002910         PERFORM B210-WRITE-ONE-DETAIL THRU B210-EXIT
002920     END-IF.
002930     SET CF-DX UP BY 1.
002940     GO TO B200-DETAIL-LOOP.
002950 B200-DETAIL-DONE.
002960     MOVE SPACES TO RUNRPT-REC.
002970     WRITE RUNRPT-REC.
002980     PERFORM B220-WRITE-TOTALS THRU B220-EXIT.
002990     CLOSE RUNRPT-FILE.
003000 B200-EXIT.
003010     EXIT.
003020
003030*-----------------------------------------------------------------*
003040* B210 -- ONE DETAIL LINE: SLOT, TITLE, ACTION, ROW COUNT, AND
003050*         WHETHER THE DIRECTIVE WAS RELEASED FROM SUSPENSION.
003060*-----------------------------------------------------------------*
003070 B210-WRITE-ONE-DETAIL.
003080     MOVE CF-DIR-ACTION(CF-DX) TO W-ACTION-TEXT.
003090     MOVE OUT-ROW-COUNT TO W-COUNT-EDIT.
003100     MOVE CF-DIR-SLOT(CF-DX) TO W-SLOT-EDIT.
003110     MOVE 'BUILT     ' TO W-FLAG-TEXT.
003120     IF CF-DIR-RELEASED(CF-DX)
003130         MOVE 'RELEASED  ' TO W-FLAG-TEXT
003140     END-IF.
003150     MOVE SPACES TO W-DETAIL-LINE.
003160     STRING 'COLUMN ' DELIMITED BY SIZE
003170            W-SLOT-EDIT DELIMITED BY SIZE
003180            ' ' DELIMITED BY SIZE
003190            CF-DIR-TITLE(CF-DX) DELIMITED BY SIZE
003200            ' ACTION ' DELIMITED BY SIZE
003210            W-ACTION-TEXT DELIMITED BY SIZE
003220            ' ' DELIMITED BY SIZE
003230            W-FLAG-TEXT DELIMITED BY SIZE
003240            'ROWS ' DELIMITED BY SIZE
003250            W-COUNT-EDIT DELIMITED BY SIZE
003260         INTO W-DETAIL-LINE.
003270     MOVE W-DETAIL-LINE TO RUNRPT-REC.
003280     WRITE RUNRPT-REC.
003290 B210-EXIT.
003300     EXIT.
003310
003320*-----------------------------------------------------------------*
003330* B220 -- THE EIGHT RUN COUNTERS, ONE PER LINE.  RS-RUN-COUNTERS
003340*         IS ACCUMULATED ACROSS ALL THREE WORKER MODULES (TBLLOD0M,
003350*         COLBLD0M, TBLWRT0M) BY MIGDRV0M -- THIS IS THE ONLY PLACE
003360*         THE WHOLE-RUN TOTALS ARE PRINTED.  B221-B228 EACH WRITE
003370*         ONE LABELLED LINE; THEY ARE KEPT SEPARATE, NOT LOOPED,
003380*         SO EACH LABEL CAN BE WORDED FOR ITS OWN COUNTER.
003390*-----------------------------------------------------------------*
003400 B220-WRITE-TOTALS.
003410     MOVE RS-ROWS-READ TO W-TOTAL-EDIT.
003420     PERFORM B221-ONE-TOTAL-LINE THRU B221-EXIT.
003430     MOVE RS-ROWS-DELETED TO W-TOTAL-EDIT.
003440     PERFORM B222-LINE-2 THRU B222-EXIT.
003450     MOVE RS-COLS-BUILT TO W-TOTAL-EDIT.
003460     PERFORM B223-LINE-3 THRU B223-EXIT.
003470     MOVE RS-COLS-SUSPENDED TO W-TOTAL-EDIT.
003480     PERFORM B224-LINE-4 THRU B224-EXIT.
003490     MOVE RS-COLS-RELEASED TO W-TOTAL-EDIT.
003500     PERFORM B225-LINE-5 THRU B225-EXIT.
003510     MOVE RS-ROWS-WRITTEN TO W-TOTAL-EDIT.
003520     PERFORM B226-LINE-6 THRU B226-EXIT.
003530     MOVE RS-CELLS-MAPPED TO W-TOTAL-EDIT.
003540     PERFORM B227-LINE-7 THRU B227-EXIT.
003550     MOVE RS-CELLS-DATEFIXED TO W-TOTAL-EDIT.
003560     PERFORM B228-LINE-8 THRU B228-EXIT.
003570 B220-EXIT.
003580     EXIT.
003590
003600 B221-ONE-TOTAL-LINE.
003610     MOVE SPACES TO RUNRPT-REC.
003620     STRING 'ROWS READ................ ' DELIMITED BY SIZE
003630            W-TOTAL-EDIT DELIMITED BY SIZE INTO RUNRPT-REC.
003640     WRITE RUNRPT-REC.
003650 B221-EXIT.
003660     EXIT.
003670
003680 B222-LINE-2.
003690     MOVE SPACES TO RUNRPT-REC.
003700     STRING 'ROWS DELETED.............. ' DELIMITED BY SIZE
003710            W-TOTAL-EDIT DELIMITED BY SIZE INTO RUNRPT-REC.
003720     WRITE RUNRPT-REC.
003730 B222-EXIT.
003740     EXIT.
003750
003760 B223-LINE-3.
003770     MOVE SPACES TO RUNRPT-REC.
003780     STRING 'COLUMNS BUILT.............. ' DELIMITED BY SIZE
003790            W-TOTAL-EDIT DELIMITED BY SIZE INTO RUNRPT-REC.
003800     WRITE RUNRPT-REC.
003810 B223-EXIT.
003820     EXIT.
003830
003840 B224-LINE-4.
003850     MOVE SPACES TO RUNRPT-REC.
003860     STRING 'COLUMNS SUSPENDED.......... ' DELIMITED BY SIZE
003870            W-TOTAL-EDIT DELIMITED BY SIZE INTO RUNRPT-REC.
003880     WRITE RUNRPT-REC.
003890 B224-EXIT.
003900     EXIT.
003910
003920 B225-LINE-5.
003930     MOVE SPACES TO RUNRPT-REC.
003940     STRING 'COLUMNS RELEASED............ ' DELIMITED BY SIZE
003950            W-TOTAL-EDIT DELIMITED BY SIZE INTO RUNRPT-REC.
003960     WRITE RUNRPT-REC.
003970 B225-EXIT.
003980     EXIT.
003990
004000 B226-LINE-6.
004010     MOVE SPACES TO RUNRPT-REC.
004020     STRING 'ROWS WRITTEN................ ' DELIMITED BY SIZE
004030            W-TOTAL-EDIT DELIMITED BY SIZE INTO RUNRPT-REC.
004040     WRITE RUNRPT-REC.
004050 B226-EXIT.
004060     EXIT.
004070
004080 B227-LINE-7.
004090     MOVE SPACES TO RUNRPT-REC.
004100     STRING 'CELLS MAPPED................ ' DELIMITED BY SIZE
004110            W-TOTAL-EDIT DELIMITED BY SIZE INTO RUNRPT-REC.
004120     WRITE RUNRPT-REC.
004130 B227-EXIT.
004140     EXIT.
004150
004160 B228-LINE-8.
004170     MOVE SPACES TO RUNRPT-REC.
004180     STRING 'CELLS DATEFIXED.............. ' DELIMITED BY SIZE
004190            W-TOTAL-EDIT DELIMITED BY SIZE INTO RUNRPT-REC.
004200     WRITE RUNRPT-REC.
004210 B228-EXIT.
004220     EXIT.
004230
004240*-----------------------------------------------------------------*
004250* B300 -- DEPENDENCY-ERROR RUN.  OUTDATA IS NOT WRITTEN.  ONE LINE
004260*         PER STILL-WAITING WAITLIST ENTRY, NAMING THE TABLE,
004270*         COLUMN AND SLOT THAT NEVER FOUND ITS AWAITED COLUMN.
004280*-----------------------------------------------------------------*
004290 B300-WRITE-DEPENDENCY-RPT.
004300     OPEN OUTPUT RUNRPT-FILE.
004310     MOVE SPACES TO RUNRPT-REC.
004320     MOVE 'DATA MIGRATION RUN SUMMARY -- DEPENDENCY ERROR'
004330         TO RUNRPT-REC.
004340     WRITE RUNRPT-REC AFTER ADVANCING TOP-OF-FORM.
004350     MOVE SPACES TO RUNRPT-REC.
004360     WRITE RUNRPT-REC.
004370     MOVE 'DEPENDENCY ERROR' TO RUNRPT-REC.
004380     WRITE RUNRPT-REC.
004390
004400     MOVE 1 TO C4-SX.
004410* WALK THE WAITLIST; ANY ENTRY STILL FLAGGED WAITING NEVER SAW
004420* ITS AWAITED COLUMN BUILT BEFORE THE RUN GAVE UP.
004430 B300-SCAN-LOOP.
004440     IF C4-SX > SU-ENTRY-COUNT
004450         GO TO B300-SCAN-DONE
004460     END-IF.
004470     IF SU-IS-WAITING(C4-SX)
004480         PERFORM B310-ONE-DEP-LINE THRU B310-EXIT
004490     END-IF.
004500     ADD 1 TO C4-SX.
004510     GO TO B300-SCAN-LOOP.
004520 B300-SCAN-DONE.
004530     CLOSE RUNRPT-FILE.
004540 B300-EXIT.
004550     EXIT.
004560
004570*-----------------------------------------------------------------*
004580* B310 -- ONE STRANDED-ENTRY DETAIL LINE.  SU-DIR-INDEX POINTS
004590*         BACK INTO CF-DIRECTIVE-TABLE FOR THE STRANDED DIRECTIVE'S
004600*         OWN SOURCE TABLE AND OUTPUT COLUMN TITLE; SU-AWAIT-TABLE
004610*         AND SU-AWAIT-TITLE NAME THE (TABLE, TITLE) IT NEVER SAW
004620*         BUILT.  BOTH ENDS PRINT, NOT JUST THE STRANDED SIDE --
004630*         SR-2231, PRIOR VERSION NEVER NAMED THE AWAITED COLUMN.
004640*-----------------------------------------------------------------*
004650 B310-ONE-DEP-LINE.
004660     MOVE SU-SLOT(C4-SX) TO W-SLOT-EDIT.
004670     MOVE SPACES TO W-DETAIL-LINE.
004680     STRING CF-DIR-SRC-TABLE(SU-DIR-INDEX(C4-SX))  DELIMITED BY SPACE
004690            ' '                                    DELIMITED BY SIZE
004700            CF-DIR-TITLE(SU-DIR-INDEX(C4-SX))      DELIMITED BY SIZE
004710            ' SLOT '                               DELIMITED BY SIZE
004720            W-SLOT-EDIT                            DELIMITED BY SIZE
004730            ' -> '                                 DELIMITED BY SIZE
004740            SU-AWAIT-TABLE(C4-SX)                  DELIMITED BY SPACE
004750            ' '                                    DELIMITED BY SIZE
004760            SU-AWAIT-TITLE(C4-SX)                  DELIMITED BY SIZE
004770         INTO W-DETAIL-LINE.
004780     MOVE W-DETAIL-LINE TO RUNRPT-REC.
004790     WRITE RUNRPT-REC.
004800 B310-EXIT.
004810     EXIT.
