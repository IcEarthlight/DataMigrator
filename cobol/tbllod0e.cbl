000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    TBLLOD0M.
000120 AUTHOR.        R J HENSLEY.
000130 INSTALLATION.  CENTRAL DATA SERVICES.
000140 DATE-WRITTEN.  03/17/86.
000150 DATE-COMPILED.
000160 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000170*****************************************************************
000180* TBLLOD0M -- TABLE / COLUMN DATA STORE
000190*=================================================================*
000200* SHORT DESC. :: OWNS THE SRCDATA FILE.  LOADS THE PRIMARY SOURCE
000210*                TABLE INTO STORAGE (TRIMMING TRAILING BLANK ROWS
000220*                AND DELETING FULLY-EMPTY ROWS), CARVES SUBTBL
000230*                WINDOWS OUT OF THE SOURCE, AND ANSWERS COLUMN
000240*                LOOKUP REQUESTS (EXACT AND LOOSE TITLE MATCH).
000250* CALLED BY   :: MIGDRV0O, COLBLD0M
000260*=================================================================*
000270* CHANGE LOG
000280*-----------------------------------------------------------------*
000290* VERS.   | DATE       | BY  | COMMENT                            *
000300*---------|------------|-----|------------------------------------*
000310* A.00.00 | 03/17/86   | RJH | ORIGINAL CODING                    *
000320* A.01.00 | 02/03/89   | LKM | SUBTBL WINDOW EXTRACTION (REQ2214) *
000330* A.02.00 | 09/02/91   | LKM | TWO-BLANK-ROW TRUNCATION RULE      *
000340* A.03.00 | 03/30/95   | PVN | LOOSE TITLE MATCH (WHITESPACE-     *
000350*         |            |     | INSENSITIVE / PREFIX) SR-940       *
000360* A.04.00 | 08/22/95   | PVN | LOOSE MATCH NOW HONORS SEARCH-TABLE*
000370*         |            |     | -- WAS SOURCE-ONLY, NEVER SCANNED  *
000380*         |            |     | SB1-SB4 FOR A _SubN LOOKUP (SR-4498)*
000390* A.05.00 | 2004-10-04 | TAS | B100'S WINDOW MATH WAS WRONG THREE  *
000400*         |            |     | WAYS -- OFF-BY-ONE COLUMN COUNT,   *
000410*         |            |     | BAD SUBSCRIPT MAP, AND R0 NEVER     *
000420*         |            |     | SPECIAL-CASED FOR THE TITLE ROW     *
000430*         |            |     | (SR-3360)                           *
000440* A.06.00 | 2004-11-15 | TAS | H100 NOW USES THE BLANK-CHARS CLASS *
000450*         |            |     | TEST OVER THE WHOLE ROW LINE, AS THE*
000460*         |            |     | SPECIAL-NAMES ENTRY ALWAYS INTENDED,*
000470*         |            |     | INSTEAD OF A CELL-BY-CELL LOOP      *
000480*         |            |     | (SR-2703)                           *
000490*-----------------------------------------------------------------*
000500*****************************************************************
000510
000520* THIS MODULE'S OWN SPECIAL-NAMES ENTRY GIVES B050/B060/H100 A
000530* CLASS TEST FOR "ALL SPACES" WITHOUT A CHARACTER-BY-CHARACTER
000540* COMPARE LOOP.
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SPECIAL-NAMES.
000580     CLASS BLANK-CHARS IS " ".
000590
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT SRCDATA-FILE  ASSIGN TO SRCDATA
000630         FILE STATUS IS FILE-STATUS.
000640
000650* SRCDATA IS THE ONE FILE THIS MODULE OWNS -- THE PRIMARY SOURCE
000660* SHEET FOR THE RUN, ALWAYS 8 CELLS WIDE REGARDLESS OF HOW MANY
000670* THE CONFIG FILE ACTUALLY USES.  ROW 1 IS TITLES, EVERY ROW AFTER
000680* IS DATA.
000690 DATA DIVISION.
000700 FILE SECTION.
000710 FD  SRCDATA-FILE
000720     LABEL RECORDS ARE STANDARD
000730     RECORD CONTAINS 164 CHARACTERS.
000740 01  SRCDATA-REC.
000750     05  SD-CELL              PIC X(20) OCCURS 8 TIMES.
000760     05  SD-FILLER            PIC X(4).
000770 01  SRCDATA-LINE REDEFINES SRCDATA-REC
000780                          PIC X(164).
000790
000800 WORKING-STORAGE SECTION.
000810 77  W-TRACE-SW               PIC X(1) VALUE 'N'.
000820 77  W-EDIT-CTR               PIC S9(4) COMP VALUE 0.
000830
000840 01  COMP-FIELDS.
000850     05  C4-ROW               PIC S9(4) COMP.
000860     05  C4-COL               PIC S9(4) COMP.
000870     05  C4-BLANK-STREAK      PIC S9(4) COMP VALUE ZERO.
000880     05  C4-LAST-NONBLANK     PIC S9(4) COMP VALUE ZERO.
000890     05  C4-WIN-ROW           PIC S9(4) COMP.
000900     05  C4-WIN-COL           PIC S9(4) COMP.
000910     05  C4-SRC-COL           PIC S9(4) COMP.
000920     05  FILLER               PIC X(8).
000930
000940 01  KONSTANT-FIELDS.
000950     05  K-MODUL              PIC X(8) VALUE 'TBLLOD0M'.
000960     05  FILLER               PIC X(8).
000970
000980 01  SCHALTER.
000990     05  FILE-STATUS          PIC X(2).
001000         88  FILE-OK                  VALUE '00'.
001010         88  FILE-EOF                 VALUE '10'.
001020     05  SRC-EOF-SW           PIC X(1) VALUE 'N'.
001030         88  SRC-EOF                  VALUE 'Y'.
001040     05  ROW-IS-BLANK-SW      PIC X(1).
001050         88  ROW-IS-BLANK             VALUE 'Y'.
001060         88  ROW-NOT-BLANK            VALUE 'N'.
001070     05  FILLER               PIC X(6).
001080
001090 01  WORK-FIELDS.
001100     05  W-STRIPPED-1         PIC X(20).
001110     05  W-STRIPPED-1-R REDEFINES W-STRIPPED-1.
001120         10  W-STRIPPED-1-LFT PIC X(10).
001130         10  W-STRIPPED-1-RGT PIC X(10).
001140     05  W-STRIPPED-2         PIC X(20).
001150     05  W-STRIPPED-2-R REDEFINES W-STRIPPED-2.
001160         10  W-STRIPPED-2-LFT PIC X(10).
001170         10  W-STRIPPED-2-RGT PIC X(10).
001180     05  W-PREFIX-LEN         PIC S9(4) COMP.
001190     05  W-SCRATCH-20         PIC X(20).
001200     05  FILLER               PIC X(8).
001210
001220* TL-CONTROL IS THE SAME SHAPE FOR ALL FOUR SERVICES THIS MODULE
001230* PROVIDES -- THE CALLER SETS TL-FUNCTION AND THE RELEVANT INPUT
001240* FIELDS, THIS MODULE SETS TL-RETURN-CODE AND, FOR THE TWO FIND
001250* FUNCTIONS, TL-FOUND-INDEX.
001260 LINKAGE SECTION.
001270 01  TL-CONTROL.
001280     05  TL-FUNCTION          PIC X(9).
001290         88  TL-LOAD-SOURCE           VALUE 'LOAD-SRC '.
001300         88  TL-EXTRACT-SUBTBL        VALUE 'XTRACTSUB'.
001310         88  TL-FIND-COLUMN           VALUE 'FINDCOL  '.
001320         88  TL-FIND-LOOSE            VALUE 'FINDLOOSE'.
001330     05  TL-RETURN-CODE       PIC 9(2).
001340         88  TL-RC-OK                 VALUE 0.
001350         88  TL-RC-NOT-FOUND          VALUE 4.
001360         88  TL-RC-ERROR              VALUE 8.
001370     05  TL-SUB-NUM           PIC 9(1).
001380     05  TL-DIR-INDEX         PIC S9(4) COMP.
001390     05  TL-SEARCH-TABLE      PIC X(1).
001400     05  TL-SEARCH-TITLE      PIC X(20).
001410     05  TL-FOUND-INDEX       PIC S9(4) COMP.
001420     05  TL-FILLER            PIC X(10).
001430
001440* ONE DTAREC0C INSTANCE PER TABLE THIS MODULE MAY HOLD -- THE
001450* PRIMARY SOURCE (SRC) AND ITS FOUR SUBTBL WINDOWS (SB1-SB4).
001460* CNFREC0C GIVES US THE DIRECTIVE'S SUB-RECTANGLE FIELDS FOR B100;
001470* CNTREC0C IS THE SHARED RUN COUNTER BLOCK, BUMPED BY B000.
001480     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==SRC==.
001490     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==SB1==.
001500     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==SB2==.
001510     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==SB3==.
001520     COPY DTAREC0C OF "=MIGLIB" REPLACING ==:TBL:== BY ==SB4==.
001530     COPY CNFREC0C OF "=MIGLIB".
001540     COPY CNTREC0C OF "=MIGLIB".
001550
001560*-----------------------------------------------------------------*
001570* A100 -- ENTRY POINT.  DISPATCHES ON TL-FUNCTION TO ONE OF THE
001580*         FOUR SERVICES THIS MODULE OWNS; AN UNRECOGNIZED FUNCTION
001590*         COMES BACK AS TL-RC-ERROR RATHER THAN ABENDING.
001600*-----------------------------------------------------------------*
001610 PROCEDURE DIVISION USING TL-CONTROL SRC-TABLE-AREA
001620                           SB1-TABLE-AREA SB2-TABLE-AREA
001630                           SB3-TABLE-AREA SB4-TABLE-AREA
001640                           CF-DIRECTIVE-TABLE RS-RUN-COUNTERS.
001650 A100-MAIN-CONTROL.
001660     MOVE 0 TO TL-RETURN-CODE.
001670     EVALUATE TRUE
001680         WHEN TL-LOAD-SOURCE
001690             PERFORM B000-LOAD-TABLE THRU B000-EXIT
001700         WHEN TL-EXTRACT-SUBTBL
001710             PERFORM B100-EXTRACT-SUBTABLE THRU B100-EXIT
001720         WHEN TL-FIND-COLUMN
001730             PERFORM B150-FIND-COLUMN THRU B150-EXIT
001740         WHEN TL-FIND-LOOSE
001750             PERFORM B160-FIND-COLUMN-LOOSE THRU B160-EXIT
001760         WHEN OTHER
001770             SET TL-RC-ERROR TO TRUE
001780     END-EVALUATE.
001790     GOBACK.
001800
001810*-----------------------------------------------------------------*
001820* B000 -- OPEN SRCDATA, READ ROW 1 AS THE TITLE ROW, READ THE
001830*         REMAINDER AS DATA ROWS, THEN TRIM TRAILING BLANK ROWS
001840*         AND DELETE ANY ROW THAT IS ENTIRELY BLANK.
001850*-----------------------------------------------------------------*
001860 B000-LOAD-TABLE.
001870     INITIALIZE SRC-TABLE-AREA.
001880     MOVE 8 TO SRC-COL-COUNT.
001890     OPEN INPUT SRCDATA-FILE.
001900     IF NOT FILE-OK
001910         SET TL-RC-ERROR TO TRUE
001920         GO TO B000-EXIT
001930     END-IF.
001940
001950     READ SRCDATA-FILE
001960         AT END SET SRC-EOF TO TRUE
001970     END-READ.
001980     IF SRC-EOF
001990         CLOSE SRCDATA-FILE
002000         GO TO B000-EXIT
002010     END-IF.
002020     MOVE 1 TO C4-COL.
002030* COPY ROW 1 OF SRCDATA INTO THE TITLE ROW, ONE CELL AT A TIME.
002040 B000-TITLE-LOOP.
002050     IF C4-COL > 8
002060         GO TO B000-TITLE-DONE
002070     END-IF.
002080     MOVE SD-CELL(C4-COL) TO SRC-TITLE(C4-COL).
002090     ADD 1 TO C4-COL.
002100     GO TO B000-TITLE-LOOP.
002110 B000-TITLE-DONE.
002120
002130     MOVE 0 TO C4-ROW.
002140* READ EVERY REMAINING SRCDATA ROW INTO SRC-CELL UNTIL EOF OR THE
002150* 999-ROW CAPACITY IS EXCEEDED.
002160 B000-READ-LOOP.
002170     READ SRCDATA-FILE
002180         AT END SET SRC-EOF TO TRUE
002190     END-READ.
002200     IF SRC-EOF
002210         GO TO B000-DONE-READING
002220     END-IF.
002230     ADD 1 TO C4-ROW.
002240     IF C4-ROW > 999
002250         SET TL-RC-ERROR TO TRUE
002260         CLOSE SRCDATA-FILE
002270         GO TO B000-EXIT
002280     END-IF.
002290     MOVE 1 TO C4-COL.
002300* COPY ONE DATA ROW, CELL BY CELL.
002310 B000-DATA-COL-LOOP.
002320     IF C4-COL > 8
002330         GO TO B000-DATA-COL-DONE
002340     END-IF.
002350     MOVE SD-CELL(C4-COL) TO SRC-CELL(C4-ROW C4-COL).
002360     ADD 1 TO C4-COL.
002370     GO TO B000-DATA-COL-LOOP.
002380 B000-DATA-COL-DONE.
002390     ADD 1 TO RS-ROWS-READ.
002400     GO TO B000-READ-LOOP.
002410
002420 B000-DONE-READING.
002430     CLOSE SRCDATA-FILE.
002440     MOVE C4-ROW TO SRC-ROW-COUNT.
002450     PERFORM B050-TRIM-TRAILING THRU B050-EXIT.
002460     PERFORM B060-DELETE-EMPTY-ROWS THRU B060-EXIT.
002470 B000-EXIT.
002480     EXIT.
002490
002500*-----------------------------------------------------------------*
002510* B050 -- DROP TRAILING ROWS THAT ARE ENTIRELY BLANK.  A ROW IS
002520*         "TRAILING" ONLY IF EVERY ROW AFTER IT IS ALSO BLANK.
002530*-----------------------------------------------------------------*
002540 B050-TRIM-TRAILING.
002550     MOVE 0 TO C4-LAST-NONBLANK.
002560     MOVE 1 TO C4-ROW.
002570* SCAN FORWARD REMEMBERING THE HIGHEST ROW NUMBER SEEN THAT WAS
002580* NOT BLANK; EVERYTHING AFTER IT AT THE END IS TRAILING BLANK.
002590 B050-SCAN-LOOP.
002600     IF C4-ROW > SRC-ROW-COUNT
002610         GO TO B050-SCAN-DONE
002620     END-IF.
002630     PERFORM H100-TEST-ROW-BLANK THRU H100-EXIT.
002640     IF ROW-NOT-BLANK
002650         MOVE C4-ROW TO C4-LAST-NONBLANK
002660     END-IF.
002670     ADD 1 TO C4-ROW.
002680     GO TO B050-SCAN-LOOP.
002690 B050-SCAN-DONE.
002700     IF C4-LAST-NONBLANK < SRC-ROW-COUNT
002710         MOVE C4-LAST-NONBLANK TO SRC-ROW-COUNT
002720     END-IF.
002730 B050-EXIT.
002740     EXIT.
002750
002760*-----------------------------------------------------------------*
002770* B060 -- REMOVE ANY REMAINING ROW (NOT JUST TRAILING) THAT IS
002780*         ENTIRELY BLANK, CLOSING THE GAP.  KEEPS ROW ORDER.
002790*-----------------------------------------------------------------*
002800 B060-DELETE-EMPTY-ROWS.
002810     MOVE 0 TO C4-WIN-ROW.
002820     MOVE 1 TO C4-ROW.
002830* COMPACT THE ROW TABLE, KEEPING ONLY ROWS THAT ARE NOT BLANK.
002840 B060-SCAN-LOOP.
002850     IF C4-ROW > SRC-ROW-COUNT
002860         GO TO B060-SCAN-DONE
002870     END-IF.
002880     PERFORM H100-TEST-ROW-BLANK THRU H100-EXIT.
002890     IF ROW-NOT-BLANK
002900         ADD 1 TO C4-WIN-ROW
002910         IF C4-WIN-ROW NOT = C4-ROW
002920             MOVE SRC-CELL-GRP(C4-ROW) TO SRC-CELL-GRP(C4-WIN-ROW)
002930         END-IF
002940     ELSE
002950         ADD 1 TO RS-ROWS-DELETED
002960     END-IF.
002970     ADD 1 TO C4-ROW.
002980     GO TO B060-SCAN-LOOP.
002990 B060-SCAN-DONE.
003000     MOVE C4-WIN-ROW TO SRC-ROW-COUNT.
003010 B060-EXIT.
003020     EXIT.
003030
003040*-----------------------------------------------------------------*
003050* H100 -- TRUE/FALSE TEST: IS ROW C4-ROW OF SRC-TABLE-AREA BLANK
003060*         IN EVERY ONE OF ITS 8 CELLS.  ONE CLASS TEST OVER THE
003070*         WHOLE 160-BYTE ROW LINE, PER THE SPECIAL-NAMES ENTRY
003080*         ABOVE, STANDS IN FOR A CELL-BY-CELL COMPARE.       SR-2703
003090*-----------------------------------------------------------------*
003100 H100-TEST-ROW-BLANK.
003110     IF SRC-ROW-LINE(C4-ROW) IS BLANK-CHARS
003120         SET ROW-IS-BLANK TO TRUE
003130     ELSE
003140         SET ROW-NOT-BLANK TO TRUE
003150     END-IF.
003160 H100-EXIT.
003170     EXIT.
003180
003190*-----------------------------------------------------------------*
003200* B100 -- EXTRACT A SUBTBL WINDOW.  THE DIRECTIVE AT TL-DIR-INDEX
003210*         GIVES A ROW/COLUMN RECTANGLE (R0,C0) TO (R1,C1) WITHIN
003220*         THE PRIMARY SOURCE.  C0/C1 ARE 0-BASED COLUMN OFFSETS --
003230*         THE WINDOW COVERS COLUMNS C0 THROUGH C1-1, A COUNT OF
003240*         C1-C0 COLUMNS.  IF R0 = 0 THE WINDOW HAS NO HEADER ROW OF
003250*         ITS OWN AND THE SUBTABLE'S TITLES ARE THE SOURCE SHEET'S
003260*         OWN COLUMN TITLES; OTHERWISE ROW R0 (1-BASED) IS THE
003270*         HEADER ROW.  EITHER WAY, DATA ROWS RUN R0+1 THROUGH R1-1.
003280*         A SUBTABLE STOPS EARLY THE FIRST TIME TWO CONSECUTIVE
003290*         BLANK ROWS ARE SEEN.                                SR-3360
003300*-----------------------------------------------------------------*
003310 B100-EXTRACT-SUBTABLE.
003320     SET CF-DX TO TL-DIR-INDEX.
003330     COMPUTE C4-COL = CF-DIR-SUB-C1(CF-DX) - CF-DIR-SUB-C0(CF-DX).
003340     IF C4-COL < 1 OR CF-DIR-SUB-C0(CF-DX) < 0
003350                    OR CF-DIR-SUB-C1(CF-DX) > 8
003360         SET TL-RC-ERROR TO TRUE
003370         GO TO B100-EXIT
003380     END-IF.
003390
003400     EVALUATE TL-SUB-NUM
003410         WHEN 1  PERFORM B110-COPY-WINDOW THRU B110-EXIT
003420         WHEN 2  PERFORM B111-COPY-WINDOW-2 THRU B111-EXIT
003430         WHEN 3  PERFORM B112-COPY-WINDOW-3 THRU B112-EXIT
003440         WHEN 4  PERFORM B113-COPY-WINDOW-4 THRU B113-EXIT
003450         WHEN OTHER
003460             SET TL-RC-ERROR TO TRUE
003470     END-EVALUATE.
003480 B100-EXIT.
003490     EXIT.
003500
003510*-----------------------------------------------------------------*
003520* B110-B113 -- ONE PARAGRAPH PER SUBTABLE SLOT (SHOP LIMIT OF 4
003530*         SUBTBL DIRECTIVES PER RUN).  EACH REPEATS THE SAME
003540*         EXTRACTION LOGIC AGAINST ITS OWN :TBL: STORAGE AREA.
003550*         TITLE-FROM-SRC / TITLE-FROM-ROW PICK UP THE R0=0 VS
003560*         R0>0 TITLE RULE (SR-3360 -- WAS NEVER SPECIAL-CASED).
003570*-----------------------------------------------------------------*
003580 B110-COPY-WINDOW.
003590     INITIALIZE SB1-TABLE-AREA.
003600     MOVE C4-COL TO SB1-COL-COUNT.
003610     MOVE 1 TO C4-WIN-COL.
003620     IF CF-DIR-SUB-R0(CF-DX) = 0
003630         PERFORM B110-TITLE-FROM-SRC THRU B110-TFS-EXIT
003640     ELSE
003650         PERFORM B110-TITLE-FROM-ROW THRU B110-TFR-EXIT
003660     END-IF.
003670     MOVE 0 TO C4-BLANK-STREAK.
003680     MOVE 0 TO C4-WIN-ROW.
003690     COMPUTE C4-ROW = CF-DIR-SUB-R0(CF-DX) + 1.
003700* WALK THE WINDOW'S DATA ROWS R0+1 THROUGH R1-1, STOPPING EARLY ON
003710* TWO CONSECUTIVE BLANK ROWS.
003720 B110-ROW-LOOP.
003730     IF C4-ROW >= CF-DIR-SUB-R1(CF-DX)
003740         GO TO B110-DONE
003750     END-IF.
003760     PERFORM H100-TEST-ROW-BLANK THRU H100-EXIT.
003770     IF ROW-IS-BLANK
003780         ADD 1 TO C4-BLANK-STREAK
003790         IF C4-BLANK-STREAK >= 2
003800             GO TO B110-DONE
003810         END-IF
003820     ELSE
003830         MOVE 0 TO C4-BLANK-STREAK
003840         ADD 1 TO C4-WIN-ROW
003850         MOVE 1 TO C4-WIN-COL
003860         PERFORM B115-COPY-ROW-LOOP THRU B115-EXIT
003870     END-IF.
003880     ADD 1 TO C4-ROW.
003890     GO TO B110-ROW-LOOP.
003900 B110-DONE.
003910     MOVE C4-WIN-ROW TO SB1-ROW-COUNT.
003920 B110-EXIT.
003930     EXIT.
003940
003950* R0 = 0 -- THE WINDOW HAS NO HEADER ROW OF ITS OWN; SUBTABLE
003960* TITLES COME FROM THE SOURCE SHEET'S OWN COLUMN TITLES.
003970 B110-TITLE-FROM-SRC.
003980     IF C4-WIN-COL > C4-COL
003990         GO TO B110-TFS-EXIT
004000     END-IF.
004010     COMPUTE C4-SRC-COL = CF-DIR-SUB-C0(CF-DX) + C4-WIN-COL.
004020     MOVE SRC-TITLE(C4-SRC-COL) TO SB1-TITLE(C4-WIN-COL).
004030     ADD 1 TO C4-WIN-COL.
004040     GO TO B110-TITLE-FROM-SRC.
004050 B110-TFS-EXIT.
004060     EXIT.
004070
004080* R0 > 0 -- ROW R0 ITSELF (1-BASED) IS THE WINDOW'S HEADER ROW.
004090 B110-TITLE-FROM-ROW.
004100     IF C4-WIN-COL > C4-COL
004110         GO TO B110-TFR-EXIT
004120     END-IF.
004130     COMPUTE C4-SRC-COL = CF-DIR-SUB-C0(CF-DX) + C4-WIN-COL.
004140     MOVE SRC-CELL(CF-DIR-SUB-R0(CF-DX) C4-SRC-COL)
004150                                    TO SB1-TITLE(C4-WIN-COL).
004160     ADD 1 TO C4-WIN-COL.
004170     GO TO B110-TITLE-FROM-ROW.
004180 B110-TFR-EXIT.
004190     EXIT.
004200
004210* B115 IS B110'S INNER CELL-COPY LOOP FOR ONE DATA ROW -- SPLIT OUT
004220* SO B110-ROW-LOOP CAN PERFORM IT ONCE PER NON-BLANK ROW.
004230 B115-COPY-ROW-LOOP.
004240     IF C4-WIN-COL > C4-COL
004250         GO TO B115-EXIT
004260     END-IF.
004270     COMPUTE C4-SRC-COL = CF-DIR-SUB-C0(CF-DX) + C4-WIN-COL.
004280     MOVE SRC-CELL(C4-ROW C4-SRC-COL)
004290                                    TO SB1-CELL(C4-WIN-ROW C4-WIN-COL).
004300     ADD 1 TO C4-WIN-COL.
004310     GO TO B115-COPY-ROW-LOOP.
004320 B115-EXIT.
004330     EXIT.
004340
004350* B111-B113 REPEAT B110'S LOGIC VERBATIM AGAINST THE SB2/SB3/SB4
004360* STORAGE AREAS -- ONE SLOT PER SUBTBL DIRECTIVE, TL-SUB-NUM PICKS
004370* THE SLOT.  KEEP ALL FOUR IN STEP IF THE EXTRACTION RULE CHANGES.
004380 B111-COPY-WINDOW-2.
004390     INITIALIZE SB2-TABLE-AREA.
004400     MOVE C4-COL TO SB2-COL-COUNT.
004410     MOVE 1 TO C4-WIN-COL.
004420     IF CF-DIR-SUB-R0(CF-DX) = 0
004430         PERFORM B111-TITLE-FROM-SRC THRU B111-TFS-EXIT
004440     ELSE
004450         PERFORM B111-TITLE-FROM-ROW THRU B111-TFR-EXIT
004460     END-IF.
004470     MOVE 0 TO C4-BLANK-STREAK.
004480     MOVE 0 TO C4-WIN-ROW.
004490     COMPUTE C4-ROW = CF-DIR-SUB-R0(CF-DX) + 1.
004500* SAME AS B110-ROW-LOOP, FOR THE SB2 WINDOW.
004510 B111-ROW-LOOP.
004520     IF C4-ROW >= CF-DIR-SUB-R1(CF-DX)
004530         GO TO B111-DONE
004540     END-IF.
004550     PERFORM H100-TEST-ROW-BLANK THRU H100-EXIT.
004560     IF ROW-IS-BLANK
004570         ADD 1 TO C4-BLANK-STREAK
004580         IF C4-BLANK-STREAK >= 2
004590             GO TO B111-DONE
004600         END-IF
004610     ELSE
004620         MOVE 0 TO C4-BLANK-STREAK
004630         ADD 1 TO C4-WIN-ROW
004640         MOVE 1 TO C4-WIN-COL
004650         PERFORM B116-COPY-ROW-LOOP THRU B116-EXIT
004660     END-IF.
004670     ADD 1 TO C4-ROW.
004680     GO TO B111-ROW-LOOP.
004690 B111-DONE.
004700     MOVE C4-WIN-ROW TO SB2-ROW-COUNT.
004710 B111-EXIT.
004720     EXIT.
004730
004740* R0 = 0 -- THE WINDOW HAS NO HEADER ROW OF ITS OWN; SUBTABLE
004750* TITLES COME FROM THE SOURCE SHEET'S OWN COLUMN TITLES.
004760 B111-TITLE-FROM-SRC.
004770     IF C4-WIN-COL > C4-COL
004780         GO TO B111-TFS-EXIT
004790     END-IF.
004800     COMPUTE C4-SRC-COL = CF-DIR-SUB-C0(CF-DX) + C4-WIN-COL.
004810     MOVE SRC-TITLE(C4-SRC-COL) TO SB2-TITLE(C4-WIN-COL).
004820     ADD 1 TO C4-WIN-COL.
004830     GO TO B111-TITLE-FROM-SRC.
004840 B111-TFS-EXIT.
004850     EXIT.
004860
004870* R0 > 0 -- ROW R0 ITSELF (1-BASED) IS THE WINDOW'S HEADER ROW.
004880 B111-TITLE-FROM-ROW.
004890     IF C4-WIN-COL > C4-COL
004900         GO TO B111-TFR-EXIT
004910     END-IF.
004920     COMPUTE C4-SRC-COL = CF-DIR-SUB-C0(CF-DX) + C4-WIN-COL.
004930     MOVE SRC-CELL(CF-DIR-SUB-R0(CF-DX) C4-SRC-COL)
004940                                    TO SB2-TITLE(C4-WIN-COL).
004950     ADD 1 TO C4-WIN-COL.
004960     GO TO B111-TITLE-FROM-ROW.
004970 B111-TFR-EXIT.
004980     EXIT.
004990
005000* B116 -- SAME ROLE AS B115, FOR THE SB2 WINDOW.
005010 B116-COPY-ROW-LOOP.
005020     IF C4-WIN-COL > C4-COL
005030         GO TO B116-EXIT
005040     END-IF.
005050     COMPUTE C4-SRC-COL = CF-DIR-SUB-C0(CF-DX) + C4-WIN-COL.
005060     MOVE SRC-CELL(C4-ROW C4-SRC-COL)
005070                                    TO SB2-CELL(C4-WIN-ROW C4-WIN-COL).
005080     ADD 1 TO C4-WIN-COL.
005090     GO TO B116-COPY-ROW-LOOP.
005100 B116-EXIT.
005110     EXIT.
005120
005130 B112-COPY-WINDOW-3.
005140     INITIALIZE SB3-TABLE-AREA.
005150     MOVE C4-COL TO SB3-COL-COUNT.
005160     MOVE 1 TO C4-WIN-COL.
005170     IF CF-DIR-SUB-R0(CF-DX) = 0
005180         PERFORM B112-TITLE-FROM-SRC THRU B112-TFS-EXIT
005190     ELSE
005200         PERFORM B112-TITLE-FROM-ROW THRU B112-TFR-EXIT
005210     END-IF.
005220     MOVE 0 TO C4-BLANK-STREAK.
005230     MOVE 0 TO C4-WIN-ROW.
005240     COMPUTE C4-ROW = CF-DIR-SUB-R0(CF-DX) + 1.
005250* SAME AS B110-ROW-LOOP, FOR THE SB3 WINDOW.
005260 B112-ROW-LOOP.
005270     IF C4-ROW >= CF-DIR-SUB-R1(CF-DX)
005280         GO TO B112-DONE
005290     END-IF.
005300     PERFORM H100-TEST-ROW-BLANK THRU H100-EXIT.
005310     IF ROW-IS-BLANK
005320         ADD 1 TO C4-BLANK-STREAK
005330         IF C4-BLANK-STREAK >= 2
005340             GO TO B112-DONE
005350         END-IF
005360     ELSE
005370         MOVE 0 TO C4-BLANK-STREAK
005380         ADD 1 TO C4-WIN-ROW
005390         MOVE 1 TO C4-WIN-COL
005400         PERFORM B117-COPY-ROW-LOOP THRU B117-EXIT
005410     END-IF.
005420     ADD 1 TO C4-ROW.
005430     GO TO B112-ROW-LOOP.
005440 B112-DONE.
005450     MOVE C4-WIN-ROW TO SB3-ROW-COUNT.
005460 B112-EXIT.
005470     EXIT.
005480
005490* R0 = 0 -- THE WINDOW HAS NO HEADER ROW OF ITS OWN; SUBTABLE
005500* TITLES COME FROM THE SOURCE SHEET'S OWN COLUMN TITLES.
005510 B112-TITLE-FROM-SRC.
005520     IF C4-WIN-COL > C4-COL
005530         GO TO B112-TFS-EXIT
005540     END-IF.
005550     COMPUTE C4-SRC-COL = CF-DIR-SUB-C0(CF-DX) + C4-WIN-COL.
005560     MOVE SRC-TITLE(C4-SRC-COL) TO SB3-TITLE(C4-WIN-COL).
005570     ADD 1 TO C4-WIN-COL.
005580     GO TO B112-TITLE-FROM-SRC.
005590 B112-TFS-EXIT.
005600     EXIT.
005610
005620* R0 > 0 -- ROW R0 ITSELF (1-BASED) IS THE WINDOW'S HEADER ROW.
005630 B112-TITLE-FROM-ROW.
005640     IF C4-WIN-COL > C4-COL
005650         GO TO B112-TFR-EXIT
005660     END-IF.
005670     COMPUTE C4-SRC-COL = CF-DIR-SUB-C0(CF-DX) + C4-WIN-COL.
005680     MOVE SRC-CELL(CF-DIR-SUB-R0(CF-DX) C4-SRC-COL)
005690                                    TO SB3-TITLE(C4-WIN-COL).
005700     ADD 1 TO C4-WIN-COL.
005710     GO TO B112-TITLE-FROM-ROW.
005720 B112-TFR-EXIT.
005730     EXIT.
005740
005750* B117 -- SAME ROLE AS B115, FOR THE SB3 WINDOW.
005760 B117-COPY-ROW-LOOP.
005770     IF C4-WIN-COL > C4-COL
005780         GO TO B117-EXIT
005790     END-IF.
005800     COMPUTE C4-SRC-COL = CF-DIR-SUB-C0(CF-DX) + C4-WIN-COL.
005810     MOVE SRC-CELL(C4-ROW C4-SRC-COL)
005820                                    TO SB3-CELL(C4-WIN-ROW C4-WIN-COL).
005830     ADD 1 TO C4-WIN-COL.
005840     GO TO B117-COPY-ROW-LOOP.
005850 B117-EXIT.
005860     EXIT.
005870
005880 B113-COPY-WINDOW-4.
005890     INITIALIZE SB4-TABLE-AREA.
005900     MOVE C4-COL TO SB4-COL-COUNT.
005910     MOVE 1 TO C4-WIN-COL.
005920     IF CF-DIR-SUB-R0(CF-DX) = 0
005930         PERFORM B113-TITLE-FROM-SRC THRU B113-TFS-EXIT
005940     ELSE
005950         PERFORM B113-TITLE-FROM-ROW THRU B113-TFR-EXIT
005960     END-IF.
005970     MOVE 0 TO C4-BLANK-STREAK.
005980     MOVE 0 TO C4-WIN-ROW.
005990     COMPUTE C4-ROW = CF-DIR-SUB-R0(CF-DX) + 1.
006000* SAME AS B110-ROW-LOOP, FOR THE SB4 WINDOW.
006010 B113-ROW-LOOP.
006020     IF C4-ROW >= CF-DIR-SUB-R1(CF-DX)
006030         GO TO B113-DONE
006040     END-IF.
006050     PERFORM H100-TEST-ROW-BLANK THRU H100-EXIT.
006060     IF ROW-IS-BLANK
006070         ADD 1 TO C4-BLANK-STREAK
006080         IF C4-BLANK-STREAK >= 2
006090             GO TO B113-DONE
006100         END-IF
006110     ELSE
006120         MOVE 0 TO C4-BLANK-STREAK
006130         ADD 1 TO C4-WIN-ROW
006140         MOVE 1 TO C4-WIN-COL
006150         PERFORM B118-COPY-ROW-LOOP THRU B118-EXIT
006160     END-IF.
006170     ADD 1 TO C4-ROW.
006180     GO TO B113-ROW-LOOP.
006190 B113-DONE.
006200     MOVE C4-WIN-ROW TO SB4-ROW-COUNT.
006210 B113-EXIT.
006220     EXIT.
006230
006240* R0 = 0 -- THE WINDOW HAS NO HEADER ROW OF ITS OWN; SUBTABLE
006250* TITLES COME FROM THE SOURCE SHEET'S OWN COLUMN TITLES.
006260 B113-TITLE-FROM-SRC.
006270     IF C4-WIN-COL > C4-COL
006280         GO TO B113-TFS-EXIT
006290     END-IF.
006300     COMPUTE C4-SRC-COL = CF-DIR-SUB-C0(CF-DX) + C4-WIN-COL.
006310     MOVE SRC-TITLE(C4-SRC-COL) TO SB4-TITLE(C4-WIN-COL).
006320     ADD 1 TO C4-WIN-COL.
006330     GO TO B113-TITLE-FROM-SRC.
006340 B113-TFS-EXIT.
006350     EXIT.
006360
006370* R0 > 0 -- ROW R0 ITSELF (1-BASED) IS THE WINDOW'S HEADER ROW.
006380 B113-TITLE-FROM-ROW.
006390     IF C4-WIN-COL > C4-COL
006400         GO TO B113-TFR-EXIT
006410     END-IF.
006420     COMPUTE C4-SRC-COL = CF-DIR-SUB-C0(CF-DX) + C4-WIN-COL.
006430     MOVE SRC-CELL(CF-DIR-SUB-R0(CF-DX) C4-SRC-COL)
006440                                    TO SB4-TITLE(C4-WIN-COL).
006450     ADD 1 TO C4-WIN-COL.
006460     GO TO B113-TITLE-FROM-ROW.
006470 B113-TFR-EXIT.
006480     EXIT.
006490
006500* B118 -- SAME ROLE AS B115, FOR THE SB4 WINDOW.
006510 B118-COPY-ROW-LOOP.
006520     IF C4-WIN-COL > C4-COL
006530         GO TO B118-EXIT
006540     END-IF.
006550     COMPUTE C4-SRC-COL = CF-DIR-SUB-C0(CF-DX) + C4-WIN-COL.
006560     MOVE SRC-CELL(C4-ROW C4-SRC-COL)
006570                                    TO SB4-CELL(C4-WIN-ROW C4-WIN-COL).
006580     ADD 1 TO C4-WIN-COL.
006590     GO TO B118-COPY-ROW-LOOP.
006600 B118-EXIT.
006610     EXIT.
006620
006630*-----------------------------------------------------------------*
006640* B150 -- EXACT-TITLE COLUMN LOOKUP.  TL-SEARCH-TABLE SELECTS
006650*         WHICH TABLE ('S'=SOURCE, '1'-'4'=SUBTABLE, 'O'=OUTPUT).
006660*         RETURNS TL-FOUND-INDEX, TL-RC-OK/TL-RC-NOT-FOUND.
006670*-----------------------------------------------------------------*
006680 B150-FIND-COLUMN.
006690     SET TL-RC-NOT-FOUND TO TRUE.
006700     MOVE 0 TO TL-FOUND-INDEX.
006710     MOVE 1 TO C4-COL.
006720     EVALUATE TL-SEARCH-TABLE
006730         WHEN 'S'  PERFORM B151-SCAN-SRC THRU B151-EXIT
006740         WHEN '1'  PERFORM B152-SCAN-SB1 THRU B152-EXIT
006750         WHEN '2'  PERFORM B153-SCAN-SB2 THRU B153-EXIT
006760         WHEN '3'  PERFORM B154-SCAN-SB3 THRU B154-EXIT
006770         WHEN '4'  PERFORM B155-SCAN-SB4 THRU B155-EXIT
006780     END-EVALUATE.
006790 B150-EXIT.
006800     EXIT.
006810
006820* EXACT-MATCH SCAN OF THE SOURCE TABLE'S TITLE ROW.
006830 B151-SCAN-SRC.
006840     IF C4-COL > SRC-COL-COUNT
006850         GO TO B151-EXIT
006860     END-IF.
006870     IF SRC-TITLE(C4-COL) = TL-SEARCH-TITLE
006880         MOVE C4-COL TO TL-FOUND-INDEX
006890         SET TL-RC-OK TO TRUE
006900     END-IF.
006910     ADD 1 TO C4-COL.
006920     GO TO B151-SCAN-SRC.
006930 B151-EXIT.
006940     EXIT.
006950
006960* EXACT-MATCH SCAN OF THE SB1 WINDOW'S TITLE ROW.
006970 B152-SCAN-SB1.
006980     IF C4-COL > SB1-COL-COUNT
006990         GO TO B152-EXIT
007000     END-IF.
007010     IF SB1-TITLE(C4-COL) = TL-SEARCH-TITLE
007020         MOVE C4-COL TO TL-FOUND-INDEX
007030         SET TL-RC-OK TO TRUE
007040     END-IF.
007050     ADD 1 TO C4-COL.
007060     GO TO B152-SCAN-SB1.
007070 B152-EXIT.
007080     EXIT.
007090
007100* EXACT-MATCH SCAN OF THE SB2 WINDOW'S TITLE ROW.
007110 B153-SCAN-SB2.
007120     IF C4-COL > SB2-COL-COUNT
007130         GO TO B153-EXIT
007140     END-IF.
007150     IF SB2-TITLE(C4-COL) = TL-SEARCH-TITLE
007160         MOVE C4-COL TO TL-FOUND-INDEX
007170         SET TL-RC-OK TO TRUE
007180     END-IF.
007190     ADD 1 TO C4-COL.
007200     GO TO B153-SCAN-SB2.
007210 B153-EXIT.
007220     EXIT.
007230
007240* EXACT-MATCH SCAN OF THE SB3 WINDOW'S TITLE ROW.
007250 B154-SCAN-SB3.
007260     IF C4-COL > SB3-COL-COUNT
007270         GO TO B154-EXIT
007280     END-IF.
007290     IF SB3-TITLE(C4-COL) = TL-SEARCH-TITLE
007300         MOVE C4-COL TO TL-FOUND-INDEX
007310         SET TL-RC-OK TO TRUE
007320     END-IF.
007330     ADD 1 TO C4-COL.
007340     GO TO B154-SCAN-SB3.
007350 B154-EXIT.
007360     EXIT.
007370
007380* EXACT-MATCH SCAN OF THE SB4 WINDOW'S TITLE ROW.
007390 B155-SCAN-SB4.
007400     IF C4-COL > SB4-COL-COUNT
007410         GO TO B155-EXIT
007420     END-IF.
007430     IF SB4-TITLE(C4-COL) = TL-SEARCH-TITLE
007440         MOVE C4-COL TO TL-FOUND-INDEX
007450         SET TL-RC-OK TO TRUE
007460     END-IF.
007470     ADD 1 TO C4-COL.
007480     GO TO B155-SCAN-SB4.
007490 B155-EXIT.
007500     EXIT.
007510
007520*-----------------------------------------------------------------*
007530* B160 -- LOOSE COLUMN LOOKUP.  A REQUESTED TITLE MATCHES A STORED
007540*         TITLE WHEN, AFTER STRIPPING ALL BLANKS FROM BOTH, THEY
007550*         ARE EQUAL, OR WHEN THE STRIPPED REQUESTED TITLE IS A
007560*         LEADING SUBSTRING OF THE STRIPPED STORED TITLE.  FIRST
007570*         MATCH IN COLUMN ORDER WINS.  TL-SEARCH-TABLE PICKS WHICH
007580*         TABLE'S TITLES ARE SCANNED -- 'S' FOR THE SOURCE TABLE,
007590*         '1' THRU '4' FOR SUBTBL WINDOWS SB1-SB4 -- SAME SET OF
007600*         TABLES B150-FIND-COLUMN DISPATCHES ON ABOVE.            SR4498  
007610*-----------------------------------------------------------------*
007620 B160-FIND-COLUMN-LOOSE.
007630     SET TL-RC-NOT-FOUND TO TRUE.
007640     MOVE 0 TO TL-FOUND-INDEX.
007650     PERFORM H200-STRIP-BLANKS THRU H200-EXIT.
007660     EVALUATE TL-SEARCH-TABLE
007670         WHEN 'S'  PERFORM B161-SCAN-SRC-LOOSE THRU B161-EXIT
007680         WHEN '1'  PERFORM B162-SCAN-SB1-LOOSE THRU B162-EXIT
007690         WHEN '2'  PERFORM B163-SCAN-SB2-LOOSE THRU B163-EXIT
007700         WHEN '3'  PERFORM B164-SCAN-SB3-LOOSE THRU B164-EXIT
007710         WHEN '4'  PERFORM B165-SCAN-SB4-LOOSE THRU B165-EXIT
007720     END-EVALUATE.
007730 B160-EXIT.
007740     EXIT.
007750
007760 B161-SCAN-SRC-LOOSE.
007770     MOVE 1 TO C4-COL.
007780* LOOSE-MATCH SCAN OF THE SOURCE TITLE ROW.
007790 B161-SCAN-LOOP.
007800     IF C4-COL > SRC-COL-COUNT OR TL-RC-OK
007810         GO TO B161-EXIT
007820     END-IF.
007830     MOVE SRC-TITLE(C4-COL) TO W-STRIPPED-2.
007840     PERFORM H210-STRIP-2 THRU H210-EXIT.
007850     IF W-STRIPPED-1 = W-STRIPPED-2
007860         MOVE C4-COL TO TL-FOUND-INDEX
007870         SET TL-RC-OK TO TRUE
007880     ELSE
007890         PERFORM H220-TEST-PREFIX THRU H220-EXIT
007900         IF W-PREFIX-LEN > 0
007910             MOVE C4-COL TO TL-FOUND-INDEX
007920             SET TL-RC-OK TO TRUE
007930         END-IF
007940     END-IF.
007950     ADD 1 TO C4-COL.
007960     GO TO B161-SCAN-LOOP.
007970 B161-EXIT.
007980     EXIT.
007990
008000 B162-SCAN-SB1-LOOSE.
008010     MOVE 1 TO C4-COL.
008020* LOOSE-MATCH SCAN OF THE SB1 TITLE ROW.
008030 B162-SCAN-LOOP.
008040     IF C4-COL > SB1-COL-COUNT OR TL-RC-OK
008050         GO TO B162-EXIT
008060     END-IF.
008070     MOVE SB1-TITLE(C4-COL) TO W-STRIPPED-2.
008080     PERFORM H210-STRIP-2 THRU H210-EXIT.
008090     IF W-STRIPPED-1 = W-STRIPPED-2
008100         MOVE C4-COL TO TL-FOUND-INDEX
008110         SET TL-RC-OK TO TRUE
008120     ELSE
008130         PERFORM H220-TEST-PREFIX THRU H220-EXIT
008140         IF W-PREFIX-LEN > 0
008150             MOVE C4-COL TO TL-FOUND-INDEX
008160             SET TL-RC-OK TO TRUE
008170         END-IF
008180     END-IF.
008190     ADD 1 TO C4-COL.
008200     GO TO B162-SCAN-LOOP.
008210 B162-EXIT.
008220     EXIT.
008230
008240 B163-SCAN-SB2-LOOSE.
008250     MOVE 1 TO C4-COL.
008260* LOOSE-MATCH SCAN OF THE SB2 TITLE ROW.
008270 B163-SCAN-LOOP.
008280     IF C4-COL > SB2-COL-COUNT OR TL-RC-OK
008290         GO TO B163-EXIT
008300     END-IF.
008310     MOVE SB2-TITLE(C4-COL) TO W-STRIPPED-2.
008320     PERFORM H210-STRIP-2 THRU H210-EXIT.
008330     IF W-STRIPPED-1 = W-STRIPPED-2
008340         MOVE C4-COL TO TL-FOUND-INDEX
008350         SET TL-RC-OK TO TRUE
008360     ELSE
008370         PERFORM H220-TEST-PREFIX THRU H220-EXIT
008380         IF W-PREFIX-LEN > 0
008390             MOVE C4-COL TO TL-FOUND-INDEX
008400             SET TL-RC-OK TO TRUE
008410         END-IF
008420     END-IF.
008430     ADD 1 TO C4-COL.
008440     GO TO B163-SCAN-LOOP.
008450 B163-EXIT.
008460     EXIT.
008470
008480 B164-SCAN-SB3-LOOSE.
008490     MOVE 1 TO C4-COL.
008500* LOOSE-MATCH SCAN OF THE SB3 TITLE ROW.
008510 B164-SCAN-LOOP.
008520     IF C4-COL > SB3-COL-COUNT OR TL-RC-OK
008530         GO TO B164-EXIT
008540     END-IF.
008550     MOVE SB3-TITLE(C4-COL) TO W-STRIPPED-2.
008560     PERFORM H210-STRIP-2 THRU H210-EXIT.
008570     IF W-STRIPPED-1 = W-STRIPPED-2
008580         MOVE C4-COL TO TL-FOUND-INDEX
008590         SET TL-RC-OK TO TRUE
008600     ELSE
008610         PERFORM H220-TEST-PREFIX THRU H220-EXIT
008620         IF W-PREFIX-LEN > 0
008630             MOVE C4-COL TO TL-FOUND-INDEX
008640             SET TL-RC-OK TO TRUE
008650         END-IF
008660     END-IF.
008670     ADD 1 TO C4-COL.
008680     GO TO B164-SCAN-LOOP.
008690 B164-EXIT.
008700     EXIT.
008710
008720 B165-SCAN-SB4-LOOSE.
008730     MOVE 1 TO C4-COL.
008740* LOOSE-MATCH SCAN OF THE SB4 TITLE ROW.
008750 B165-SCAN-LOOP.
008760     IF C4-COL > SB4-COL-COUNT OR TL-RC-OK
008770         GO TO B165-EXIT
008780     END-IF.
008790     MOVE SB4-TITLE(C4-COL) TO W-STRIPPED-2.
008800     PERFORM H210-STRIP-2 THRU H210-EXIT.
008810     IF W-STRIPPED-1 = W-STRIPPED-2
008820         MOVE C4-COL TO TL-FOUND-INDEX
008830         SET TL-RC-OK TO TRUE
008840     ELSE
008850         PERFORM H220-TEST-PREFIX THRU H220-EXIT
008860         IF W-PREFIX-LEN > 0
008870             MOVE C4-COL TO TL-FOUND-INDEX
008880             SET TL-RC-OK TO TRUE
008890         END-IF
008900     END-IF.
008910     ADD 1 TO C4-COL.
008920     GO TO B165-SCAN-LOOP.
008930 B165-EXIT.
008940     EXIT.
008950
008960*-----------------------------------------------------------------*
008970* H200/H210 -- REMOVE EVERY BLANK CHARACTER FROM A 20-BYTE TITLE,
008980*         LEFT-JUSTIFYING WHAT REMAINS.  W-STRIPPED-1 HOLDS THE
008990*         REQUESTED TITLE (TL-SEARCH-TITLE), STRIPPED ONCE.
009000*-----------------------------------------------------------------*
009010 H200-STRIP-BLANKS.
009020     MOVE SPACES TO W-STRIPPED-1.
009030     MOVE 0 TO C4-WIN-COL.
009040     MOVE 1 TO C4-WIN-ROW.
009050* COPY TL-SEARCH-TITLE CHARACTER BY CHARACTER, SKIPPING BLANKS.
009060 H200-SCAN-LOOP.
009070     IF C4-WIN-ROW > 20
009080         GO TO H200-EXIT
009090     END-IF.
009100     IF TL-SEARCH-TITLE(C4-WIN-ROW:1) NOT = SPACE
009110         ADD 1 TO C4-WIN-COL
009120         MOVE TL-SEARCH-TITLE(C4-WIN-ROW:1) TO W-STRIPPED-1(C4-WIN-COL:1)
009130     END-IF.
009140     ADD 1 TO C4-WIN-ROW.
009150     GO TO H200-SCAN-LOOP.
009160 H200-EXIT.
009170     EXIT.
009180
009190 H210-STRIP-2.
009200     MOVE W-STRIPPED-2 TO W-SCRATCH-20.
009210     MOVE SPACES TO W-STRIPPED-2.
009220     MOVE 0 TO C4-WIN-COL.
009230     MOVE 1 TO C4-WIN-ROW.
009240* SAME BLANK-STRIP LOGIC AS H200, APPLIED TO W-STRIPPED-2.
009250 H210-SCAN-LOOP.
009260     IF C4-WIN-ROW > 20
009270         GO TO H210-EXIT
009280     END-IF.
009290     IF W-SCRATCH-20(C4-WIN-ROW:1) NOT = SPACE
009300         ADD 1 TO C4-WIN-COL
009310         MOVE W-SCRATCH-20(C4-WIN-ROW:1) TO W-STRIPPED-2(C4-WIN-COL:1)
009320     END-IF.
009330     ADD 1 TO C4-WIN-ROW.
009340     GO TO H210-SCAN-LOOP.
009350 H210-EXIT.
009360     EXIT.
009370
009380*-----------------------------------------------------------------*
009390* H220 -- IS STRIPPED-1 A LEADING SUBSTRING OF STRIPPED-2?
009400*         RETURNS ITS LENGTH IN W-PREFIX-LEN (ZERO IF NOT, OR IF
009410*         STRIPPED-1 IS ITSELF BLANK).
009420*-----------------------------------------------------------------*
009430 H220-TEST-PREFIX.
009440     MOVE 0 TO W-PREFIX-LEN.
009450     IF W-STRIPPED-1 = SPACES
009460         GO TO H220-EXIT
009470     END-IF.
009480     MOVE 20 TO C4-WIN-COL.
009490* WALK BOTH STRIPPED TITLES TOGETHER; STOP AT THE FIRST MISMATCH
009500* OR WHEN THE REQUESTED TITLE RUNS OUT.
009510 H220-SCAN-LOOP.
009520     IF C4-WIN-COL < 1
009530         GO TO H220-TEST
009540     END-IF.
009550     IF W-STRIPPED-1(C4-WIN-COL:1) NOT = SPACE
009560         MOVE C4-WIN-COL TO W-PREFIX-LEN
009570         GO TO H220-TEST
009580     END-IF.
009590     SUBTRACT 1 FROM C4-WIN-COL.
009600     GO TO H220-SCAN-LOOP.
009610 H220-TEST.
009620     IF W-STRIPPED-1(1:W-PREFIX-LEN) NOT = W-STRIPPED-2(1:W-PREFIX-LEN)
009630         MOVE 0 TO W-PREFIX-LEN
009640     END-IF.
009650 H220-EXIT.
009660     EXIT.
