*****************************************************************
* CNFREC0C  --  MIGLIB COPY MEMBER
* MIGRATION DIRECTIVE RECORD (CONFREC) AND THE IN-MEMORY DIRECTIVE
* TABLE BUILT FROM THE CONFIG FILE.  ONE RECORD PER OUTPUT COLUMN,
* IN OUTPUT ORDER; SUBTBL DIRECTIVES MUST PRECEDE ALL COLUMN
* DIRECTIVES (ENFORCED BY THE DRIVER, SEE MIGDRV0O).
*-----------------------------------------------------------------*
* VERS.   | DATE       | BY  | COMMENT                            *
*---------|------------|-----|------------------------------------*
* A.00.00 | 03/17/86   | RJH | ORIGINAL CODING                    *
* A.01.00 | 06/22/93   | PVN | ADDED SUBTBL WINDOW FIELDS (REQ3305)*
*-----------------------------------------------------------------*
 01  CF-CONFIG-RECORD.
     05  CF-ACTION              PIC X(8).
         88  CF-IS-COPY                 VALUE 'COPY'.
         88  CF-IS-FILL                 VALUE 'FILL'.
         88  CF-IS-INDEX                VALUE 'INDEX'.
         88  CF-IS-EMPTY                VALUE 'EMPTY'.
         88  CF-IS-SUBTBL               VALUE 'SUBTBL'.
     05  CF-TITLE               PIC X(20).
     05  CF-COMMENT             PIC X(20).
     05  CF-SRC-TABLE           PIC X(20).
     05  CF-SRC-COL             PIC X(20).
     05  CF-MAPPING             PIC X(20).
     05  CF-FILL-VAL            PIC X(20).
     05  CF-IDX-START           PIC 9(4).
     05  CF-SUB-R0              PIC 9(3).
     05  CF-SUB-C0              PIC 9(3).
     05  CF-SUB-R1              PIC 9(3).
     05  CF-SUB-C1              PIC 9(3).
     05  CF-FILLER              PIC X(16).
*-----------------------------------------------------------------*
* IN-MEMORY DIRECTIVE TABLE -- ONE ENTRY PER CONFIG RECORD READ,
* PLUS RUN-TIME STATUS (BUILT / SUSPENDED / RELEASED) AND THE
* RESERVED ORDINAL SLOT IN THE OUTPUT TABLE.
*-----------------------------------------------------------------*
 01  CF-DIRECTIVE-TABLE.
     05  CF-DIR-COUNT           PIC S9(4) COMP.
     05  CF-DIR-ENTRY           OCCURS 16 TIMES
                                 INDEXED BY CF-DX.
         10  CF-DIR-REC         PIC X(160).
         10  CF-DIR-REC-R REDEFINES CF-DIR-REC.
             15  CF-DIR-ACTION      PIC X(8).
                 88  CF-DIR-IS-COPY         VALUE 'COPY'.
                 88  CF-DIR-IS-FILL         VALUE 'FILL'.
                 88  CF-DIR-IS-INDEX        VALUE 'INDEX'.
                 88  CF-DIR-IS-EMPTY        VALUE 'EMPTY'.
                 88  CF-DIR-IS-SUBTBL       VALUE 'SUBTBL'.
             15  CF-DIR-TITLE       PIC X(20).
             15  CF-DIR-COMMENT     PIC X(20).
             15  CF-DIR-SRC-TABLE   PIC X(20).
             15  CF-DIR-SRC-COL     PIC X(20).
             15  CF-DIR-MAPPING     PIC X(20).
             15  CF-DIR-FILL-VAL    PIC X(20).
             15  CF-DIR-IDX-START   PIC 9(4).
             15  CF-DIR-SUB-R0      PIC 9(3).
             15  CF-DIR-SUB-C0      PIC 9(3).
             15  CF-DIR-SUB-R1      PIC 9(3).
             15  CF-DIR-SUB-C1      PIC 9(3).
             15  CF-DIR-FILLER      PIC X(16).
         10  CF-DIR-SLOT        PIC S9(4) COMP.
         10  CF-DIR-STATUS      PIC X(1).
             88  CF-DIR-PENDING         VALUE 'P'.
             88  CF-DIR-BUILT           VALUE 'B'.
             88  CF-DIR-SUSPENDED       VALUE 'S'.
             88  CF-DIR-RELEASED        VALUE 'R'.
